000100****************************************************************  00000100
000200* DATAHUB ACCOUNTING SYSTEM                                       00000200
000300****************************************************************  00000300
000400* PROGRAM:  BEINGEST                                              00000500
000500*                                                                 00000600
000600* AUTHOR :  D. B. STOWELL                                         00000700
000700* INSTALLATION. SYSTEMS GROUP - ACCOUNTING SERVICES.              00000800
000800* DATE-WRITTEN. 03/02/15.                                         00000900
000900* DATE-COMPILED.                                                  00001000
001000* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001100*                                                                 00001200
001200* READS THE INGEST MESSAGE STREAM (BILLING EVENTS, CONSUMPTION-   00001300
001300* RATE SAMPLES, WORKSPACE-TO-ACCOUNT SETTINGS) AND POSTS THEM     00001400
001400* AGAINST THE WORKSPACE, ITEM, EVENT-LEDGER AND RATE-SAMPLE       00001500
001500* MASTERS.  UNKNOWN SKUS ARE AUTO-REGISTERED AS STUB ITEMS.       00001600
001600* EACH RATE SAMPLE TRIGGERS ESTIMATED-CONSUMPTION GENERATION      00001700
001700* FOR COMPLETE CLOCK-HOUR WINDOWS, VIA A CALL TO BERATCLC.        00001800
001800*                                                                 00001900
001900* CHANGE LOG:                                                     00002000
002000*  DBS  03/02/15  DH-0001  ORIGINAL PROGRAM - EVENT + WORKSPACE   00002100
002100*                          INGEST ONLY, NO RATE SAMPLES YET       00002200
002200*  DBS  03/09/15  DH-0004  ADDED STUB-ITEM AUTO-CREATE ON         00002300
002300*                          UNKNOWN SKU (2150)                     00002400
002400*  RFT  07/14/15  DH-0061  ADDED RATE-SAMPLE INGEST AND HOURLY    00002500
002500*                          ESTIMATE GENERATION (2200/2250), CALLS 00002600
002600*                          NEW SUBROUTINE BERATCLC FOR THE MATH   00002700
002700*  RFT  11/02/15  DH-0070  FIXED GENERATE-FROM TO USE GREATEST    00002800
002800*                          EVENT-END, NOT LAST EVENT READ         00002900
002900*  WJT  02/18/16  DH-0118  IN-MEMORY ITEM TABLE RESEQUENCED AFTER 00003000
003000*                          EVERY STUB ADD SO SEARCH ALL STAYS     00003100
003100*                          VALID (REUSED THE OLD ADSORT INSERTION 00003200
003200*                          LOGIC FOR THIS - SEE 8000)             00003300
003300*  WJT  06/30/17  DH-0155  LEDGER AND SAMPLE STORE NOW RESEQUENCED00003400
003400*                          BY SORT AT EOJ INSTEAD OF KEPT SORTED  00003500
003500*                          IN PLACE - CHEAPER FOR LARGE RUNS      00003600
003600*  RFT  09/22/17  DH-0160  DUPLICATE-ID COUNT ADDED TO END-OF-JOB 00003700
003700*                          TOTALS REPORT                          00003800
003800*  JGK  01/11/99  DH-0201  Y2K - SWITCHED ACCEPT FROM DATE TO THE 00003900
003900*                          4-DIGIT YYYYMMDD FORM THROUGHOUT       00004000
004000*  WJT  06/11/21  DH-2240  TIMESTAMPS NOW CARRY 4-DIGIT YEAR ON   00004100
004100*                          THE WIRE TO MATCH THE NEW PRICE BOOK   00004200
004200*                          FEED (BECFGLD) - NO FORMAT CHANGE HERE 00004300
004300*  WJT  02/02/22  DH-2301  OUT-OF-LINE PERFORMS THROUGHOUT - THE  00004350
004310*                          SHOP STANDARD DOES NOT USE INLINE      00004360
004320*                          PERFORM BODIES, SEE PROGRAMMING GUIDE  00004370
004330*                          SECTION 6                              00004380
004340*  WJT  05/02/24  DH-2417  EVENT-START/EVENT-END VALIDATION ADDED 00004390
004350*                          TO 2100 AND 2251 - A BILLING EVENT OR  00004391
004360*                          GENERATED ESTIMATE WITH END BEFORE     00004392
004370*                          START IS NOW REJECTED AND COUNTED      00004393
004380*                          (WS-EVENT-BADWIN-CTR) INSTEAD OF BEING 00004394
004390*                          POSTED TO THE LEDGER - AUDIT FINDING   00004395
004400*                          ON A BAD FEED FROM THE METERING SIDE   00004396
004410* END CHANGE LOG                                                  00004400
004500****************************************************************  00004500
004600                                                                  00004600
004700 IDENTIFICATION DIVISION.                                         00004700
004800 PROGRAM-ID.    BEINGEST.                                         00004800
004900 AUTHOR.        D. B. STOWELL.                                    00004900
005000 INSTALLATION.  SYSTEMS GROUP - ACCOUNTING SERVICES.               00005000
005100 DATE-WRITTEN.  03/02/15.                                         00005100
005200 DATE-COMPILED.                                                   00005200
005300 SECURITY.      NON-CONFIDENTIAL.                                 00005300
005400                                                                  00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER.  IBM-390.                                       00005700
005800 OBJECT-COMPUTER.  IBM-390.                                       00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     C01 IS TOP-OF-FORM.                                          00006000
006100                                                                  00006100
006200 INPUT-OUTPUT SECTION.                                            00006200
006300 FILE-CONTROL.                                                    00006300
006400                                                                  00006400
006500     SELECT BEMSGIN  ASSIGN TO BEMSGIN                            00006500
006600            ACCESS IS SEQUENTIAL                                  00006600
006700            FILE STATUS IS WS-MSGIN-STATUS.                       00006700
006800                                                                  00006800
006900     SELECT BEWSMSTR ASSIGN TO BEWSMSTR                           00006900
007000            ACCESS IS SEQUENTIAL                                  00007000
007100            FILE STATUS IS WS-WSIN-STATUS.                        00007100
007200                                                                  00007200
007300     SELECT BEWSOUT  ASSIGN TO BEWSOUT                            00007300
007400            ACCESS IS SEQUENTIAL                                  00007400
007500            FILE STATUS IS WS-WSOUT-STATUS.                       00007500
007600                                                                  00007600
007700     SELECT BEITMSTR ASSIGN TO BEITMSTR                           00007700
007800            ACCESS IS SEQUENTIAL                                  00007800
007900            FILE STATUS IS WS-ITIN-STATUS.                        00007900
008000                                                                  00008000
008100     SELECT BEITOUT  ASSIGN TO BEITOUT                            00008100
008200            ACCESS IS SEQUENTIAL                                  00008200
008300            FILE STATUS IS WS-ITOUT-STATUS.                       00008300
008400                                                                  00008400
008500     SELECT BEEVMSTR ASSIGN TO BEEVMSTR                           00008500
008600            ACCESS IS SEQUENTIAL                                  00008600
008700            FILE STATUS IS WS-EVIN-STATUS.                        00008700
008800                                                                  00008800
008900     SELECT BEEVOUT  ASSIGN TO BEEVOUT                            00008900
009000            ACCESS IS SEQUENTIAL                                  00009000
009100            FILE STATUS IS WS-EVOUT-STATUS.                       00009100
009200                                                                  00009200
009300     SELECT BESAMSTR ASSIGN TO BESAMSTR                           00009300
009400            ACCESS IS SEQUENTIAL                                  00009400
009500            FILE STATUS IS WS-SAIN-STATUS.                        00009500
009600                                                                  00009600
009700     SELECT BESAMOUT ASSIGN TO BESAMOUT                           00009700
009800            ACCESS IS SEQUENTIAL                                  00009800
009900            FILE STATUS IS WS-SAOUT-STATUS.                       00009900
010000                                                                  00010000
010100     SELECT BERPTOUT ASSIGN TO BERPTOUT                           00010100
010200            FILE STATUS IS WS-RPT-STATUS.                         00010200
010300                                                                  00010300
010400     SELECT SW-EVSORT ASSIGN TO UT-S-EVSORT.                      00010400
010500     SELECT SW-SASORT ASSIGN TO UT-S-SASORT.                      00010500
010600                                                                  00010600
010700 DATA DIVISION.                                                   00010700
010800 FILE SECTION.                                                    00010800
010900                                                                  00010900
011000 FD  BEMSGIN                                                      00011000
011100     RECORDING MODE IS F.                                         00011100
011200 COPY BEMSGREC.                                                   00011200
011300                                                                  00011300
011400 FD  BEWSMSTR                                                     00011400
011500     RECORDING MODE IS F.                                         00011500
011600 COPY BEWSACCT.                                                   00011600
011700                                                                  00011700
011800 FD  BEWSOUT                                                      00011800
011900     RECORDING MODE IS F.                                         00011900
012000 01  BEWSOUT-REC                     PIC X(80).                   00012000
012100                                                                  00012100
012200 FD  BEITMSTR                                                     00012200
012300     RECORDING MODE IS F.                                         00012300
012400 COPY BEITEM.                                                     00012400
012500                                                                  00012500
012600 FD  BEITOUT                                                      00012600
012700     RECORDING MODE IS F.                                         00012700
012800 01  BEITOUT-REC                     PIC X(150).                  00012800
012900                                                                  00012900
013000 FD  BEEVMSTR                                                     00013000
013100     RECORDING MODE IS F.                                         00013100
013200 COPY BEEVENT.                                                    00013200
013300                                                                  00013300
013400 FD  BEEVOUT                                                      00013400
013500     RECORDING MODE IS F.                                         00013500
013600 01  BEEVOUT-REC                     PIC X(130).                  00013600
013700                                                                  00013700
013800 FD  BESAMSTR                                                     00013800
013900     RECORDING MODE IS F.                                         00013900
014000 COPY BERSAMP.                                                    00014000
014100                                                                  00014100
014200 FD  BESAMOUT                                                     00014200
014300     RECORDING MODE IS F.                                         00014300
014400 01  BESAMOUT-REC                    PIC X(130).                  00014400
014500                                                                  00014500
014600 FD  BERPTOUT                                                     00014600
014700     RECORDING MODE IS F                                          00014700
014800     RECORD CONTAINS 132 CHARACTERS.                              00014800
014900 01  BERPTOUT-REC                    PIC X(132).                  00014900
015000                                                                  00015000
015100 SD  SW-EVSORT                                                    00015100
015200     DATA RECORD IS SW-EVSORT-REC.                                00015200
015300 01  SW-EVSORT-REC.                                               00015300
015400     05  SW-EV-START             PIC 9(14).                       00015400
015500     05  SW-EV-END               PIC 9(14).                       00015500
015600     05  SW-EV-WORKSPACE         PIC X(40).                       00015600
015700     05  SW-EV-ID                PIC X(36).                       00015700
015800     05  SW-EV-ITEM-ID           PIC X(36).                       00015800
015900     05  SW-EV-USER              PIC X(36).                       00015900
016000     05  SW-EV-QUANTITY          PIC S9(09)V9(06) COMP-3.         00016000
016100                                                                  00016100
016200 SD  SW-SASORT                                                    00016200
016300     DATA RECORD IS SW-SASORT-REC.                                00016300
016400 01  SW-SASORT-REC.                                               00016400
016500     05  SW-SA-WORKSPACE         PIC X(40).                       00016500
016600     05  SW-SA-ITEM-ID           PIC X(36).                       00016600
016700     05  SW-SA-SAMPLE-TIME       PIC 9(14).                       00016700
016800     05  SW-SA-ID                PIC X(36).                       00016800
016900     05  SW-SA-USER              PIC X(36).                       00016900
017000     05  SW-SA-RATE              PIC S9(09)V9(06) COMP-3.         00017000
017100                                                                  00017100
017200****************************************************************  00017200
017300 WORKING-STORAGE SECTION.                                         00017300
017400****************************************************************  00017400
017500                                                                  00017500
017600 01  SYSTEM-DATE-AND-TIME.                                        00017600
017700     05  WS-TODAY-YYYYMMDD       PIC 9(08).                       00017700
017800     05  WS-TODAY-BRK REDEFINES WS-TODAY-YYYYMMDD.                00017800
017900         10  WS-TODAY-YYYY       PIC 9(04).                       00017900
018000         10  WS-TODAY-MM         PIC 9(02).                       00018000
018100         10  WS-TODAY-DD         PIC 9(02).                       00018100
018200     05  WS-NOW-TIME             PIC 9(08).                       00018200
018300     05  WS-NOW-TIME-BRK REDEFINES WS-NOW-TIME.                   00018300
018400         10  WS-NOW-HH           PIC 9(02).                       00018400
018500         10  WS-NOW-MI           PIC 9(02).                       00018500
018600         10  WS-NOW-SS           PIC 9(02).                       00018600
018700         10  WS-NOW-HS           PIC 9(02).                       00018700
018800     05  WS-NOW-TIMESTAMP        PIC 9(14).                       00018800
018900                                                                  00018900
019000 01  WS-FILE-STATUS-FIELDS.                                       00019000
019100     05  WS-MSGIN-STATUS         PIC X(02) VALUE SPACES.          00019100
019200     05  WS-WSIN-STATUS          PIC X(02) VALUE SPACES.          00019200
019300     05  WS-WSOUT-STATUS         PIC X(02) VALUE SPACES.          00019300
019400     05  WS-ITIN-STATUS          PIC X(02) VALUE SPACES.          00019400
019500     05  WS-ITOUT-STATUS         PIC X(02) VALUE SPACES.          00019500
019600     05  WS-EVIN-STATUS          PIC X(02) VALUE SPACES.          00019600
019700     05  WS-EVOUT-STATUS         PIC X(02) VALUE SPACES.          00019700
019800     05  WS-SAIN-STATUS          PIC X(02) VALUE SPACES.          00019800
019900     05  WS-SAOUT-STATUS         PIC X(02) VALUE SPACES.          00019900
020000     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00020000
020100                                                                  00020100
020200 01  PROGRAM-SWITCHES.                                            00020200
020300     05  WS-MSG-EOF-SW           PIC X(01) VALUE 'N'.             00020300
020400         88  WS-MSG-EOF                  VALUE 'Y'.               00020400
020500     05  WS-ITEM-FOUND-SW        PIC X(01) VALUE 'N'.             00020500
020600         88  WS-ITEM-FOUND               VALUE 'Y'.               00020600
020700     05  WS-EVENT-DUP-SW         PIC X(01) VALUE 'N'.             00020700
020800         88  WS-EVENT-IS-DUP             VALUE 'Y'.               00020800
020900     05  WS-SAMPLE-DUP-SW        PIC X(01) VALUE 'N'.             00020900
021000         88  WS-SAMPLE-IS-DUP             VALUE 'Y'.              00021000
021100     05  WS-WKSP-NEW-SW          PIC X(01) VALUE 'N'.             00021100
021200         88  WS-WKSP-IS-NEW              VALUE 'Y'.               00021200
021300     05  WS-CALC-FOUND-SW        PIC X(01) VALUE 'N'.             00021300
021400         88  WS-CALC-HAS-RESULT          VALUE 'Y'.               00021400
021500     05  WS-SORT-EOF-SW          PIC X(01) VALUE 'N'.             00021450
021600         88  WS-SORT-EOF                 VALUE 'Y'.               00021470
021700                                                                  00021500
021800 01  WS-ACCUMULATORS.                                             00021600
021900     05  WS-MSG-READ-CTR         PIC S9(09) COMP-3 VALUE 0.       00021700
022000     05  WS-EVENT-MSG-CTR        PIC S9(09) COMP-3 VALUE 0.       00021800
022100     05  WS-EVENT-DUP-CTR        PIC S9(09) COMP-3 VALUE 0.       00021900
022200     05  WS-EVENT-ADDED-CTR      PIC S9(09) COMP-3 VALUE 0.       00022000
022210*        COUNTS EVENTS REJECTED FOR BE-EVENT-START > BE-EVENT-END 00022010
022220*        - BOTH METERED MESSAGES (PARAGRAPH 2100) AND ESTIMATED  00022020
022230*        WINDOWS GENERATED FROM RATE SAMPLES (PARAGRAPH 2251).   00022030
022240*        WJT 05/02/24 DH-2417.                                   00022040
022250     05  WS-EVENT-BADWIN-CTR     PIC S9(09) COMP-3 VALUE 0.       00022050
022300     05  WS-SAMPLE-MSG-CTR       PIC S9(09) COMP-3 VALUE 0.       00022100
022400     05  WS-SAMPLE-DUP-CTR       PIC S9(09) COMP-3 VALUE 0.       00022200
022500     05  WS-SAMPLE-ADDED-CTR     PIC S9(09) COMP-3 VALUE 0.       00022300
022600     05  WS-WKSP-MSG-CTR         PIC S9(09) COMP-3 VALUE 0.       00022400
022700     05  WS-WKSP-ADDED-CTR       PIC S9(09) COMP-3 VALUE 0.       00022500
022800     05  WS-ITEM-STUB-CTR        PIC S9(09) COMP-3 VALUE 0.       00022600
022900     05  WS-ESTIMATE-CTR         PIC S9(09) COMP-3 VALUE 0.       00022700
023000     05  WS-NEXT-ITEM-SEQ        PIC S9(09) COMP-3 VALUE 0.       00022800
023100                                                                  00022900
023200****************************************************************  00023000
023300* IN-MEMORY MASTERS.  TABLE SIZES ARE SIZED FOR A NORMAL DAILY   *00023100
023400* RUN - SEE OPERATIONS RUNBOOK FOR ENLARGING THEM.               *00023200
023500****************************************************************  00023300
023600 01  WS-ACCT-TABLE.                                               00023400
023700     05  WS-ACCT-CNT             PIC S9(05) COMP VALUE 0.         00023500
023800     05  WS-ACCT-ENTRY OCCURS 0 TO 2000 TIMES                     00023600
023900             DEPENDING ON WS-ACCT-CNT                             00023700
024000             INDEXED BY WS-ACCT-IDX.                              00023800
024100         10  WS-ACCT-WORKSPACE   PIC X(40).                       00023900
024200         10  WS-ACCT-ACCOUNT     PIC X(36).                       00024000
024300                                                                  00024100
024400 01  WS-ITEM-TABLE.                                                00024200
024500     05  WS-ITEM-CNT             PIC S9(05) COMP VALUE 0.         00024300
024600     05  WS-ITEM-ENTRY OCCURS 0 TO 500 TIMES                      00024400
024700             DEPENDING ON WS-ITEM-CNT                             00024500
024800             ASCENDING KEY IS WS-ITEM-SKU                         00024600
024900             INDEXED BY WS-ITEM-IDX.                              00024700
025000         10  WS-ITEM-ID          PIC X(36).                       00024800
025100         10  WS-ITEM-SKU         PIC X(30).                       00024900
025200         10  WS-ITEM-NAME        PIC X(50).                       00025000
025300         10  WS-ITEM-UNIT        PIC X(20).                       00025100
025400                                                                  00025200
025500 01  WS-EVENT-TABLE.                                               00025300
025600     05  WS-EVENT-CNT            PIC S9(05) COMP VALUE 0.         00025400
025700     05  WS-EVENT-ENTRY OCCURS 0 TO 5000 TIMES                    00025500
025800             DEPENDING ON WS-EVENT-CNT                            00025600
025900             INDEXED BY WS-EVENT-IDX.                             00025700
026000         10  WS-EVENT-ID         PIC X(36).                       00025800
026100         10  WS-EVENT-START      PIC 9(14).                       00025900
026200         10  WS-EVENT-END        PIC 9(14).                       00026000
026300         10  WS-EVENT-ITEM-ID    PIC X(36).                       00026100
026400         10  WS-EVENT-USER       PIC X(36).                       00026200
026500         10  WS-EVENT-WORKSPACE  PIC X(40).                       00026300
026600         10  WS-EVENT-QUANTITY   PIC S9(09)V9(06) COMP-3.         00026400
026700                                                                  00026500
026800 01  WS-SAMPLE-TABLE.                                             00026600
026900     05  WS-SAMPLE-CNT           PIC S9(05) COMP VALUE 0.         00026700
027000     05  WS-SAMPLE-ENTRY OCCURS 0 TO 5000 TIMES                   00026800
027100             DEPENDING ON WS-SAMPLE-CNT                           00026900
027200             INDEXED BY WS-SAMPLE-IDX.                            00027000
027300         10  WS-SAMPLE-ID        PIC X(36).                       00027100
027400         10  WS-SAMPLE-TIME      PIC 9(14).                       00027200
027500         10  WS-SAMPLE-ITEM-ID   PIC X(36).                       00027300
027600         10  WS-SAMPLE-USER      PIC X(36).                       00027400
027700         10  WS-SAMPLE-WORKSPACE PIC X(40).                       00027500
027800         10  WS-SAMPLE-RATE      PIC S9(09)V9(06) COMP-3.         00027600
027900                                                                  00027700
028000****************************************************************  00027800
028100* PER-ITEM SAMPLE WORK AREA - PASSED TO BERATCLC ON THE CALL.    *00027900
028200****************************************************************  00028000
028300 01  WS-ITEM-SAMPLES.                                              00028100
028400     05  WS-IS-CNT               PIC S9(05) COMP VALUE 0.         00028200
028500     05  WS-IS-ENTRY OCCURS 0 TO 500 TIMES                        00028300
028600             DEPENDING ON WS-IS-CNT                               00028400
028700             INDEXED BY WS-IS-IDX.                                00028500
028800         10  WS-IS-TIME          PIC 9(14).                       00028600
028900         10  WS-IS-RATE          PIC S9(09)V9(06) COMP-3.         00028700
029000                                                                  00028800
029100 01  WS-CALC-AREA.                                                 00028900
029200     05  WS-CALC-WORKSPACE       PIC X(40).                       00029000
029300     05  WS-CALC-ITEM-ID         PIC X(36).                       00029100
029400     05  WS-CALC-START           PIC 9(14).                       00029200
029500     05  WS-CALC-END             PIC 9(14).                       00029300
029600     05  WS-CALC-QUANTITY        PIC S9(09)V9(06) COMP-3.         00029400
029700                                                                  00029500
029800****************************************************************  00029600
029900* GENERATE-ESTIMATES WORK FIELDS                                 *00029700
030000****************************************************************  00029800
030100 01  WS-GEN-FIELDS.                                                00029900
030200     05  WS-GEN-FROM             PIC 9(14).                       00030000
030300     05  WS-GEN-TO               PIC 9(14).                       00030100
030400     05  WS-UPTO                 PIC 9(14).                       00030200
030500     05  WS-FOUND-LATEST-END-SW  PIC X(01) VALUE 'N'.             00030300
030600         88  WS-FOUND-LATEST-END     VALUE 'Y'.                   00030400
030700     05  WS-GEN-ID               PIC X(36).                       00030500
030800     05  WS-TS-WORK              PIC 9(14).                       00030600
030900     05  WS-TS-WORK-BRK REDEFINES WS-TS-WORK.                     00030700
031000         10  WS-TS-W-YYYY        PIC 9(04).                       00030800
031100         10  WS-TS-W-MM          PIC 9(02).                       00030900
031200         10  WS-TS-W-DD          PIC 9(02).                       00031000
031300         10  WS-TS-W-HH          PIC 9(02).                       00031100
031400         10  WS-TS-W-MI          PIC 9(02).                       00031200
031500         10  WS-TS-W-SS          PIC 9(02).                       00031300
031600     05  WS-LEAP-TEST            PIC S9(05) COMP VALUE 0.         00031400
031700     05  WS-DAYS-IN-MTH          PIC S9(03) COMP VALUE 0.         00031500
031800                                                                  00031600
031900 01  WS-DAYS-TABLE VALUE '312831303130313130313031'.              00031700
032000     05  WS-DIM-ENTRY PIC 9(02) OCCURS 12 TIMES.                  00031800
032100                                                                  00031900
032200****************************************************************  00032000
032300* REPORT LINES                                                   *00032100
032400****************************************************************  00032200
032500 01  RPT-HEADER1.                                                  00032300
032600     05  FILLER                 PIC X(40)                        00032400
032700             VALUE 'BEINGEST - INGEST RUN TOTALS       DATE: '.   00032500
032800     05  RPT-MM                 PIC 9(02).                       00032600
032900     05  FILLER                 PIC X(01) VALUE '/'.              00032700
033000     05  RPT-DD                 PIC 9(02).                       00032800
033100     05  FILLER                 PIC X(01) VALUE '/'.              00032900
033200     05  RPT-YYYY               PIC 9(04).                       00033000
033300     05  FILLER                 PIC X(51) VALUE SPACES.           00033100
033400                                                                  00033200
033500 01  RPT-DETAIL-LINE.                                              00033300
033600     05  RPT-LABEL              PIC X(40).                       00033400
033700     05  RPT-VALUE              PIC ZZZ,ZZZ,ZZ9.                 00033500
033800     05  FILLER                 PIC X(83) VALUE SPACES.           00033600
033900                                                                  00033700
034000****************************************************************  00033800
034100* TABLE-RESEQUENCE AND SAMPLE-LIST WORK FIELDS                   *00033850
034200****************************************************************  00033870
034300 01  WS-SORT-INSERT-TO           PIC S9(05) COMP VALUE 0.         00034000
034400 01  WS-SORT-HOLD-ENTRY.                                          00034100
034500     05  WS-SORT-HOLD-ID         PIC X(36).                       00034200
034600     05  WS-SORT-HOLD-SKU        PIC X(30).                       00034300
034700     05  WS-SORT-HOLD-NAME       PIC X(50).                       00034400
034800     05  WS-SORT-HOLD-UNIT       PIC X(20).                       00034500
034900 01  WS-IS-SORT-I                PIC S9(05) COMP VALUE 0.         00034600
035000 01  WS-IS-SORT-J                PIC S9(05) COMP VALUE 0.         00034700
035100 01  WS-IS-HOLD-TIME             PIC 9(14).                       00034800
035200 01  WS-IS-HOLD-RATE             PIC S9(09)V9(06) COMP-3.         00034900
035300                                                                  00035000
035400****************************************************************  00035100
035500 PROCEDURE DIVISION.                                               00035200
035600****************************************************************  00035300
035700                                                                  00035400
035800 000-MAIN.                                                         00035500
035900     PERFORM 100-INITIALIZE THRU 100-EXIT.                        00035600
036000     PERFORM 200-PROCESS-MESSAGES THRU 200-EXIT                   00035700
036100             UNTIL WS-MSG-EOF.                                     00035800
036200     PERFORM 600-RESEQUENCE-AND-WRITE THRU 600-EXIT.              00035900
036300     PERFORM 700-REPORT-TOTALS THRU 700-EXIT.                     00036000
036400     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       00036100
036500     GOBACK.                                                       00036200
036600                                                                  00036300
036700 100-INITIALIZE.                                                   00036400
036800     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.                 00036500
036900     ACCEPT WS-NOW-TIME FROM TIME.                                00036600
037000     STRING WS-TODAY-YYYYMMDD WS-NOW-HH WS-NOW-MI WS-NOW-SS       00036700
037100            DELIMITED BY SIZE INTO WS-NOW-TIMESTAMP.              00036800
037200     PERFORM 910-OPEN-FILES THRU 910-EXIT.                        00036900
037300     PERFORM 120-LOAD-ACCT-TABLE THRU 120-EXIT.                   00037000
037400     PERFORM 130-LOAD-ITEM-TABLE THRU 130-EXIT.                   00037100
037500     PERFORM 140-LOAD-EVENT-TABLE THRU 140-EXIT.                  00037200
037600     PERFORM 150-LOAD-SAMPLE-TABLE THRU 150-EXIT.                 00037300
037700     PERFORM 160-READ-MSG THRU 160-EXIT.                          00037400
037800 100-EXIT.                                                         00037500
037900     EXIT.                                                        00037600
038000                                                                  00037700
038100 120-LOAD-ACCT-TABLE.                                              00037800
038200     MOVE 0 TO WS-ACCT-CNT.                                        00037900
038300     READ BEWSMSTR INTO WORKSPACE-ACCOUNT-REC                     00038000
038400         AT END MOVE HIGH-VALUES TO WA-WORKSPACE.                 00038100
038500     PERFORM 121-LOAD-ACCT-ENTRY THRU 121-EXIT                    00038200
038600             UNTIL WA-WORKSPACE = HIGH-VALUES.                     00038300
038700 120-EXIT.                                                         00038400
038800     EXIT.                                                        00038500
038900                                                                  00038600
039000 121-LOAD-ACCT-ENTRY.                                              00038700
039100     ADD 1 TO WS-ACCT-CNT.                                         00038800
039200     SET WS-ACCT-IDX TO WS-ACCT-CNT.                               00038900
039300     MOVE WA-WORKSPACE TO WS-ACCT-WORKSPACE(WS-ACCT-IDX).          00039000
039400     MOVE WA-ACCOUNT   TO WS-ACCT-ACCOUNT(WS-ACCT-IDX).            00039100
039500     READ BEWSMSTR INTO WORKSPACE-ACCOUNT-REC                     00039200
039600         AT END MOVE HIGH-VALUES TO WA-WORKSPACE.                 00039300
039700 121-EXIT.                                                         00039400
039800     EXIT.                                                        00039500
039900                                                                  00039600
040000 130-LOAD-ITEM-TABLE.                                              00039700
040100     MOVE 0 TO WS-ITEM-CNT.                                        00039800
040200     READ BEITMSTR INTO BILLING-ITEM-REC                          00039900
040300         AT END MOVE HIGH-VALUES TO BI-ID.                         00040000
040400     PERFORM 131-LOAD-ITEM-ENTRY THRU 131-EXIT                    00040100
040500             UNTIL BI-ID = HIGH-VALUES.                            00040200
040600 130-EXIT.                                                         00040300
040700     EXIT.                                                        00040400
040800                                                                  00040500
040900 131-LOAD-ITEM-ENTRY.                                              00040600
041000     ADD 1 TO WS-ITEM-CNT.                                         00040700
041100     SET WS-ITEM-IDX TO WS-ITEM-CNT.                               00040800
041200     MOVE BI-ID   TO WS-ITEM-ID(WS-ITEM-IDX).                      00040900
041300     MOVE BI-SKU  TO WS-ITEM-SKU(WS-ITEM-IDX).                     00041000
041400     MOVE BI-NAME TO WS-ITEM-NAME(WS-ITEM-IDX).                    00041100
041500     MOVE BI-UNIT TO WS-ITEM-UNIT(WS-ITEM-IDX).                    00041200
041600     READ BEITMSTR INTO BILLING-ITEM-REC                          00041300
041700         AT END MOVE HIGH-VALUES TO BI-ID.                         00041400
041800 131-EXIT.                                                         00041500
041900     EXIT.                                                        00041600
042000                                                                  00041700
042100 140-LOAD-EVENT-TABLE.                                             00041800
042200     MOVE 0 TO WS-EVENT-CNT.                                       00041900
042300     READ BEEVMSTR INTO BILLING-EVENT-REC                         00042000
042400         AT END MOVE HIGH-VALUES TO BE-ID.                         00042100
042500     PERFORM 141-LOAD-EVENT-ENTRY THRU 141-EXIT                   00042200
042600             UNTIL BE-ID = HIGH-VALUES.                            00042300
042700 140-EXIT.                                                         00042400
042800     EXIT.                                                        00042500
042900                                                                  00042600
043000 141-LOAD-EVENT-ENTRY.                                             00042700
043100     ADD 1 TO WS-EVENT-CNT.                                        00042800
043200     SET WS-EVENT-IDX TO WS-EVENT-CNT.                             00042900
043300     MOVE BE-ID          TO WS-EVENT-ID(WS-EVENT-IDX).             00043000
043400     MOVE BE-EVENT-START TO WS-EVENT-START(WS-EVENT-IDX).          00043100
043500     MOVE BE-EVENT-END   TO WS-EVENT-END(WS-EVENT-IDX).            00043200
043600     MOVE BE-ITEM-ID     TO WS-EVENT-ITEM-ID(WS-EVENT-IDX).        00043300
043700     MOVE BE-USER        TO WS-EVENT-USER(WS-EVENT-IDX).           00043400
043800     MOVE BE-WORKSPACE   TO WS-EVENT-WORKSPACE(WS-EVENT-IDX).      00043500
043900     MOVE BE-QUANTITY    TO WS-EVENT-QUANTITY(WS-EVENT-IDX).       00043600
044000     READ BEEVMSTR INTO BILLING-EVENT-REC                         00043700
044100         AT END MOVE HIGH-VALUES TO BE-ID.                         00043800
044200 141-EXIT.                                                         00043900
044300     EXIT.                                                        00044000
044400                                                                  00044100
044500 150-LOAD-SAMPLE-TABLE.                                            00044200
044600     MOVE 0 TO WS-SAMPLE-CNT.                                      00044300
044700     READ BESAMSTR INTO RATE-SAMPLE-REC                           00044400
044800         AT END MOVE HIGH-VALUES TO CS-ID.                         00044500
044900     PERFORM 151-LOAD-SAMPLE-ENTRY THRU 151-EXIT                  00044600
045000             UNTIL CS-ID = HIGH-VALUES.                            00044700
045100 150-EXIT.                                                         00044800
045200     EXIT.                                                        00044900
045300                                                                  00045000
045400 151-LOAD-SAMPLE-ENTRY.                                            00045100
045500     ADD 1 TO WS-SAMPLE-CNT.                                       00045200
045600     SET WS-SAMPLE-IDX TO WS-SAMPLE-CNT.                           00045300
045700     MOVE CS-ID          TO WS-SAMPLE-ID(WS-SAMPLE-IDX).           00045400
045800     MOVE CS-SAMPLE-TIME TO WS-SAMPLE-TIME(WS-SAMPLE-IDX).         00045500
045900     MOVE CS-ITEM-ID     TO WS-SAMPLE-ITEM-ID(WS-SAMPLE-IDX).      00045600
046000     MOVE CS-USER        TO WS-SAMPLE-USER(WS-SAMPLE-IDX).         00045700
046100     MOVE CS-WORKSPACE   TO WS-SAMPLE-WORKSPACE(WS-SAMPLE-IDX).    00045800
046200     MOVE CS-RATE        TO WS-SAMPLE-RATE(WS-SAMPLE-IDX).         00045900
046300     READ BESAMSTR INTO RATE-SAMPLE-REC                           00046000
046400         AT END MOVE HIGH-VALUES TO CS-ID.                         00046100
046500 151-EXIT.                                                         00046200
046600     EXIT.                                                        00046300
046700                                                                  00046400
046800 160-READ-MSG.                                                     00046500
046900     READ BEMSGIN INTO BE-INPUT-MESSAGE                           00046600
047000         AT END MOVE 'Y' TO WS-MSG-EOF-SW.                        00046800
047100     IF NOT WS-MSG-EOF                                            00046900
047200        ADD 1 TO WS-MSG-READ-CTR                                   00047000
047300     END-IF.                                                       00047100
047400 160-EXIT.                                                         00047200
047500     EXIT.                                                        00047300
047600                                                                  00047400
047700 200-PROCESS-MESSAGES.                                             00047500
047800     EVALUATE TRUE                                                 00047600
047900         WHEN MSG-IS-BILLING-EVENT                                 00047700
048000             PERFORM 2100-PROCESS-EVENT-MSG THRU 2100-EXIT        00047800
048100         WHEN MSG-IS-RATE-SAMPLE                                   00047900
048200             PERFORM 2200-PROCESS-SAMPLE-MSG THRU 2200-EXIT       00048000
048300         WHEN MSG-IS-WORKSPACE-SETTINGS                           00048100
048400             PERFORM 2300-PROCESS-WORKSPACE-MSG THRU 2300-EXIT    00048200
048500         WHEN OTHER                                                00048300
048600             DISPLAY 'BEINGEST - UNRECOGNIZED MESSAGE TYPE: '     00048400
048700                     MSG-TYPE-CD                                  00048500
048800     END-EVALUATE.                                                 00048600
048900     PERFORM 160-READ-MSG THRU 160-EXIT.                          00048700
049000 200-EXIT.                                                         00048800
049100     EXIT.                                                        00048900
049200                                                                  00049000
049300****************************************************************  00049100
049400* U1 - BILLING EVENT INGEST                                      *00049200
049500****************************************************************  00049300
049600 2100-PROCESS-EVENT-MSG.                                           00049400
049610*    U1 VALIDATION - EVENT-START MUST NOT BE AFTER EVENT-END.     00049410
049620*    A MESSAGE FAILING THIS CHECK IS COUNTED AND DROPPED BEFORE   00049420
049630*    IT EVER REACHES THE ITEM LOOKUP OR THE LEDGER.  WJT          00049430
049640*    05/02/24 DH-2417.                                            00049440
049650     ADD 1 TO WS-EVENT-MSG-CTR.                                    00049500
049660     IF MSG-BE-EVENT-START GREATER THAN MSG-BE-EVENT-END          00049510
049670        ADD 1 TO WS-EVENT-BADWIN-CTR                               00049520
049680     ELSE                                                          00049530
049690        MOVE MSG-BE-SKU TO WS-LOOKUP-SKU                           00049600
049700        PERFORM 2150-FIND-OR-ADD-ITEM THRU 2150-EXIT               00049700
049710        PERFORM 2170-ADD-EVENT THRU 2170-EXIT                      00049800
049720     END-IF.                                                       00049810
050000 2100-EXIT.                                                        00049900
050200     EXIT.                                                        00050000
050300                                                                  00050100
050400****************************************************************  00050200
050500* RESOLVES A SKU TO AN INTERNAL ITEM ID.  AUTO-CREATES A STUB    *00050300
050600* ITEM (EMPTY NAME/UNIT) WHEN THE SKU HAS NEVER BEEN SEEN.       *00050400
050700* SHARED BY EVENT AND SAMPLE INGEST (U1/U3 RULE: UNKNOWN SKU     *00050500
050800* NEVER LOSES DATA).                                             *00050600
050900****************************************************************  00050700
051000 01  WS-LOOKUP-SKU               PIC X(30).                       00050800
051100 01  WS-RESOLVED-ITEM-ID         PIC X(36).                       00050900
051200                                                                  00051000
051300 2150-FIND-OR-ADD-ITEM.                                            00051100
051400     MOVE 'N' TO WS-ITEM-FOUND-SW.                                00051200
051500     IF WS-ITEM-CNT > 0                                            00051300
051600        SEARCH ALL WS-ITEM-ENTRY                                   00051400
051700             AT END                                                00051500
051800                 MOVE 'N' TO WS-ITEM-FOUND-SW                      00051600
051900             WHEN WS-ITEM-SKU(WS-ITEM-IDX) = WS-LOOKUP-SKU         00051700
052000                 MOVE 'Y' TO WS-ITEM-FOUND-SW                      00051800
052100     END-IF.                                                       00051900
052200     IF WS-ITEM-FOUND                                              00052000
052300        MOVE WS-ITEM-ID(WS-ITEM-IDX) TO WS-RESOLVED-ITEM-ID        00052100
052400     ELSE                                                          00052200
052500        ADD 1 TO WS-NEXT-ITEM-SEQ                                  00052300
052600        ADD 1 TO WS-ITEM-CNT                                       00052400
052700        ADD 1 TO WS-ITEM-STUB-CTR                                  00052500
052800        SET WS-ITEM-IDX TO WS-ITEM-CNT                             00052600
052900        STRING 'STUB-ITEM-' WS-NEXT-ITEM-SEQ DELIMITED BY SIZE     00052700
053000             INTO WS-RESOLVED-ITEM-ID                              00052800
053100        MOVE WS-RESOLVED-ITEM-ID TO WS-ITEM-ID(WS-ITEM-IDX)        00052900
053200        MOVE WS-LOOKUP-SKU       TO WS-ITEM-SKU(WS-ITEM-IDX)       00053000
053300        MOVE SPACES              TO WS-ITEM-NAME(WS-ITEM-IDX)      00053100
053400        MOVE SPACES              TO WS-ITEM-UNIT(WS-ITEM-IDX)      00053200
053500        PERFORM 8000-RESEQUENCE-ITEM-TABLE THRU 8000-EXIT         00053300
053600     END-IF.                                                       00053400
053700 2150-EXIT.                                                        00053500
053800     EXIT.                                                        00053600
053900                                                                  00053700
054000****************************************************************  00053800
054100* DUPLICATE-ID SUPPRESSION + INSERT FOR THE EVENT LEDGER.        *00053900
054200* LEDGER STAYS IN ARRIVAL ORDER IN THE TABLE - 600 RESEQUENCES   *00054000
054300* IT INTO (START,END,WORKSPACE,ID) ORDER FOR THE OUTPUT MASTER.  *00054100
054400****************************************************************  00054200
054500 2170-ADD-EVENT.                                                   00054300
054600     MOVE 'N' TO WS-EVENT-DUP-SW.                                  00054400
054700     PERFORM 2171-CHECK-EVENT-DUP THRU 2171-EXIT                  00054500
054800             VARYING WS-EVENT-IDX FROM 1 BY 1                     00054600
054900             UNTIL WS-EVENT-IDX > WS-EVENT-CNT                     00054700
055000                 OR WS-EVENT-IS-DUP.                               00054800
055100     IF WS-EVENT-IS-DUP                                            00054900
055200        ADD 1 TO WS-EVENT-DUP-CTR                                  00055000
055300     ELSE                                                          00055100
055400        ADD 1 TO WS-EVENT-CNT                                      00055200
055500        ADD 1 TO WS-EVENT-ADDED-CTR                                00055300
055600        SET WS-EVENT-IDX TO WS-EVENT-CNT                           00055400
055700        MOVE MSG-BE-ID          TO WS-EVENT-ID(WS-EVENT-IDX)       00055500
055800        MOVE MSG-BE-EVENT-START TO WS-EVENT-START(WS-EVENT-IDX)    00055600
055900        MOVE MSG-BE-EVENT-END   TO WS-EVENT-END(WS-EVENT-IDX)      00055700
056000        MOVE WS-RESOLVED-ITEM-ID TO WS-EVENT-ITEM-ID(WS-EVENT-IDX) 00055800
056100        MOVE MSG-BE-USER        TO WS-EVENT-USER(WS-EVENT-IDX)     00055900
056200        MOVE MSG-BE-WORKSPACE   TO WS-EVENT-WORKSPACE(WS-EVENT-IDX)00056000
056300        MOVE MSG-BE-QUANTITY    TO WS-EVENT-QUANTITY(WS-EVENT-IDX)00056100
056400     END-IF.                                                       00056200
056500 2170-EXIT.                                                        00056300
056600     EXIT.                                                        00056400
056700                                                                  00056500
056800 2171-CHECK-EVENT-DUP.                                             00056600
056900     IF WS-EVENT-ID(WS-EVENT-IDX) = MSG-BE-ID                      00056700
057000         MOVE 'Y' TO WS-EVENT-DUP-SW                               00056800
057100     END-IF.                                                       00056900
057200 2171-EXIT.                                                        00057000
057300     EXIT.                                                        00057100
057400                                                                  00057200
057500****************************************************************  00057300
057600* U3 - RATE-SAMPLE INGEST + ESTIMATE GENERATION                  *00057400
057700****************************************************************  00057500
057800 2200-PROCESS-SAMPLE-MSG.                                          00057600
057900     ADD 1 TO WS-SAMPLE-MSG-CTR.                                   00057700
058000     MOVE MSG-CS-SKU TO WS-LOOKUP-SKU.                            00057800
058100     PERFORM 2150-FIND-OR-ADD-ITEM THRU 2150-EXIT.                00057900
058200     PERFORM 2220-ADD-SAMPLE THRU 2220-EXIT.                      00058000
058300     PERFORM 2250-GENERATE-ESTIMATES THRU 2250-EXIT.              00058100
058400 2200-EXIT.                                                        00058200
058500     EXIT.                                                        00058300
058600                                                                  00058400
058700 2220-ADD-SAMPLE.                                                  00058500
058800     MOVE 'N' TO WS-SAMPLE-DUP-SW.                                 00058600
058900     PERFORM 2221-CHECK-SAMPLE-DUP THRU 2221-EXIT                 00058700
059000             VARYING WS-SAMPLE-IDX FROM 1 BY 1                    00058800
059100             UNTIL WS-SAMPLE-IDX > WS-SAMPLE-CNT                   00058900
059200                 OR WS-SAMPLE-IS-DUP.                              00059000
059300     IF WS-SAMPLE-IS-DUP                                           00059100
059400        ADD 1 TO WS-SAMPLE-DUP-CTR                                 00059200
059500     ELSE                                                          00059300
059600        ADD 1 TO WS-SAMPLE-CNT                                     00059400
059700        ADD 1 TO WS-SAMPLE-ADDED-CTR                               00059500
059800        SET WS-SAMPLE-IDX TO WS-SAMPLE-CNT                         00059600
059900        MOVE MSG-CS-ID          TO WS-SAMPLE-ID(WS-SAMPLE-IDX)     00059700
060000        MOVE MSG-CS-SAMPLE-TIME TO WS-SAMPLE-TIME(WS-SAMPLE-IDX)   00059800
060100        MOVE WS-RESOLVED-ITEM-ID TO                                00059900
060200             WS-SAMPLE-ITEM-ID(WS-SAMPLE-IDX)                      00060000
060300        MOVE MSG-CS-USER        TO WS-SAMPLE-USER(WS-SAMPLE-IDX)   00060100
060400        MOVE MSG-CS-WORKSPACE   TO                                 00060200
060500             WS-SAMPLE-WORKSPACE(WS-SAMPLE-IDX)                    00060300
060600        MOVE MSG-CS-RATE        TO WS-SAMPLE-RATE(WS-SAMPLE-IDX)   00060400
060700     END-IF.                                                       00060500
060800 2220-EXIT.                                                        00060600
060900     EXIT.                                                        00060700
061000                                                                  00060800
061100 2221-CHECK-SAMPLE-DUP.                                            00060900
061200     IF WS-SAMPLE-ID(WS-SAMPLE-IDX) = MSG-CS-ID                    00061000
061300         MOVE 'Y' TO WS-SAMPLE-DUP-SW                              00061100
061400     END-IF.                                                       00061200
061500 2221-EXIT.                                                        00061300
061600     EXIT.                                                        00061400
061700                                                                  00061500
061800****************************************************************  00061600
061900* GENERATES ESTIMATED BILLING EVENTS FOR CLOCK-HOUR WINDOWS UP   *00061700
062000* TO THE HOUR CONTAINING THE SAMPLE JUST INGESTED (U3 RULES).    *00061800
062100****************************************************************  00061900
062200 2250-GENERATE-ESTIMATES.                                          00062000
062300     MOVE MSG-CS-SAMPLE-TIME TO WS-TS-WORK.                       00062100
062400     MOVE ZERO TO WS-TS-W-MI, WS-TS-W-SS.                         00062200
062500     MOVE WS-TS-WORK TO WS-UPTO.                                  00062300
062600     PERFORM 2260-FIND-GENERATE-FROM THRU 2260-EXIT.              00062400
062700     PERFORM 2251-GENERATE-ONE-WINDOW THRU 2251-EXIT              00062500
062800             UNTIL WS-GEN-TO > WS-UPTO.                            00062600
062900 2250-EXIT.                                                        00062700
063000     EXIT.                                                        00062800
063100                                                                  00062900
063200 2251-GENERATE-ONE-WINDOW.                                         00063000
063300     MOVE WS-GEN-FROM TO WS-CALC-START.                           00063100
063400     MOVE WS-GEN-TO   TO WS-CALC-END.                             00063200
063500     MOVE MSG-CS-WORKSPACE TO WS-CALC-WORKSPACE.                  00063300
063600     MOVE WS-RESOLVED-ITEM-ID TO WS-CALC-ITEM-ID.                 00063400
063610*    U3 VALIDATION - THE SAME EVENT-START/EVENT-END RULE AS U1   00063410
063620*    APPLIES TO A GENERATED ESTIMATE WINDOW.  BY CONSTRUCTION A  00063420
063630*    CLOCK-HOUR WINDOW NEVER FAILS THIS CHECK TODAY, BUT THE     00063430
063640*    GUARD STAYS HERE SO A FUTURE CHANGE TO THE WINDOW-SIZING    00063440
063650*    LOGIC CANNOT SILENTLY LEDGER A BACKWARDS WINDOW.  WJT       00063450
063660*    05/02/24 DH-2417.                                           00063460
063670     IF WS-CALC-START NOT GREATER THAN WS-CALC-END               00063470
063700        PERFORM 8200-BUILD-ITEM-SAMPLES THRU 8200-EXIT           00063500
063800        CALL 'BERATCLC' USING WS-CALC-WORKSPACE, WS-CALC-ITEM-ID,00063600
063900            WS-CALC-START, WS-CALC-END, WS-IS-CNT, WS-IS-ENTRY,  00063700
064000            WS-CALC-QUANTITY, WS-CALC-FOUND-SW                   00063800
064100        STRING 'EST-' WS-CALC-WORKSPACE(1:8)                     00063900
064200            WS-CALC-ITEM-ID(1:8) WS-GEN-FROM                     00064000
064300            DELIMITED BY SIZE INTO WS-GEN-ID                     00064100
064400        ADD 1 TO WS-EVENT-CNT                                     00064200
064500        ADD 1 TO WS-ESTIMATE-CTR                                  00064300
064600        SET WS-EVENT-IDX TO WS-EVENT-CNT                          00064400
064700        MOVE WS-GEN-ID       TO WS-EVENT-ID(WS-EVENT-IDX)         00064500
064800        MOVE WS-GEN-FROM     TO WS-EVENT-START(WS-EVENT-IDX)      00064600
064900        MOVE WS-GEN-TO       TO WS-EVENT-END(WS-EVENT-IDX)        00064700
065000        MOVE WS-CALC-ITEM-ID TO WS-EVENT-ITEM-ID(WS-EVENT-IDX)    00064800
065100        MOVE SPACES          TO WS-EVENT-USER(WS-EVENT-IDX)       00064900
065200        MOVE WS-CALC-WORKSPACE TO WS-EVENT-WORKSPACE(WS-EVENT-IDX)00065000
065300        MOVE WS-CALC-QUANTITY TO WS-EVENT-QUANTITY(WS-EVENT-IDX)  00065100
065310     ELSE                                                         00065110
065320        ADD 1 TO WS-EVENT-BADWIN-CTR                              00065120
065330     END-IF.                                                      00065130
065400     MOVE WS-GEN-TO TO WS-GEN-FROM.                                00065200
065500     MOVE WS-GEN-FROM TO WS-TS-WORK.                               00065300
065600     PERFORM 8100-ADD-ONE-HOUR-TO-TS THRU 8100-EXIT.              00065400
065700     MOVE WS-TS-WORK TO WS-GEN-TO.                                00065500
065800 2251-EXIT.                                                        00065600
065900     EXIT.                                                        00065700
066000                                                                  00065800
066100****************************************************************  00065900
066200* GENERATE-FROM = GREATEST EVENT-END OF ANY EXISTING EVENT FOR   *00066000
066300* THIS WORKSPACE+ITEM, ELSE THE EARLIEST SAMPLE TIME FOR THIS    *00066100
066400* WORKSPACE+ITEM, TRUNCATED TO THE START OF ITS HOUR.            *00066200
066500****************************************************************  00066300
066600 2260-FIND-GENERATE-FROM.                                          00066400
066700     MOVE 'N' TO WS-FOUND-LATEST-END-SW.                           00066500
066800     MOVE ZERO TO WS-GEN-FROM.                                     00066600
066900     PERFORM 2261-CHECK-EVENT-LATEST-END THRU 2261-EXIT           00066700
067000             VARYING WS-EVENT-IDX FROM 1 BY 1                     00066800
067100             UNTIL WS-EVENT-IDX > WS-EVENT-CNT.                    00066900
067200     IF NOT WS-FOUND-LATEST-END                                    00067000
067300        MOVE HIGH-VALUES TO WS-GEN-FROM                            00067100
067400        PERFORM 2262-CHECK-SAMPLE-EARLIEST THRU 2262-EXIT         00067200
067500             VARYING WS-SAMPLE-IDX FROM 1 BY 1                    00067300
067600             UNTIL WS-SAMPLE-IDX > WS-SAMPLE-CNT                   00067400
067700        MOVE WS-GEN-FROM TO WS-TS-WORK                             00067500
067800        MOVE ZERO TO WS-TS-W-MI, WS-TS-W-SS                       00067600
067900        MOVE WS-TS-WORK TO WS-GEN-FROM                             00067700
068000     END-IF.                                                       00067800
068100     MOVE WS-GEN-FROM TO WS-TS-WORK.                              00067900
068200     PERFORM 8100-ADD-ONE-HOUR-TO-TS THRU 8100-EXIT.              00068000
068300     MOVE WS-TS-WORK TO WS-GEN-TO.                                00068100
068400 2260-EXIT.                                                        00068200
068500     EXIT.                                                        00068300
068600                                                                  00068400
068700 2261-CHECK-EVENT-LATEST-END.                                      00068500
068800     IF WS-EVENT-WORKSPACE(WS-EVENT-IDX) = MSG-CS-WORKSPACE       00068600
068900        AND WS-EVENT-ITEM-ID(WS-EVENT-IDX) = WS-RESOLVED-ITEM-ID  00068700
069000        AND WS-EVENT-END(WS-EVENT-IDX) > WS-GEN-FROM              00068800
069100         MOVE WS-EVENT-END(WS-EVENT-IDX) TO WS-GEN-FROM           00068900
069200         MOVE 'Y' TO WS-FOUND-LATEST-END-SW                        00069000
069300     END-IF.                                                       00069100
069400 2261-EXIT.                                                        00069200
069500     EXIT.                                                        00069300
069600                                                                  00069400
069700 2262-CHECK-SAMPLE-EARLIEST.                                       00069500
069800     IF WS-SAMPLE-WORKSPACE(WS-SAMPLE-IDX) = MSG-CS-WORKSPACE     00069600
069900        AND WS-SAMPLE-ITEM-ID(WS-SAMPLE-IDX) = WS-RESOLVED-ITEM-ID00069700
070000        AND WS-SAMPLE-TIME(WS-SAMPLE-IDX) < WS-GEN-FROM           00069800
070100         MOVE WS-SAMPLE-TIME(WS-SAMPLE-IDX) TO WS-GEN-FROM        00069900
070200     END-IF.                                                       00070000
070300 2262-EXIT.                                                        00070100
070400     EXIT.                                                        00070200
070500                                                                  00070300
070600****************************************************************  00070400
070700* U2 - WORKSPACE TO ACCOUNT SETTINGS, FIRST-WRITE-WINS           *00070500
070800****************************************************************  00070600
070900 2300-PROCESS-WORKSPACE-MSG.                                       00070700
071000     ADD 1 TO WS-WKSP-MSG-CTR.                                     00070800
071100     MOVE 'Y' TO WS-WKSP-NEW-SW.                                   00070900
071200     PERFORM 2301-CHECK-WORKSPACE-DUP THRU 2301-EXIT              00071000
071300             VARYING WS-ACCT-IDX FROM 1 BY 1                      00071100
071400             UNTIL WS-ACCT-IDX > WS-ACCT-CNT                       00071200
071500                 OR WS-WKSP-IS-NEW = 'N'.                          00071300
071600     IF WS-WKSP-IS-NEW                                             00071400
071700        ADD 1 TO WS-ACCT-CNT                                       00071500
071800        ADD 1 TO WS-WKSP-ADDED-CTR                                 00071600
071900        SET WS-ACCT-IDX TO WS-ACCT-CNT                             00071700
072000        MOVE MSG-WA-WORKSPACE TO WS-ACCT-WORKSPACE(WS-ACCT-IDX)    00071800
072100        MOVE MSG-WA-ACCOUNT   TO WS-ACCT-ACCOUNT(WS-ACCT-IDX)      00071900
072200     END-IF.                                                       00072000
072300 2300-EXIT.                                                        00072100
072400     EXIT.                                                        00072200
072500                                                                  00072300
072600 2301-CHECK-WORKSPACE-DUP.                                         00072400
072700     IF WS-ACCT-WORKSPACE(WS-ACCT-IDX) = MSG-WA-WORKSPACE          00072500
072800         MOVE 'N' TO WS-WKSP-NEW-SW                                00072600
072900     END-IF.                                                       00072700
073000 2301-EXIT.                                                        00072800
073100     EXIT.                                                        00072900
073200                                                                  00073000
073300****************************************************************  00073100
073400* IN-HOUSE CALENDAR ARITHMETIC - NO COMPILER DATE INTRINSICS     *00073200
073500* ARE USED HERE ON PURPOSE (SHOP STANDARD - SEE OPS MANUAL 4.2). *00073300
073600****************************************************************  00073400
073700 8100-ADD-ONE-HOUR-TO-TS.                                          00073500
073800     ADD 1 TO WS-TS-W-HH.                                          00073600
073900     IF WS-TS-W-HH > 23                                            00073700
074000        MOVE 0 TO WS-TS-W-HH                                       00073800
074100        PERFORM 8110-ADD-ONE-DAY THRU 8110-EXIT                   00073900
074200     END-IF.                                                       00074000
074300     MOVE ZERO TO WS-TS-W-MI, WS-TS-W-SS.                         00074100
074400 8100-EXIT.                                                        00074200
074500     EXIT.                                                        00074300
074600                                                                  00074400
074700 8110-ADD-ONE-DAY.                                                 00074500
074800     ADD 1 TO WS-TS-W-DD.                                          00074600
074900     PERFORM 8120-DAYS-IN-MONTH THRU 8120-EXIT.                   00074700
075000     IF WS-TS-W-DD > WS-DAYS-IN-MTH                               00074800
075100        MOVE 1 TO WS-TS-W-DD                                       00074900
075200        ADD 1 TO WS-TS-W-MM                                        00075000
075300        IF WS-TS-W-MM > 12                                         00075100
075400           MOVE 1 TO WS-TS-W-MM                                    00075200
075500           ADD 1 TO WS-TS-W-YYYY                                   00075300
075600        END-IF                                                     00075400
075700     END-IF.                                                       00075500
075800 8110-EXIT.                                                        00075600
075900     EXIT.                                                        00075700
076000                                                                  00075800
076100 8120-DAYS-IN-MONTH.                                               00075900
076200     MOVE WS-DIM-ENTRY(WS-TS-W-MM) TO WS-DAYS-IN-MTH.             00076000
076300     IF WS-TS-W-MM = 2                                             00076100
076400        DIVIDE WS-TS-W-YYYY BY 4 GIVING WS-LEAP-TEST               00076200
076500                 REMAINDER WS-LEAP-TEST                           00076300
076600        IF WS-LEAP-TEST = 0                                        00076400
076700           MOVE 29 TO WS-DAYS-IN-MTH                               00076500
076800           DIVIDE WS-TS-W-YYYY BY 100 GIVING WS-LEAP-TEST         00076600
076900                    REMAINDER WS-LEAP-TEST                        00076700
077000           IF WS-LEAP-TEST = 0                                     00076800
077100              MOVE 28 TO WS-DAYS-IN-MTH                            00076900
077200              DIVIDE WS-TS-W-YYYY BY 400 GIVING WS-LEAP-TEST      00077000
077300                       REMAINDER WS-LEAP-TEST                     00077100
077400              IF WS-LEAP-TEST = 0                                  00077200
077500                 MOVE 29 TO WS-DAYS-IN-MTH                         00077300
077600              END-IF                                               00077400
077700           END-IF                                                  00077500
077800        END-IF                                                     00077600
077900     END-IF.                                                       00077700
078000 8120-EXIT.                                                        00077800
078100     EXIT.                                                        00077900
078200                                                                  00078000
078300****************************************************************  00078100
078400* ONE INSERTION-SORT PASS TO KEEP THE IN-MEMORY ITEM TABLE IN    *00078200
078500* ASCENDING SKU ORDER AFTER A STUB IS APPENDED AT THE BOTTOM -   *00078300
078600* REQUIRED FOR SEARCH ALL IN 2150.  LIFTED FROM THE OLD ADSORT   *00078400
078700* INSERTION-SORT SUBROUTINE (SEE DH-0118 IN THE CHANGE LOG).     *00078500
078800****************************************************************  00078600
078900 8000-RESEQUENCE-ITEM-TABLE.                                       00078700
079000     SET WS-ITEM-IDX TO WS-ITEM-CNT.                              00078800
079100     MOVE WS-ITEM-ID(WS-ITEM-IDX)   TO WS-SORT-HOLD-ID.           00078900
079200     MOVE WS-ITEM-SKU(WS-ITEM-IDX)  TO WS-SORT-HOLD-SKU.          00079000
079300     MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO WS-SORT-HOLD-NAME.         00079100
079400     MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO WS-SORT-HOLD-UNIT.         00079200
079500     COMPUTE WS-SORT-INSERT-TO = WS-ITEM-CNT - 1.                 00079300
079600     PERFORM 8001-SHIFT-ITEM-ENTRY THRU 8001-EXIT                 00079400
079700             UNTIL WS-SORT-INSERT-TO <= 0.                         00079500
079800     ADD 1 TO WS-SORT-INSERT-TO.                                   00079600
079900     SET WS-ITEM-IDX TO WS-SORT-INSERT-TO.                        00079700
080000     MOVE WS-SORT-HOLD-ID   TO WS-ITEM-ID(WS-ITEM-IDX).           00079800
080100     MOVE WS-SORT-HOLD-SKU  TO WS-ITEM-SKU(WS-ITEM-IDX).          00079900
080200     MOVE WS-SORT-HOLD-NAME TO WS-ITEM-NAME(WS-ITEM-IDX).         00080000
080300     MOVE WS-SORT-HOLD-UNIT TO WS-ITEM-UNIT(WS-ITEM-IDX).         00080100
080400 8000-EXIT.                                                        00080200
080500     EXIT.                                                        00080300
080600                                                                  00080400
080700 8001-SHIFT-ITEM-ENTRY.                                            00080500
080800     SET WS-ITEM-IDX TO WS-SORT-INSERT-TO.                        00080600
080900     IF WS-ITEM-SKU(WS-ITEM-IDX) <= WS-SORT-HOLD-SKU               00080700
081000        MOVE 0 TO WS-SORT-INSERT-TO                               00080800
081100     ELSE                                                          00080900
081200        MOVE WS-ITEM-ID(WS-ITEM-IDX) TO                            00081000
081300             WS-ITEM-ID(WS-ITEM-IDX + 1)                           00081100
081400        MOVE WS-ITEM-SKU(WS-ITEM-IDX) TO                           00081200
081500             WS-ITEM-SKU(WS-ITEM-IDX + 1)                          00081300
081600        MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO                          00081400
081700             WS-ITEM-NAME(WS-ITEM-IDX + 1)                         00081500
081800        MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO                          00081600
081900             WS-ITEM-UNIT(WS-ITEM-IDX + 1)                         00081700
082000        COMPUTE WS-SORT-INSERT-TO = WS-SORT-INSERT-TO - 1          00081800
082100     END-IF.                                                       00081900
082200 8001-EXIT.                                                        00082000
082300     EXIT.                                                        00082100
082400                                                                  00082200
082500****************************************************************  00082300
082600* BUILDS THE TIME-ORDERED SAMPLE LIST FOR ONE (WORKSPACE,ITEM)   *00082400
082700* PAIR THAT IS PASSED TO BERATCLC ON THE CALL.                   *00082500
082800****************************************************************  00082600
082900 8200-BUILD-ITEM-SAMPLES.                                          00082700
083000     MOVE 0 TO WS-IS-CNT.                                          00082800
083100     PERFORM 8201-COLLECT-ITEM-SAMPLE THRU 8201-EXIT              00082900
083200             VARYING WS-SAMPLE-IDX FROM 1 BY 1                    00083000
083300             UNTIL WS-SAMPLE-IDX > WS-SAMPLE-CNT.                  00083100
083400     PERFORM 8210-SORT-ITEM-SAMPLES THRU 8210-EXIT.               00083200
083500 8200-EXIT.                                                        00083300
083600     EXIT.                                                        00083400
083700                                                                  00083500
083800 8201-COLLECT-ITEM-SAMPLE.                                         00083600
083900     IF WS-SAMPLE-WORKSPACE(WS-SAMPLE-IDX) = WS-CALC-WORKSPACE    00083700
084000        AND WS-SAMPLE-ITEM-ID(WS-SAMPLE-IDX) = WS-CALC-ITEM-ID    00083800
084100         ADD 1 TO WS-IS-CNT                                        00083900
084200         SET WS-IS-IDX TO WS-IS-CNT                                00084000
084300         MOVE WS-SAMPLE-TIME(WS-SAMPLE-IDX) TO                     00084100
084400              WS-IS-TIME(WS-IS-IDX)                                00084200
084500         MOVE WS-SAMPLE-RATE(WS-SAMPLE-IDX) TO                     00084300
084600              WS-IS-RATE(WS-IS-IDX)                                00084400
084700     END-IF.                                                       00084500
084800 8201-EXIT.                                                        00084600
084900     EXIT.                                                        00084700
085000                                                                  00084800
085100 8210-SORT-ITEM-SAMPLES.                                           00084900
085200     PERFORM 8211-INSERT-ONE-SAMPLE THRU 8211-EXIT                00085000
085300             VARYING WS-IS-SORT-I FROM 2 BY 1                     00085100
085400             UNTIL WS-IS-SORT-I > WS-IS-CNT.                      00085200
085500 8210-EXIT.                                                        00085300
085600     EXIT.                                                        00085400
085700                                                                  00085500
085800 8211-INSERT-ONE-SAMPLE.                                           00085600
085900     SET WS-IS-IDX TO WS-IS-SORT-I.                               00085700
086000     MOVE WS-IS-TIME(WS-IS-IDX) TO WS-IS-HOLD-TIME.               00085800
086100     MOVE WS-IS-RATE(WS-IS-IDX) TO WS-IS-HOLD-RATE.               00085900
086200     COMPUTE WS-IS-SORT-J = WS-IS-SORT-I - 1.                     00086000
086300     PERFORM 8212-SHIFT-SAMPLE-ENTRY THRU 8212-EXIT               00086100
086400             UNTIL WS-IS-SORT-J <= 0.                              00086200
086500     ADD 1 TO WS-IS-SORT-J.                                        00086300
086600     SET WS-IS-IDX TO WS-IS-SORT-J.                                00086400
086700     MOVE WS-IS-HOLD-TIME TO WS-IS-TIME(WS-IS-IDX).                00086500
086800     MOVE WS-IS-HOLD-RATE TO WS-IS-RATE(WS-IS-IDX).                00086600
086900 8211-EXIT.                                                        00086700
087000     EXIT.                                                        00086800
087100                                                                  00086900
087200 8212-SHIFT-SAMPLE-ENTRY.                                          00087000
087300     SET WS-IS-IDX TO WS-IS-SORT-J.                                00087100
087400     IF WS-IS-TIME(WS-IS-IDX) <= WS-IS-HOLD-TIME                   00087200
087500        MOVE 0 TO WS-IS-SORT-J                                    00087300
087600     ELSE                                                          00087400
087700        MOVE WS-IS-TIME(WS-IS-IDX) TO                              00087500
087800             WS-IS-TIME(WS-IS-IDX + 1)                             00087600
087900        MOVE WS-IS-RATE(WS-IS-IDX) TO                              00087700
088000             WS-IS-RATE(WS-IS-IDX + 1)                             00087800
088100        COMPUTE WS-IS-SORT-J = WS-IS-SORT-J - 1                    00087900
088200     END-IF.                                                       00088000
088300 8212-EXIT.                                                        00088100
088400     EXIT.                                                        00088200
088500                                                                  00088300
088600****************************************************************  00088400
088700* END OF JOB - RESEQUENCE LEDGER AND SAMPLE STORE INTO THEIR     *00088500
088800* REQUIRED DISK ORDER (SORT VERB, NOT KEPT SORTED IN PLACE - SEE *00088600
088900* DH-0155) AND REWRITE THE WORKSPACE AND ITEM MASTERS.           *00088700
089000****************************************************************  00088800
089100 600-RESEQUENCE-AND-WRITE.                                         00088900
089200     PERFORM 601-WRITE-ONE-ACCT THRU 601-EXIT                     00089000
089300             VARYING WS-ACCT-IDX FROM 1 BY 1                      00089100
089400             UNTIL WS-ACCT-IDX > WS-ACCT-CNT.                      00089200
089500     PERFORM 602-WRITE-ONE-ITEM THRU 602-EXIT                     00089300
089600             VARYING WS-ITEM-IDX FROM 1 BY 1                      00089400
089700             UNTIL WS-ITEM-IDX > WS-ITEM-CNT.                      00089500
089800     SORT SW-EVSORT                                                00089600
089900          ON ASCENDING KEY SW-EV-START SW-EV-END SW-EV-WORKSPACE  00089700
090000                           SW-EV-ID                                00089800
090100          INPUT PROCEDURE 610-RELEASE-EVENTS THRU 610-EXIT        00089900
090200          OUTPUT PROCEDURE 620-WRITE-EVENTS THRU 620-EXIT.        00090000
090300     SORT SW-SASORT                                                00090100
090400          ON ASCENDING KEY SW-SA-WORKSPACE SW-SA-ITEM-ID           00090200
090500                           SW-SA-SAMPLE-TIME                      00090300
090600          INPUT PROCEDURE 630-RELEASE-SAMPLES THRU 630-EXIT       00090400
090700          OUTPUT PROCEDURE 640-WRITE-SAMPLES THRU 640-EXIT.       00090500
090800 600-EXIT.                                                         00090600
090900     EXIT.                                                        00090700
091000                                                                  00090800
091100 601-WRITE-ONE-ACCT.                                               00090900
091200     MOVE SPACES TO WORKSPACE-ACCOUNT-REC.                         00091000
091300     MOVE WS-ACCT-WORKSPACE(WS-ACCT-IDX) TO WA-WORKSPACE.          00091100
091400     MOVE WS-ACCT-ACCOUNT(WS-ACCT-IDX)   TO WA-ACCOUNT.            00091200
091500     WRITE BEWSOUT-REC FROM WORKSPACE-ACCOUNT-REC.                00091300
091600 601-EXIT.                                                         00091400
091700     EXIT.                                                        00091500
091800                                                                  00091600
091900 602-WRITE-ONE-ITEM.                                               00091700
092000     MOVE SPACES TO BILLING-ITEM-REC.                              00091800
092100     MOVE WS-ITEM-ID(WS-ITEM-IDX)   TO BI-ID.                     00091900
092200     MOVE WS-ITEM-SKU(WS-ITEM-IDX)  TO BI-SKU.                    00092000
092300     MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO BI-NAME.                   00092100
092400     MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO BI-UNIT.                   00092200
092500     WRITE BEITOUT-REC FROM BILLING-ITEM-REC.                     00092300
092600 602-EXIT.                                                         00092400
092700     EXIT.                                                        00092500
092800                                                                  00092600
092900 610-RELEASE-EVENTS.                                               00092700
093000     PERFORM 611-RELEASE-ONE-EVENT THRU 611-EXIT                  00092800
093100             VARYING WS-EVENT-IDX FROM 1 BY 1                     00092900
093200             UNTIL WS-EVENT-IDX > WS-EVENT-CNT.                    00093000
093300 610-EXIT.                                                         00093100
093400     EXIT.                                                        00093200
093500                                                                  00093300
093600 611-RELEASE-ONE-EVENT.                                            00093400
093700     MOVE WS-EVENT-START(WS-EVENT-IDX)     TO SW-EV-START.         00093500
093800     MOVE WS-EVENT-END(WS-EVENT-IDX)       TO SW-EV-END.           00093600
093900     MOVE WS-EVENT-WORKSPACE(WS-EVENT-IDX) TO SW-EV-WORKSPACE.     00093700
094000     MOVE WS-EVENT-ID(WS-EVENT-IDX)        TO SW-EV-ID.            00093800
094100     MOVE WS-EVENT-ITEM-ID(WS-EVENT-IDX)   TO SW-EV-ITEM-ID.       00093900
094200     MOVE WS-EVENT-USER(WS-EVENT-IDX)      TO SW-EV-USER.          00094000
094300     MOVE WS-EVENT-QUANTITY(WS-EVENT-IDX)  TO SW-EV-QUANTITY.      00094100
094400     RELEASE SW-EVSORT-REC.                                        00094200
094500 611-EXIT.                                                         00094300
094600     EXIT.                                                        00094400
094700                                                                  00094500
094800 620-WRITE-EVENTS.                                                 00094600
094900     MOVE 'N' TO WS-SORT-EOF-SW.                                   00094700
095000     RETURN SW-EVSORT AT END MOVE 'Y' TO WS-SORT-EOF-SW.          00094800
095100     PERFORM 621-WRITE-ONE-EVENT THRU 621-EXIT                    00094900
095200             UNTIL WS-SORT-EOF.                                    00095000
095300 620-EXIT.                                                         00095200
095400     EXIT.                                                        00095300
095500                                                                  00095400
095600 621-WRITE-ONE-EVENT.                                              00095500
095700     MOVE SPACES TO BILLING-EVENT-REC.                             00095600
095800     MOVE SW-EV-ID        TO BE-ID.                               00095700
095900     MOVE SW-EV-START     TO BE-EVENT-START.                      00095800
096000     MOVE SW-EV-END       TO BE-EVENT-END.                        00095900
096100     MOVE SW-EV-ITEM-ID   TO BE-ITEM-ID.                          00096000
096200     MOVE SW-EV-USER      TO BE-USER.                             00096100
096300     MOVE SW-EV-WORKSPACE TO BE-WORKSPACE.                        00096200
096400     MOVE SW-EV-QUANTITY  TO BE-QUANTITY.                         00096300
096500     WRITE BEEVOUT-REC FROM BILLING-EVENT-REC.                    00096400
096600     RETURN SW-EVSORT AT END MOVE 'Y' TO WS-SORT-EOF-SW.          00096500
096700 621-EXIT.                                                         00096600
096800     EXIT.                                                        00096700
096900                                                                  00096800
097000 630-RELEASE-SAMPLES.                                              00096900
097100     PERFORM 631-RELEASE-ONE-SAMPLE THRU 631-EXIT                 00097000
097200             VARYING WS-SAMPLE-IDX FROM 1 BY 1                    00097100
097300             UNTIL WS-SAMPLE-IDX > WS-SAMPLE-CNT.                  00097200
097400 630-EXIT.                                                         00097300
097500     EXIT.                                                        00097400
097600                                                                  00097500
097700 631-RELEASE-ONE-SAMPLE.                                           00097600
097800     MOVE WS-SAMPLE-WORKSPACE(WS-SAMPLE-IDX) TO SW-SA-WORKSPACE.   00097700
097900     MOVE WS-SAMPLE-ITEM-ID(WS-SAMPLE-IDX)   TO SW-SA-ITEM-ID.     00097800
098000     MOVE WS-SAMPLE-TIME(WS-SAMPLE-IDX)      TO                    00097900
098100          SW-SA-SAMPLE-TIME.                                       00098000
098200     MOVE WS-SAMPLE-ID(WS-SAMPLE-IDX)        TO SW-SA-ID.          00098100
098300     MOVE WS-SAMPLE-USER(WS-SAMPLE-IDX)      TO SW-SA-USER.        00098200
098400     MOVE WS-SAMPLE-RATE(WS-SAMPLE-IDX)      TO SW-SA-RATE.        00098300
098500     RELEASE SW-SASORT-REC.                                        00098400
098600 631-EXIT.                                                         00098500
098700     EXIT.                                                        00098600
098800                                                                  00098700
098900 640-WRITE-SAMPLES.                                                00098800
099000     MOVE 'N' TO WS-SORT-EOF-SW.                                   00098900
099100     RETURN SW-SASORT AT END MOVE 'Y' TO WS-SORT-EOF-SW.          00099000
099200     PERFORM 641-WRITE-ONE-SAMPLE THRU 641-EXIT                   00099100
099300             UNTIL WS-SORT-EOF.                                    00099200
099400 640-EXIT.                                                         00099400
099500     EXIT.                                                        00099500
099600                                                                  00099600
099700 641-WRITE-ONE-SAMPLE.                                             00099700
099800     MOVE SPACES TO RATE-SAMPLE-REC.                               00099800
099900     MOVE SW-SA-ID        TO CS-ID.                               00099900
100000     MOVE SW-SA-SAMPLE-TIME TO CS-SAMPLE-TIME.                    00100000
100100     MOVE SW-SA-ITEM-ID   TO CS-ITEM-ID.                          00100100
100200     MOVE SW-SA-USER      TO CS-USER.                             00100200
100300     MOVE SW-SA-WORKSPACE TO CS-WORKSPACE.                        00100300
100400     MOVE SW-SA-RATE      TO CS-RATE.                             00100400
100500     WRITE BESAMOUT-REC FROM RATE-SAMPLE-REC.                     00100500
100600     RETURN SW-SASORT AT END MOVE 'Y' TO WS-SORT-EOF-SW.          00100600
100700 641-EXIT.                                                         00100700
100800     EXIT.                                                        00100800
100900                                                                  00100900
101000****************************************************************  00101000
101100* END-OF-JOB TOTALS REPORT                                       *00101100
101200****************************************************************  00101200
101300 700-REPORT-TOTALS.                                                00101300
101400     MOVE WS-TODAY-MM   TO RPT-MM.                                00101400
101500     MOVE WS-TODAY-DD   TO RPT-DD.                                00101500
101600     MOVE WS-TODAY-YYYY TO RPT-YYYY.                              00101600
101700     WRITE BERPTOUT-REC FROM RPT-HEADER1 AFTER ADVANCING           00101700
101800          TOP-OF-FORM.                                             00101800
101900     MOVE 'BILLING-EVENT MESSAGES READ' TO RPT-LABEL.             00101900
102000     MOVE WS-EVENT-MSG-CTR TO RPT-VALUE.                          00102000
102100     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 2.             00102100
102200     MOVE 'BILLING-EVENT DUPLICATES IGNORED' TO RPT-LABEL.        00102200
102300     MOVE WS-EVENT-DUP-CTR TO RPT-VALUE.                          00102300
102400     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00102400
102500     MOVE 'BILLING-EVENTS ADDED' TO RPT-LABEL.                    00102500
102600     MOVE WS-EVENT-ADDED-CTR TO RPT-VALUE.                        00102600
102700     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00102700
102710     MOVE 'EVENTS REJECTED - START AFTER END' TO RPT-LABEL.       00102710
102720     MOVE WS-EVENT-BADWIN-CTR TO RPT-VALUE.                       00102720
102730     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00102730
102800     MOVE 'RATE-SAMPLE MESSAGES READ' TO RPT-LABEL.               00102800
102900     MOVE WS-SAMPLE-MSG-CTR TO RPT-VALUE.                         00102900
103000     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 2.             00103000
103100     MOVE 'RATE-SAMPLE DUPLICATES IGNORED' TO RPT-LABEL.          00103100
103200     MOVE WS-SAMPLE-DUP-CTR TO RPT-VALUE.                         00103200
103300     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00103300
103400     MOVE 'RATE-SAMPLES ADDED' TO RPT-LABEL.                      00103400
103500     MOVE WS-SAMPLE-ADDED-CTR TO RPT-VALUE.                       00103500
103600     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00103600
103700     MOVE 'ESTIMATED BILLING-EVENTS GENERATED' TO RPT-LABEL.      00103700
103800     MOVE WS-ESTIMATE-CTR TO RPT-VALUE.                           00103800
103900     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00103900
104000     MOVE 'WORKSPACE-SETTINGS MESSAGES READ' TO RPT-LABEL.        00104000
104100     MOVE WS-WKSP-MSG-CTR TO RPT-VALUE.                           00104100
104200     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 2.             00104200
104300     MOVE 'WORKSPACE-ACCOUNT MAPPINGS ADDED' TO RPT-LABEL.        00104300
104400     MOVE WS-WKSP-ADDED-CTR TO RPT-VALUE.                         00104400
104500     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00104500
104600     MOVE 'STUB ITEMS AUTO-CREATED' TO RPT-LABEL.                 00104600
104700     MOVE WS-ITEM-STUB-CTR TO RPT-VALUE.                          00104700
104800     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 2.             00104800
104900 700-EXIT.                                                         00104900
105000     EXIT.                                                        00105000
105100                                                                  00105100
105200 910-OPEN-FILES.                                                   00105200
105300     OPEN INPUT  BEMSGIN BEWSMSTR BEITMSTR BEEVMSTR BESAMSTR.     00105300
105400     OPEN OUTPUT BEWSOUT BEITOUT BEEVOUT BESAMOUT BERPTOUT.       00105400
105500 910-EXIT.                                                         00105500
105600     EXIT.                                                        00105600
105700                                                                  00105700
105800 900-CLOSE-FILES.                                                  00105800
105900     CLOSE BEMSGIN BEWSMSTR BEWSOUT BEITMSTR BEITOUT               00105900
106000           BEEVMSTR BEEVOUT BESAMSTR BESAMOUT BERPTOUT.           00106000
106100 900-EXIT.                                                         00106100
106200     EXIT.                                                        00106200
