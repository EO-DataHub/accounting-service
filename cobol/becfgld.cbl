000100****************************************************************  00000100
000200* DATAHUB ACCOUNTING SYSTEM                                       00000200
000300****************************************************************  00000300
000400* PROGRAM:  BECFGLD                                               00000500
000500*                                                                 00000600
000600* AUTHOR :  W. J. THORNE                                          00000700
000700* INSTALLATION. SYSTEMS GROUP - ACCOUNTING SERVICES.              00000800
000800* DATE-WRITTEN. 06/11/21.                                         00000900
000900* DATE-COMPILED.                                                  00001000
001000* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001100*                                                                 00001200
001200* LOADS THE NIGHTLY CONFIGURATION FEED (ITEM DEFINITIONS AND      00001300
001300* PRICE-BOOK ENTRIES) AGAINST THE ITEM AND PRICE-HISTORY          00001400
001400* MASTERS.  ITEM ENTRIES UPSERT BY SKU.  PRICE ENTRIES MAINTAIN   00001500
001500* AN APPEND-ONLY HISTORY - SEE 300-LOAD-PRICE-ENTRY FOR THE       00001600
001600* FOUR-STEP RULE.  A PRICE ENTRY FOR A SKU NOT ON THE ITEM        00001700
001700* MASTER IS REJECTED AND LOGGED; IT DOES NOT STOP THE RUN.        00001800
001800*                                                                 00001900
001900* CHANGE LOG:                                                     00002000
002000*  WJT  06/11/21  DH-2240  ORIGINAL PROGRAM                       00002100
002100*  WJT  07/02/21  DH-2255  ADDED THE "LATEST PRICE AHEAD OF NEW   00002200
002200*                          VALID-FROM" REJECT CHECK - LOAD WAS    00002300
002300*                          SILENTLY CORRUPTING HISTORY ORDER      00002400
002400*                          BEFORE THIS                            00002500
002500*  RFT  09/30/21  DH-2270  REJECT COUNT ADDED TO END-OF-JOB       00002600
002600*                          TOTALS REPORT                         00002700
002700*  JGK  01/11/99  DH-0201  Y2K - 4-DIGIT YEAR THROUGHOUT          00002800
002800*  WJT  02/02/22  DH-2301  OUT-OF-LINE PERFORMS THROUGHOUT - THE  00002900
002900*                          SHOP STANDARD DOES NOT USE INLINE      00003000
003000*                          PERFORM BODIES, SEE PROGRAMMING GUIDE  00003100
003100*                          SECTION 6                              00003200
003200* END CHANGE LOG                                                  00003300
003300****************************************************************  00003400
003400                                                                  00003500
003500 IDENTIFICATION DIVISION.                                         00003600
003600 PROGRAM-ID.    BECFGLD.                                          00003700
003700 AUTHOR.        W. J. THORNE.                                     00003800
003800 INSTALLATION.  SYSTEMS GROUP - ACCOUNTING SERVICES.              00003900
003900 DATE-WRITTEN.  06/11/21.                                         00004000
004000 DATE-COMPILED.                                                   00004100
004100 SECURITY.      NON-CONFIDENTIAL.                                 00004200
004200                                                                  00004300
004300 ENVIRONMENT DIVISION.                                            00004400
004400 CONFIGURATION SECTION.                                           00004500
004500 SOURCE-COMPUTER.  IBM-390.                                       00004600
004600 OBJECT-COMPUTER.  IBM-390.                                       00004700
004700 SPECIAL-NAMES.                                                   00004800
004800     C01 IS TOP-OF-FORM.                                          00004900
004900                                                                  00005000
005000 INPUT-OUTPUT SECTION.                                            00005100
005100 FILE-CONTROL.                                                    00005200
005200                                                                  00005300
005300     SELECT BECFGIN ASSIGN TO BECFGIN                             00005400
005400            ACCESS IS SEQUENTIAL                                  00005500
005500            FILE STATUS IS WS-CFGIN-STATUS.                       00005600
005600                                                                  00005700
005700     SELECT BEITMSTR ASSIGN TO BEITMSTR                           00005800
005800            ACCESS IS SEQUENTIAL                                  00005900
005900            FILE STATUS IS WS-ITIN-STATUS.                        00006000
006000                                                                  00006100
006100     SELECT BEITOUT  ASSIGN TO BEITOUT                            00006200
006200            ACCESS IS SEQUENTIAL                                  00006300
006300            FILE STATUS IS WS-ITOUT-STATUS.                       00006400
006400                                                                  00006500
006500     SELECT BEPRMSTR ASSIGN TO BEPRMSTR                           00006600
006600            ACCESS IS SEQUENTIAL                                  00006700
006700            FILE STATUS IS WS-PRIN-STATUS.                        00006800
006800                                                                  00006900
006900     SELECT BEPROUT  ASSIGN TO BEPROUT                            00007000
007000            ACCESS IS SEQUENTIAL                                  00007100
007100            FILE STATUS IS WS-PROUT-STATUS.                       00007200
007200                                                                  00007300
007300     SELECT BERPTOUT ASSIGN TO BERPTOUT                           00007400
007400            FILE STATUS IS WS-RPT-STATUS.                         00007500
007500                                                                  00007600
007600     SELECT SW-PRSORT ASSIGN TO UT-S-PRSORT.                      00007700
007700                                                                  00007800
007800 DATA DIVISION.                                                   00007900
007900 FILE SECTION.                                                    00008000
008000                                                                  00008100
008100 FD  BECFGIN                                                      00008200
008200     RECORDING MODE IS F.                                        00008300
008300 COPY BECFGREC.                                                   00008400
008400                                                                  00008500
008500 FD  BEITMSTR                                                     00008600
008600     RECORDING MODE IS F.                                        00008700
008700 COPY BEITEM.                                                     00008800
008800                                                                  00008900
008900 FD  BEITOUT                                                      00009000
009000     RECORDING MODE IS F.                                        00009100
009100 01  BEITOUT-REC                     PIC X(150).                  00009200
009200                                                                  00009300
009300 FD  BEPRMSTR                                                     00009400
009400     RECORDING MODE IS F.                                        00009500
009500 COPY BEPRICE.                                                    00009600
009600                                                                  00009700
009700 FD  BEPROUT                                                      00009800
009800     RECORDING MODE IS F.                                        00009900
009900 01  BEPROUT-REC                     PIC X(140).                  00010000
010000                                                                  00010100
010100 FD  BERPTOUT                                                     00010200
010200     RECORDING MODE IS F                                          00010300
010300     RECORD CONTAINS 132 CHARACTERS.                              00010400
010400 01  BERPTOUT-REC                    PIC X(132).                  00010500
010500                                                                  00010600
010600 SD  SW-PRSORT                                                    00010700
010700     DATA RECORD IS SW-PRSORT-REC.                                00010800
010800 01  SW-PRSORT-REC.                                               00010900
010900     05  SW-PR-ITEM-ID           PIC X(36).                       00011000
011000     05  SW-PR-VALID-FROM        PIC 9(14).                       00011100
011100     05  SW-PR-ID                PIC X(36).                       00011200
011200     05  SW-PR-PRICE             PIC S9(07)V9(04) COMP-3.         00011300
011300     05  SW-PR-VALID-UNTIL       PIC 9(14).                       00011400
011400     05  SW-PR-CONFIGURED-AT     PIC 9(14).                       00011500
011450     05  FILLER                  PIC X(06).                       00011550
011500                                                                  00011600
011600****************************************************************  00011700
011700 WORKING-STORAGE SECTION.                                         00011800
011800****************************************************************  00011900
011900                                                                  00012000
012000 01  SYSTEM-DATE-AND-TIME.                                        00012100
012100     05  WS-TODAY-YYYYMMDD       PIC 9(08).                       00012200
012200     05  WS-TODAY-BRK REDEFINES WS-TODAY-YYYYMMDD.                00012300
012300         10  WS-TODAY-YYYY       PIC 9(04).                       00012400
012400         10  WS-TODAY-MM         PIC 9(02).                       00012500
012500         10  WS-TODAY-DD         PIC 9(02).                       00012600
012600     05  WS-NOW-TIME             PIC 9(08).                       00012700
012700     05  WS-NOW-TIME-BRK REDEFINES WS-NOW-TIME.                   00012800
012800         10  WS-NOW-HH           PIC 9(02).                       00012900
012900         10  WS-NOW-MI           PIC 9(02).                       00013000
013000         10  WS-NOW-SS           PIC 9(02).                       00013100
013100         10  WS-NOW-HS           PIC 9(02).                       00013200
013200     05  WS-NOW-TIMESTAMP        PIC 9(14).                       00013300
013250     05  FILLER                  PIC X(04).                       00013350
013300                                                                  00013400
013400 01  WS-FILE-STATUS-FIELDS.                                       00013500
013500     05  WS-CFGIN-STATUS         PIC X(02) VALUE SPACES.          00013600
013600     05  WS-ITIN-STATUS          PIC X(02) VALUE SPACES.          00013700
013700     05  WS-ITOUT-STATUS         PIC X(02) VALUE SPACES.          00013800
013800     05  WS-PRIN-STATUS          PIC X(02) VALUE SPACES.          00013900
013900     05  WS-PROUT-STATUS         PIC X(02) VALUE SPACES.          00014000
014000     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00014100
014050     05  FILLER                  PIC X(06).                       00014150
014100                                                                  00014200
014200 01  PROGRAM-SWITCHES.                                            00014300
014300     05  WS-CFG-EOF-SW           PIC X(01) VALUE 'N'.             00014400
014400         88  WS-CFG-EOF                  VALUE 'Y'.               00014500
014500     05  WS-ITEM-FOUND-SW        PIC X(01) VALUE 'N'.             00014600
014600         88  WS-ITEM-FOUND               VALUE 'Y'.               00014700
014700     05  WS-PRICE-EXACT-SW       PIC X(01) VALUE 'N'.             00014800
014800         88  WS-PRICE-EXACT-FOUND        VALUE 'Y'.               00014900
014900     05  WS-SORT-EOF-SW          PIC X(01) VALUE 'N'.             00015000
015000         88  WS-SORT-EOF                 VALUE 'Y'.               00015100
015050     05  FILLER                  PIC X(04).                       00015150
015100                                                                  00015200
015200 01  WS-ACCUMULATORS.                                             00015300
015300     05  WS-CFG-READ-CTR         PIC S9(09) COMP-3 VALUE 0.       00015400
015400     05  WS-ITEM-UPDATED-CTR     PIC S9(09) COMP-3 VALUE 0.       00015500
015500     05  WS-ITEM-INSERTED-CTR    PIC S9(09) COMP-3 VALUE 0.       00015600
015600     05  WS-PRICE-UPDATED-CTR    PIC S9(09) COMP-3 VALUE 0.       00015700
015700     05  WS-PRICE-INSERTED-CTR   PIC S9(09) COMP-3 VALUE 0.       00015800
015800     05  WS-PRICE-REJECT-CTR     PIC S9(09) COMP-3 VALUE 0.       00015900
015900     05  WS-NEXT-ITEM-SEQ        PIC S9(09) COMP-3 VALUE 0.       00016000
016000     05  WS-NEXT-PRICE-SEQ       PIC S9(09) COMP-3 VALUE 0.       00016100
016050     05  FILLER                  PIC X(06).                       00016150
016100                                                                  00016200
016200****************************************************************  00016300
016300* IN-MEMORY ITEM MASTER - ASCENDING BY SKU FOR SEARCH ALL.       *00016400
016400****************************************************************  00016500
016500 01  WS-ITEM-TABLE.                                               00016600
016600     05  WS-ITEM-CNT             PIC S9(05) COMP VALUE 0.         00016700
016700     05  WS-ITEM-ENTRY OCCURS 0 TO 500 TIMES                      00016800
016800             DEPENDING ON WS-ITEM-CNT                             00016900
016900             ASCENDING KEY IS WS-ITEM-SKU                         00017000
017000             INDEXED BY WS-ITEM-IDX.                              00017100
017100         10  WS-ITEM-ID          PIC X(36).                       00017200
017200         10  WS-ITEM-SKU         PIC X(30).                       00017300
017300         10  WS-ITEM-NAME        PIC X(50).                       00017400
017400         10  WS-ITEM-UNIT        PIC X(20).                       00017500
017450         10  FILLER              PIC X(04).                       00017550
017500                                                                  00017600
017600****************************************************************  00017700
017700* IN-MEMORY PRICE-HISTORY MASTER - ARRIVAL ORDER; 600 RESEQUENCES*00017800
017800* IT INTO (ITEM-ID, VALID-FROM) ORDER FOR THE OUTPUT MASTER.     *00017900
017900****************************************************************  00018000
018000 01  WS-PRICE-TABLE.                                               00018100
018100     05  WS-PRICE-CNT            PIC S9(05) COMP VALUE 0.         00018200
018200     05  WS-PRICE-ENTRY OCCURS 0 TO 2000 TIMES                    00018300
018300             DEPENDING ON WS-PRICE-CNT                            00018400
018400             INDEXED BY WS-PRICE-IDX.                             00018500
018500         10  WS-PRICE-ID         PIC X(36).                       00018600
018600         10  WS-PRICE-ITEM-ID    PIC X(36).                       00018700
018700         10  WS-PRICE-AMOUNT     PIC S9(07)V9(04) COMP-3.         00018800
018800         10  WS-PRICE-VALID-FROM PIC 9(14).                       00018900
018900         10  WS-PRICE-VALID-UNTIL PIC 9(14).                      00019000
019000         10  WS-PRICE-CONFIGD-AT PIC 9(14).                       00019100
019050         10  FILLER              PIC X(04).                       00019150
019100                                                                  00019200
019200****************************************************************  00019300
019300* ITEM-TABLE RESEQUENCE WORK FIELDS (SAME INSERTION-SORT IDIOM   *00019400
019400* AS BEINGEST 8000/8001).                                        *00019500
019500****************************************************************  00019600
019600 01  WS-SORT-INSERT-TO           PIC S9(05) COMP VALUE 0.         00019700
019700 01  WS-SORT-HOLD-ENTRY.                                           00019800
019800     05  WS-SORT-HOLD-ID         PIC X(36).                       00019900
019900     05  WS-SORT-HOLD-SKU        PIC X(30).                       00020000
020000     05  WS-SORT-HOLD-NAME       PIC X(50).                       00020100
020100     05  WS-SORT-HOLD-UNIT       PIC X(20).                       00020200
020200     05  FILLER                  PIC X(06).                       00020300
020300                                                                  00020400
020400****************************************************************  00020500
020500* PRICE-UPSERT WORK FIELDS (PARAGRAPH 300).                      *00020600
020600****************************************************************  00020700
020700 01  WS-PRICE-WORK.                                                00020800
020800     05  WS-LATEST-IDX           PIC S9(05) COMP VALUE 0.         00020900
020900     05  WS-LATEST-VALID-FROM    PIC 9(14)  VALUE 0.              00021000
021000     05  WS-RESOLVED-ITEM-ID     PIC X(36)  VALUE SPACES.         00021100
021100     05  WS-PRICE-REJECT-SW      PIC X(01)  VALUE 'N'.            00021200
021200         88  WS-PRICE-REJECTED       VALUE 'Y'.                   00021300
021300     05  WS-PRICE-REJ-REASON     PIC X(40)  VALUE SPACES.         00021400
021400     05  WS-PRICE-REJ-BRK REDEFINES WS-PRICE-REJ-REASON.         00021500
021500         10  WS-REJ-FIRST-WORD   PIC X(10).                       00021600
021600         10  WS-REJ-REST         PIC X(30).                       00021700
021700     05  FILLER                  PIC X(04).                       00021800
021800                                                                  00021900
021900****************************************************************  00022000
022000* REPORT LINES                                                   *00022100
022100****************************************************************  00022200
022200 01  RPT-HEADER1.                                                  00022300
022300     05  FILLER                 PIC X(40)                        00022400
022400             VALUE 'BECFGLD - CONFIG LOAD TOTALS        DATE: '.  00022500
022500     05  RPT-MM                 PIC 9(02).                       00022600
022600     05  FILLER                 PIC X(01) VALUE '/'.              00022700
022700     05  RPT-DD                 PIC 9(02).                       00022800
022800     05  FILLER                 PIC X(01) VALUE '/'.              00022900
022900     05  RPT-YYYY               PIC 9(04).                       00023000
023000     05  FILLER                 PIC X(51) VALUE SPACES.           00023100
023100                                                                  00023200
023200 01  RPT-DETAIL-LINE.                                              00023300
023300     05  RPT-LABEL              PIC X(40).                       00023400
023400     05  RPT-VALUE              PIC ZZZ,ZZZ,ZZ9.                 00023500
023500     05  FILLER                 PIC X(83) VALUE SPACES.           00023600
023600                                                                  00023700
023700 01  RPT-REJECT-LINE.                                              00023800
023800     05  FILLER                 PIC X(18)                        00023900
023900             VALUE 'PRICE REJECTED SKU '.                        00024000
024000     05  RPT-REJ-SKU            PIC X(30).                       00024100
024100     05  FILLER                 PIC X(10) VALUE ' REASON: '.      00024200
024200     05  RPT-REJ-REASON         PIC X(40).                       00024300
024300     05  FILLER                 PIC X(34) VALUE SPACES.           00024400
024400                                                                  00024500
024500****************************************************************  00024600
024600 PROCEDURE DIVISION.                                               00024700
024700****************************************************************  00024800
024800                                                                  00024900
024900 000-MAIN.                                                         00025000
025000     PERFORM 100-INITIALIZE THRU 100-EXIT.                        00025100
025100     PERFORM 200-PROCESS-CONFIG THRU 200-EXIT                     00025200
025200             UNTIL WS-CFG-EOF.                                     00025300
025300     PERFORM 600-RESEQUENCE-AND-WRITE THRU 600-EXIT.              00025400
025400     PERFORM 700-REPORT-TOTALS THRU 700-EXIT.                     00025500
025500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       00025600
025600     GOBACK.                                                       00025700
025700                                                                  00025800
025800 100-INITIALIZE.                                                   00025900
025900     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.                 00026000
026000     ACCEPT WS-NOW-TIME FROM TIME.                                00026100
026100     STRING WS-TODAY-YYYYMMDD WS-NOW-HH WS-NOW-MI WS-NOW-SS       00026200
026200            DELIMITED BY SIZE INTO WS-NOW-TIMESTAMP.              00026300
026300     PERFORM 910-OPEN-FILES THRU 910-EXIT.                        00026400
026400     PERFORM 120-LOAD-ITEM-TABLE THRU 120-EXIT.                   00026500
026500     PERFORM 130-LOAD-PRICE-TABLE THRU 130-EXIT.                  00026600
026600     PERFORM 160-READ-CFG THRU 160-EXIT.                          00026700
026700 100-EXIT.                                                         00026800
026800     EXIT.                                                        00026900
026900                                                                  00027000
027000 120-LOAD-ITEM-TABLE.                                              00027100
027100     MOVE 0 TO WS-ITEM-CNT.                                        00027200
027200     READ BEITMSTR INTO BILLING-ITEM-REC                          00027300
027300         AT END MOVE HIGH-VALUES TO BI-ID.                         00027400
027400     PERFORM 121-LOAD-ITEM-ENTRY THRU 121-EXIT                    00027500
027500             UNTIL BI-ID = HIGH-VALUES.                            00027600
027600 120-EXIT.                                                         00027700
027700     EXIT.                                                        00027800
027800                                                                  00027900
027900 121-LOAD-ITEM-ENTRY.                                              00028000
028000     ADD 1 TO WS-ITEM-CNT.                                         00028100
028100     SET WS-ITEM-IDX TO WS-ITEM-CNT.                               00028200
028200     MOVE BI-ID   TO WS-ITEM-ID(WS-ITEM-IDX).                      00028300
028300     MOVE BI-SKU  TO WS-ITEM-SKU(WS-ITEM-IDX).                     00028400
028400     MOVE BI-NAME TO WS-ITEM-NAME(WS-ITEM-IDX).                    00028500
028500     MOVE BI-UNIT TO WS-ITEM-UNIT(WS-ITEM-IDX).                    00028600
028600     READ BEITMSTR INTO BILLING-ITEM-REC                          00028700
028700         AT END MOVE HIGH-VALUES TO BI-ID.                         00028800
028800 121-EXIT.                                                         00028900
028900     EXIT.                                                        00029000
029000                                                                  00029100
029100 130-LOAD-PRICE-TABLE.                                             00029200
029200     MOVE 0 TO WS-PRICE-CNT.                                       00029300
029300     READ BEPRMSTR INTO BILLING-ITEM-PRICE-REC                    00029400
029400         AT END MOVE HIGH-VALUES TO BP-ID.                         00029500
029500     PERFORM 131-LOAD-PRICE-ENTRY THRU 131-EXIT                   00029600
029600             UNTIL BP-ID = HIGH-VALUES.                            00029700
029700 130-EXIT.                                                         00029800
029800     EXIT.                                                        00029900
029900                                                                  00030000
030000 131-LOAD-PRICE-ENTRY.                                             00030100
030100     ADD 1 TO WS-PRICE-CNT.                                        00030200
030200     SET WS-PRICE-IDX TO WS-PRICE-CNT.                             00030300
030300     MOVE BP-ID           TO WS-PRICE-ID(WS-PRICE-IDX).            00030400
030400     MOVE BP-ITEM-ID      TO WS-PRICE-ITEM-ID(WS-PRICE-IDX).       00030500
030500     MOVE BP-PRICE        TO WS-PRICE-AMOUNT(WS-PRICE-IDX).        00030600
030600     MOVE BP-VALID-FROM   TO WS-PRICE-VALID-FROM(WS-PRICE-IDX).    00030700
030700     MOVE BP-VALID-UNTIL  TO WS-PRICE-VALID-UNTIL(WS-PRICE-IDX).   00030800
030800     MOVE BP-CONFIGURED-AT TO WS-PRICE-CONFIGD-AT(WS-PRICE-IDX).   00030900
030900     READ BEPRMSTR INTO BILLING-ITEM-PRICE-REC                    00031000
031000         AT END MOVE HIGH-VALUES TO BP-ID.                         00031100
031100 131-EXIT.                                                         00031200
031200     EXIT.                                                        00031300
031300                                                                  00031400
031400 160-READ-CFG.                                                     00031500
031500     READ BECFGIN INTO BE-CONFIG-RECORD                           00031600
031600         AT END MOVE 'Y' TO WS-CFG-EOF-SW.                        00031700
031700     IF NOT WS-CFG-EOF                                             00031800
031800        ADD 1 TO WS-CFG-READ-CTR                                   00031900
031900     END-IF.                                                       00032000
032000 160-EXIT.                                                         00032100
032100     EXIT.                                                        00032200
032200                                                                  00032300
032300 200-PROCESS-CONFIG.                                               00032400
032400     EVALUATE TRUE                                                 00032500
032500         WHEN CFG-IS-ITEM                                          00032600
032600             PERFORM 250-LOAD-ITEM-ENTRY THRU 250-EXIT            00032700
032700         WHEN CFG-IS-PRICE                                         00032800
032800             PERFORM 300-LOAD-PRICE-ENTRY THRU 300-EXIT           00032900
032900         WHEN OTHER                                                00033000
033000             DISPLAY 'BECFGLD - UNRECOGNIZED CONFIG TYPE: '       00033100
033100                     CFG-TYPE-CD                                  00033200
033200     END-EVALUATE.                                                 00033300
033300     PERFORM 160-READ-CFG THRU 160-EXIT.                          00033400
033400 200-EXIT.                                                         00033500
033500     EXIT.                                                        00033600
033600                                                                  00033700
033700****************************************************************  00033800
033800* U5 STEP 1 - ITEM UPSERT BY SKU.                                *00033900
033900****************************************************************  00034000
034000 250-LOAD-ITEM-ENTRY.                                              00034100
034100     MOVE 'N' TO WS-ITEM-FOUND-SW.                                 00034200
034200     IF WS-ITEM-CNT > 0                                            00034300
034300        SEARCH ALL WS-ITEM-ENTRY                                   00034400
034400             AT END                                                00034500
034500                 MOVE 'N' TO WS-ITEM-FOUND-SW                      00034600
034600             WHEN WS-ITEM-SKU(WS-ITEM-IDX) = CFG-ITEM-SKU          00034700
034700                 MOVE 'Y' TO WS-ITEM-FOUND-SW                      00034800
034800     END-IF.                                                       00034900
034900     IF WS-ITEM-FOUND                                              00035000
035000        MOVE CFG-ITEM-NAME TO WS-ITEM-NAME(WS-ITEM-IDX)            00035100
035100        MOVE CFG-ITEM-UNIT TO WS-ITEM-UNIT(WS-ITEM-IDX)            00035200
035200        ADD 1 TO WS-ITEM-UPDATED-CTR                               00035300
035300     ELSE                                                          00035400
035400        ADD 1 TO WS-NEXT-ITEM-SEQ                                  00035500
035500        ADD 1 TO WS-ITEM-CNT                                       00035600
035600        ADD 1 TO WS-ITEM-INSERTED-CTR                              00035700
035700        SET WS-ITEM-IDX TO WS-ITEM-CNT                             00035800
035800        STRING 'ITEM-' WS-NEXT-ITEM-SEQ DELIMITED BY SIZE          00035900
035900             INTO WS-ITEM-ID(WS-ITEM-IDX)                          00036000
036000        MOVE CFG-ITEM-SKU  TO WS-ITEM-SKU(WS-ITEM-IDX)             00036100
036100        MOVE CFG-ITEM-NAME TO WS-ITEM-NAME(WS-ITEM-IDX)            00036200
036200        MOVE CFG-ITEM-UNIT TO WS-ITEM-UNIT(WS-ITEM-IDX)            00036300
036300        PERFORM 8000-RESEQUENCE-ITEM-TABLE THRU 8000-EXIT         00036400
036400     END-IF.                                                       00036500
036500 250-EXIT.                                                         00036600
036600     EXIT.                                                        00036700
036700                                                                  00036800
036800****************************************************************  00036900
036900* U5 STEP 2 - PRICE-HISTORY UPSERT, FOUR-STEP RULE:              *00037000
037000* 1. UNKNOWN SKU - REJECT.                                       *00037100
037100* 2. EXACT VALID-FROM MATCH FOR THIS ITEM - UPDATE PRICE IN      *00037200
037200*    PLACE, DONE.                                                *00037300
037300* 3. ELSE FIND THE ITEM'S LATEST PRICE BY VALID-FROM; IF ITS     *00037400
037400*    VALID-FROM IS AHEAD OF THE NEW ONE - REJECT (CANNOT INSERT  *00037500
037500*    HISTORY BEHIND THE LATEST PRICE).                           *00037600
037600* 4. ELSE CLOSE OUT THE LATEST PRICE (VALID-UNTIL = NEW           *00037700
037700*    VALID-FROM) AND APPEND THE NEW ROW AS THE CURRENT PRICE.    *00037800
037800****************************************************************  00037900
037900 300-LOAD-PRICE-ENTRY.                                             00038000
038000     MOVE 'N' TO WS-PRICE-REJECT-SW.                               00038100
038100     MOVE 'N' TO WS-ITEM-FOUND-SW.                                 00038200
038200     IF WS-ITEM-CNT > 0                                            00038300
038300        SEARCH ALL WS-ITEM-ENTRY                                   00038400
038400             AT END                                                00038500
038500                 MOVE 'N' TO WS-ITEM-FOUND-SW                      00038600
038600             WHEN WS-ITEM-SKU(WS-ITEM-IDX) = CFG-PRICE-SKU         00038700
038700                 MOVE 'Y' TO WS-ITEM-FOUND-SW                      00038800
038800     END-IF.                                                       00038900
038900     IF NOT WS-ITEM-FOUND                                          00039000
039000        SET WS-PRICE-REJECT-SW TO 'Y'                              00039100
039100        MOVE 'UNKNOWN SKU' TO WS-PRICE-REJ-REASON                 00039200
039200     ELSE                                                          00039300
039300        MOVE WS-ITEM-ID(WS-ITEM-IDX) TO WS-RESOLVED-ITEM-ID        00039400
039400        PERFORM 310-FIND-EXACT-PRICE THRU 310-EXIT                00039500
039500        IF WS-PRICE-EXACT-FOUND                                    00039600
039600           MOVE CFG-PRICE-AMOUNT TO                                00039700
039700                WS-PRICE-AMOUNT(WS-PRICE-IDX)                      00039800
039800           ADD 1 TO WS-PRICE-UPDATED-CTR                           00039900
039900        ELSE                                                       00040000
040000           PERFORM 320-FIND-LATEST-PRICE THRU 320-EXIT            00040100
040100           IF WS-LATEST-IDX > 0                                    00040200
040200              AND WS-LATEST-VALID-FROM > CFG-PRICE-VALID-FROM     00040300
040300              SET WS-PRICE-REJECT-SW TO 'Y'                        00040400
040400              MOVE 'VALID-FROM BEHIND LATEST PRICE' TO             00040500
040500                   WS-PRICE-REJ-REASON                             00040600
040600           ELSE                                                     00040700
040700              PERFORM 330-INSERT-NEW-PRICE THRU 330-EXIT          00040800
040800              ADD 1 TO WS-PRICE-INSERTED-CTR                       00040900
040900           END-IF                                                  00041000
041000        END-IF                                                     00041100
041100     END-IF.                                                       00041200
041200     IF WS-PRICE-REJECTED                                          00041300
041300        ADD 1 TO WS-PRICE-REJECT-CTR                               00041400
041400        MOVE SPACES TO RPT-REJECT-LINE                            00041500
041500        MOVE CFG-PRICE-SKU TO RPT-REJ-SKU                         00041600
041600        MOVE WS-PRICE-REJ-REASON TO RPT-REJ-REASON                00041700
041700        WRITE BERPTOUT-REC FROM RPT-REJECT-LINE AFTER 1.          00041800
041800     END-IF.                                                       00041900
041900 300-EXIT.                                                         00042000
042000     EXIT.                                                        00042100
042100                                                                  00042200
042200 310-FIND-EXACT-PRICE.                                             00042300
042300     MOVE 'N' TO WS-PRICE-EXACT-SW.                                00042400
042400     PERFORM 311-CHECK-EXACT-PRICE THRU 311-EXIT                  00042500
042500             VARYING WS-PRICE-IDX FROM 1 BY 1                     00042600
042600             UNTIL WS-PRICE-IDX > WS-PRICE-CNT                     00042700
042700                 OR WS-PRICE-EXACT-FOUND.                          00042800
042800 310-EXIT.                                                         00042900
042900     EXIT.                                                        00043000
043000                                                                  00043100
043100 311-CHECK-EXACT-PRICE.                                            00043200
043200     IF WS-PRICE-ITEM-ID(WS-PRICE-IDX) = WS-RESOLVED-ITEM-ID      00043300
043300        AND WS-PRICE-VALID-FROM(WS-PRICE-IDX) =                   00043400
043400            CFG-PRICE-VALID-FROM                                   00043500
043500         MOVE 'Y' TO WS-PRICE-EXACT-SW                             00043600
043600     END-IF.                                                       00043700
043700 311-EXIT.                                                         00043800
043800     EXIT.                                                        00043900
043900                                                                  00044000
044000****************************************************************  00044100
044100* THE ITEM'S LATEST PRICE IS THE ONE CARRYING NO VALID-UNTIL     *00044200
044200* (A VALUE OF ZERO) - THERE IS EXACTLY ONE SUCH ROW PER ITEM     *00044300
044300* ONCE THE FIRST PRICE HAS BEEN LOADED.                          *00044400
044400****************************************************************  00044500
044500 320-FIND-LATEST-PRICE.                                            00044600
044600     MOVE 0 TO WS-LATEST-IDX.                                      00044700
044700     MOVE 0 TO WS-LATEST-VALID-FROM.                               00044800
044800     PERFORM 321-CHECK-LATEST-PRICE THRU 321-EXIT                 00044900
044900             VARYING WS-PRICE-IDX FROM 1 BY 1                     00045000
045000             UNTIL WS-PRICE-IDX > WS-PRICE-CNT.                    00045100
045100 320-EXIT.                                                         00045200
045200     EXIT.                                                        00045300
045300                                                                  00045400
045400 321-CHECK-LATEST-PRICE.                                           00045500
045500     IF WS-PRICE-ITEM-ID(WS-PRICE-IDX) = WS-RESOLVED-ITEM-ID      00045600
045600        AND WS-PRICE-VALID-UNTIL(WS-PRICE-IDX) = 0                 00045700
045700         SET WS-LATEST-IDX TO WS-PRICE-IDX                         00045800
045800         MOVE WS-PRICE-VALID-FROM(WS-PRICE-IDX) TO                 00045900
045900              WS-LATEST-VALID-FROM                                 00046000
046000     END-IF.                                                       00046100
046100 321-EXIT.                                                         00046200
046200     EXIT.                                                        00046300
046300                                                                  00046400
046400 330-INSERT-NEW-PRICE.                                             00046500
046500     IF WS-LATEST-IDX > 0                                          00046600
046600        SET WS-PRICE-IDX TO WS-LATEST-IDX                          00046700
046700        MOVE CFG-PRICE-VALID-FROM TO                               00046800
046800             WS-PRICE-VALID-UNTIL(WS-PRICE-IDX)                    00046900
046900     END-IF.                                                       00047000
047000     ADD 1 TO WS-NEXT-PRICE-SEQ.                                   00047100
047100     ADD 1 TO WS-PRICE-CNT.                                        00047200
047200     SET WS-PRICE-IDX TO WS-PRICE-CNT.                             00047300
047300     STRING 'PRICE-' WS-NEXT-PRICE-SEQ DELIMITED BY SIZE           00047400
047400          INTO WS-PRICE-ID(WS-PRICE-IDX).                          00047500
047500     MOVE WS-RESOLVED-ITEM-ID   TO WS-PRICE-ITEM-ID(WS-PRICE-IDX). 00047600
047600     MOVE CFG-PRICE-AMOUNT      TO WS-PRICE-AMOUNT(WS-PRICE-IDX).  00047700
047700     MOVE CFG-PRICE-VALID-FROM  TO                                 00047800
047800          WS-PRICE-VALID-FROM(WS-PRICE-IDX).                       00047900
047900     MOVE 0                     TO                                 00048000
048000          WS-PRICE-VALID-UNTIL(WS-PRICE-IDX).                      00048100
048100     MOVE WS-NOW-TIMESTAMP      TO                                 00048200
048200          WS-PRICE-CONFIGD-AT(WS-PRICE-IDX).                       00048300
048300 330-EXIT.                                                         00048400
048400     EXIT.                                                        00048500
048500                                                                  00048600
048600****************************************************************  00048700
048700* SAME INSERTION-SORT IDIOM AS BEINGEST 8000/8001 - KEEPS THE    *00048800
048800* ITEM TABLE IN ASCENDING SKU ORDER AFTER AN INSERT AT THE       *00048900
048900* BOTTOM, REQUIRED FOR SEARCH ALL ABOVE.                         *00049000
049000****************************************************************  00049100
049100 8000-RESEQUENCE-ITEM-TABLE.                                       00049200
049200     SET WS-ITEM-IDX TO WS-ITEM-CNT.                               00049300
049300     MOVE WS-ITEM-ID(WS-ITEM-IDX)   TO WS-SORT-HOLD-ID.           00049400
049400     MOVE WS-ITEM-SKU(WS-ITEM-IDX)  TO WS-SORT-HOLD-SKU.          00049500
049500     MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO WS-SORT-HOLD-NAME.         00049600
049600     MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO WS-SORT-HOLD-UNIT.         00049700
049700     COMPUTE WS-SORT-INSERT-TO = WS-ITEM-CNT - 1.                 00049800
049800     PERFORM 8001-SHIFT-ITEM-ENTRY THRU 8001-EXIT                 00049900
049900             UNTIL WS-SORT-INSERT-TO <= 0.                         00050000
050000     ADD 1 TO WS-SORT-INSERT-TO.                                   00050100
050100     SET WS-ITEM-IDX TO WS-SORT-INSERT-TO.                        00050200
050200     MOVE WS-SORT-HOLD-ID   TO WS-ITEM-ID(WS-ITEM-IDX).           00050300
050300     MOVE WS-SORT-HOLD-SKU  TO WS-ITEM-SKU(WS-ITEM-IDX).          00050400
050400     MOVE WS-SORT-HOLD-NAME TO WS-ITEM-NAME(WS-ITEM-IDX).         00050500
050500     MOVE WS-SORT-HOLD-UNIT TO WS-ITEM-UNIT(WS-ITEM-IDX).         00050600
050600 8000-EXIT.                                                        00050700
050700     EXIT.                                                        00050800
050800                                                                  00050900
050900 8001-SHIFT-ITEM-ENTRY.                                            00051000
051000     SET WS-ITEM-IDX TO WS-SORT-INSERT-TO.                        00051100
051100     IF WS-ITEM-SKU(WS-ITEM-IDX) <= WS-SORT-HOLD-SKU               00051200
051200        MOVE 0 TO WS-SORT-INSERT-TO                               00051300
051300     ELSE                                                          00051400
051400        MOVE WS-ITEM-ID(WS-ITEM-IDX) TO                            00051500
051500             WS-ITEM-ID(WS-ITEM-IDX + 1)                           00051600
051600        MOVE WS-ITEM-SKU(WS-ITEM-IDX) TO                           00051700
051700             WS-ITEM-SKU(WS-ITEM-IDX + 1)                          00051800
051800        MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO                          00051900
051900             WS-ITEM-NAME(WS-ITEM-IDX + 1)                         00052000
052000        MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO                          00052100
052100             WS-ITEM-UNIT(WS-ITEM-IDX + 1)                         00052200
052200        COMPUTE WS-SORT-INSERT-TO = WS-SORT-INSERT-TO - 1          00052300
052300     END-IF.                                                       00052400
052400 8001-EXIT.                                                        00052500
052500     EXIT.                                                        00052600
052600                                                                  00052700
052700****************************************************************  00052800
052800* END OF JOB - RESEQUENCE THE PRICE HISTORY INTO (ITEM-ID,       *00052900
052900* VALID-FROM) ORDER (SORT VERB - SAME PATTERN AS BEINGEST 600)   *00053000
053000* AND REWRITE BOTH MASTERS.                                      *00053100
053100****************************************************************  00053200
053200 600-RESEQUENCE-AND-WRITE.                                         00053300
053300     PERFORM 601-WRITE-ONE-ITEM THRU 601-EXIT                     00053400
053400             VARYING WS-ITEM-IDX FROM 1 BY 1                      00053500
053500             UNTIL WS-ITEM-IDX > WS-ITEM-CNT.                      00053600
053600     SORT SW-PRSORT                                                00053700
053700          ON ASCENDING KEY SW-PR-ITEM-ID SW-PR-VALID-FROM         00053800
053800          INPUT PROCEDURE 610-RELEASE-PRICES THRU 610-EXIT        00053900
053900          OUTPUT PROCEDURE 620-WRITE-PRICES THRU 620-EXIT.        00054000
054000 600-EXIT.                                                         00054100
054100     EXIT.                                                        00054200
054200                                                                  00054300
054300 601-WRITE-ONE-ITEM.                                               00054400
054400     MOVE SPACES TO BILLING-ITEM-REC.                              00054500
054500     MOVE WS-ITEM-ID(WS-ITEM-IDX)   TO BI-ID.                     00054600
054600     MOVE WS-ITEM-SKU(WS-ITEM-IDX)  TO BI-SKU.                    00054700
054700     MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO BI-NAME.                   00054800
054800     MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO BI-UNIT.                   00054900
054900     WRITE BEITOUT-REC FROM BILLING-ITEM-REC.                     00055000
055000 601-EXIT.                                                         00055100
055100     EXIT.                                                        00055200
055200                                                                  00055300
055300 610-RELEASE-PRICES.                                               00055400
055400     PERFORM 611-RELEASE-ONE-PRICE THRU 611-EXIT                  00055500
055500             VARYING WS-PRICE-IDX FROM 1 BY 1                     00055600
055600             UNTIL WS-PRICE-IDX > WS-PRICE-CNT.                    00055700
055700 610-EXIT.                                                         00055800
055800     EXIT.                                                        00055900
055900                                                                  00056000
056000 611-RELEASE-ONE-PRICE.                                            00056100
056100     MOVE WS-PRICE-ITEM-ID(WS-PRICE-IDX)   TO SW-PR-ITEM-ID.       00056200
056200     MOVE WS-PRICE-VALID-FROM(WS-PRICE-IDX) TO SW-PR-VALID-FROM.  00056300
056300     MOVE WS-PRICE-ID(WS-PRICE-IDX)        TO SW-PR-ID.           00056400
056400     MOVE WS-PRICE-AMOUNT(WS-PRICE-IDX)    TO SW-PR-PRICE.        00056500
056500     MOVE WS-PRICE-VALID-UNTIL(WS-PRICE-IDX) TO SW-PR-VALID-UNTIL.00056600
056600     MOVE WS-PRICE-CONFIGD-AT(WS-PRICE-IDX) TO SW-PR-CONFIGURED-AT00056700
056700     RELEASE SW-PRSORT-REC.                                        00056800
056800 611-EXIT.                                                         00056900
056900     EXIT.                                                        00057000
057000                                                                  00057100
057100 620-WRITE-PRICES.                                                 00057200
057200     MOVE 'N' TO WS-SORT-EOF-SW.                                   00057300
057300     RETURN SW-PRSORT AT END MOVE 'Y' TO WS-SORT-EOF-SW.          00057400
057400     PERFORM 621-WRITE-ONE-PRICE THRU 621-EXIT                    00057500
057500             UNTIL WS-SORT-EOF.                                    00057600
057600 620-EXIT.                                                         00057800
057700     EXIT.                                                        00057900
057800                                                                  00058000
057900 621-WRITE-ONE-PRICE.                                              00058100
058000     MOVE SPACES TO BILLING-ITEM-PRICE-REC.                        00058200
058100     MOVE SW-PR-ID            TO BP-ID.                           00058300
058200     MOVE SW-PR-ITEM-ID       TO BP-ITEM-ID.                      00058400
058300     MOVE SW-PR-PRICE         TO BP-PRICE.                        00058500
058400     MOVE SW-PR-VALID-FROM    TO BP-VALID-FROM.                   00058600
058500     MOVE SW-PR-VALID-UNTIL   TO BP-VALID-UNTIL.                  00058700
058600     MOVE SW-PR-CONFIGURED-AT TO BP-CONFIGURED-AT.                00058800
058700     WRITE BEPROUT-REC FROM BILLING-ITEM-PRICE-REC.               00058800
058800     RETURN SW-PRSORT AT END MOVE 'Y' TO WS-SORT-EOF-SW.          00058900
058900 621-EXIT.                                                         00059000
059000     EXIT.                                                        00059100
059100                                                                  00059200
059200****************************************************************  00059300
059300* END-OF-JOB TOTALS REPORT                                       *00059400
059400****************************************************************  00059500
059500 700-REPORT-TOTALS.                                                00059600
059600     MOVE WS-TODAY-MM   TO RPT-MM.                                00059700
059700     MOVE WS-TODAY-DD   TO RPT-DD.                                00059800
059800     MOVE WS-TODAY-YYYY TO RPT-YYYY.                              00059900
059900     WRITE BERPTOUT-REC FROM RPT-HEADER1 AFTER ADVANCING           00060000
060000          TOP-OF-FORM.                                             00060100
060100     MOVE 'CONFIGURATION ENTRIES READ' TO RPT-LABEL.              00060200
060200     MOVE WS-CFG-READ-CTR TO RPT-VALUE.                           00060300
060300     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 2.             00060400
060400     MOVE 'ITEMS UPDATED' TO RPT-LABEL.                           00060500
060500     MOVE WS-ITEM-UPDATED-CTR TO RPT-VALUE.                       00060600
060600     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00060700
060700     MOVE 'ITEMS INSERTED' TO RPT-LABEL.                          00060800
060800     MOVE WS-ITEM-INSERTED-CTR TO RPT-VALUE.                      00060900
060900     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00061000
061000     MOVE 'PRICES UPDATED IN PLACE' TO RPT-LABEL.                 00061100
061100     MOVE WS-PRICE-UPDATED-CTR TO RPT-VALUE.                      00061200
061200     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 2.             00061300
061300     MOVE 'PRICES INSERTED AS NEW CURRENT' TO RPT-LABEL.          00061400
061400     MOVE WS-PRICE-INSERTED-CTR TO RPT-VALUE.                     00061500
061500     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00061600
061600     MOVE 'PRICES REJECTED' TO RPT-LABEL.                         00061700
061700     MOVE WS-PRICE-REJECT-CTR TO RPT-VALUE.                       00061800
061800     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00061900
061900 700-EXIT.                                                         00062000
062000     EXIT.                                                        00062100
062100                                                                  00062200
062200 910-OPEN-FILES.                                                   00062300
062300     OPEN INPUT  BECFGIN BEITMSTR BEPRMSTR.                       00062400
062400     OPEN OUTPUT BEITOUT BEPROUT BERPTOUT.                        00062500
062500 910-EXIT.                                                         00062600
062600     EXIT.                                                        00062700
062700                                                                  00062800
062800 900-CLOSE-FILES.                                                  00062900
062900     CLOSE BECFGIN BEITMSTR BEITOUT BEPRMSTR BEPROUT BERPTOUT.    00063000
063000 900-EXIT.                                                         00063100
063100     EXIT.                                                        00063200
