000100******************************************************************
000200*    BEWSACCT - WORKSPACE TO ACCOUNT MAPPING RECORD                BEW00020
000300*                                                                  BEW00030
000400*    ONE ROW PER WORKSPACE.  FIRST WRITE WINS - A WORKSPACE        BEW00040
000500*    NEVER CHANGES ACCOUNTS ONCE RECORDED, EVEN IF A LATER         BEW00060
000600*    INGEST MESSAGE CLAIMS OTHERWISE.  SEE BEINGEST PARAGRAPH      BEW00070
000700*    2300-PROCESS-WORKSPACE-MSG.                                   BEW00080
000800*                                                                  BEW00090
000900*    THE WORKSPACE MASTER (BEWSMSTR) IS LOADED ONCE PER RUN INTO   BEW00100
001000*    AN IN-MEMORY TABLE BY ANY PROGRAM THAT NEEDS TO RESOLVE A     BEW00110
001100*    WORKSPACE TO ITS OWNING ACCOUNT (BEINGEST, AT INGEST TIME,    BEW00120
001200*    AND BERPTUS, FOR THE OPTIONAL ACCOUNT FILTER ON THE USAGE     BEW00130
001300*    REPORT) - SEE WS-WKSP-TABLE IN EACH PROGRAM'S WORKING-        BEW00140
001400*    STORAGE SECTION.                                              BEW00150
001500*                                                                  BEW00160
001600*    -------------------------------------------------------      BEW00170
001700*    CHANGE LOG                                                    BEW00180
001800*    -------------------------------------------------------      BEW00190
001900*    DBS  03/02/15  ORIGINAL LAYOUT.                                BEW00200
002000*    RFT  01/22/16  REVIEWED FOR Y2K READINESS - NO DATE FIELDS    BEW00210
002100*                   PRESENT ON THIS RECORD.  NO CHANGE REQUIRED.   BEW00220
002200*    RFT  11/19/19  WIDENED WA-ACCOUNT FROM 18 TO 36 BYTES FOR     BEW00230
002300*                   GUID-STYLE ACCOUNT IDENTIFIERS ADOPTED BY      BEW00240
002400*                   THE PROVISIONING SYSTEM, TICKET AC-0339.       BEW00250
002500*    RFT  11/21/19  EXPANDED FILLER TO ROUND THE RECORD TO AN      BEW00260
002600*                   80-BYTE BOUNDARY.                              BEW00270
002700*    -------------------------------------------------------      BEW00280
002800*    END CHANGE LOG                                                BEW00290
002900******************************************************************  BEW00300
003000 01  WORKSPACE-ACCOUNT-REC.
003100     05  WA-WORKSPACE                PIC X(40).
003200     05  WA-ACCOUNT                  PIC X(36).
003300*                                                                  BEW00330
003400*    RESERVED FOR FUTURE EXPANSION - UNUSED AS OF THIS WRITING.    BEW00340
003500*                                                                  BEW00350
003600     05  FILLER                      PIC X(04).
