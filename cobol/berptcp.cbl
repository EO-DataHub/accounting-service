000100****************************************************************  00000100
000200* DATAHUB ACCOUNTING SYSTEM                                       00000200
000300****************************************************************  00000300
000400* PROGRAM:  BERPTCP                                               00000500
000500*                                                                 00000600
000600* AUTHOR :  R. F. TALBOT                                          00000700
000700* INSTALLATION. SYSTEMS GROUP - ACCOUNTING SERVICES.              00000800
000800* DATE-WRITTEN. 11/09/19.                                         00000900
000900* DATE-COMPILED.                                                  00001000
001000* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001100*                                                                 00001200
001200* PRINTS THE THREE CATALOGUE REPORTS USED BY CUSTOMER SERVICE:    00001300
001300* (1) THE FULL ITEM CATALOGUE IN SKU ORDER, (2) A SINGLE-ITEM     00001400
001400* LOOKUP BY SKU WHEN ONE IS GIVEN ON THE PARAMETER CARD, AND      00001500
001500* (3) THE PRICE BOOK AS IT STOOD AT A GIVEN POINT IN TIME (THE    00001600
001600* AS-OF TIMESTAMP ON THE PARAMETER CARD, OR THE CURRENT PRICES    00001700
001700* WHEN THE CARD CARRIES NO AS-OF TIME).                           00001800
001800*                                                                 00001900
001900* CHANGE LOG:                                                     00002000
002000*  RFT  11/09/19  DH-1183  ORIGINAL PROGRAM                       00002100
002100*  WJT  06/11/21  DH-2241  PRICE BOOK REPORT ADDED (RAN AS A      00002200
002200*                          SEPARATE PROGRAM UNTIL THIS RELEASE)   00002300
002300*  RFT  09/30/21  DH-2271  SKU NOT ON FILE NOW PRINTS A "NOT      00002400
002400*                          FOUND" LINE INSTEAD OF ENDING THE RUN  00002500
002500*  JGK  01/11/99  DH-0201  Y2K - 4-DIGIT YEAR THROUGHOUT          00002600
002600*  WJT  02/02/22  DH-2301  OUT-OF-LINE PERFORMS THROUGHOUT - THE  00002700
002700*                          SHOP STANDARD DOES NOT USE INLINE      00002800
002800*                          PERFORM BODIES, SEE PROGRAMMING GUIDE  00002900
002900*                          SECTION 6                              00003000
003000* END CHANGE LOG                                                  00003100
003100****************************************************************  00003200
003200                                                                  00003300
003300 IDENTIFICATION DIVISION.                                         00003400
003400 PROGRAM-ID.    BERPTCP.                                          00003500
003500 AUTHOR.        R. F. TALBOT.                                     00003600
003600 INSTALLATION.  SYSTEMS GROUP - ACCOUNTING SERVICES.              00003700
003700 DATE-WRITTEN.  11/09/19.                                         00003800
003800 DATE-COMPILED.                                                   00003900
003900 SECURITY.      NON-CONFIDENTIAL.                                 00004000
004000                                                                  00004100
004100 ENVIRONMENT DIVISION.                                            00004200
004200 CONFIGURATION SECTION.                                           00004300
004300 SOURCE-COMPUTER.  IBM-390.                                       00004400
004400 OBJECT-COMPUTER.  IBM-390.                                       00004500
004500 SPECIAL-NAMES.                                                   00004600
004600     C01 IS TOP-OF-FORM.                                          00004700
004700                                                                  00004800
004800 INPUT-OUTPUT SECTION.                                            00004900
004900 FILE-CONTROL.                                                    00005000
005000                                                                  00005100
005100     SELECT BERPTCPM ASSIGN TO BERPTCPM                           00005200
005200            ACCESS IS SEQUENTIAL                                  00005300
005300            FILE STATUS IS WS-PRM-STATUS.                         00005400
005400                                                                  00005500
005500     SELECT BEITMSTR ASSIGN TO BEITMSTR                           00005600
005600            ACCESS IS SEQUENTIAL                                  00005700
005700            FILE STATUS IS WS-ITM-STATUS.                         00005800
005800                                                                  00005900
005900     SELECT BEPRMSTR ASSIGN TO BEPRMSTR                           00006000
006000            ACCESS IS SEQUENTIAL                                  00006100
006100            FILE STATUS IS WS-PRC-STATUS.                         00006200
006200                                                                  00006300
006300     SELECT BERPTOUT ASSIGN TO BERPTOUT                           00006400
006400            FILE STATUS IS WS-RPT-STATUS.                         00006500
006500                                                                  00006600
006600     SELECT SW-PBSORT ASSIGN TO UT-S-PBSORT.                      00006700
006700                                                                  00006800
006800 DATA DIVISION.                                                   00006900
006900 FILE SECTION.                                                    00007000
007000                                                                  00007100
007100 FD  BERPTCPM                                                     00007200
007200     RECORDING MODE IS F.                                        00007300
007300 01  BERPTCPM-REC.                                                 00007400
007400     05  PRM-LOOKUP-SKU          PIC X(30).                       00007500
007500     05  PRM-AS-OF-TIME          PIC 9(14).                       00007600
007600     05  FILLER                  PIC X(36).                       00007700
007610 01  BERPTCPM-DUMP REDEFINES BERPTCPM-REC PIC X(80).              00007610
007700                                                                  00007800
007800 FD  BEITMSTR                                                     00007900
007900     RECORDING MODE IS F.                                        00008000
008000 COPY BEITEM.                                                     00008100
008100                                                                  00008200
008200 FD  BEPRMSTR                                                     00008300
008300     RECORDING MODE IS F.                                        00008400
008400 COPY BEPRICE.                                                    00008500
008500                                                                  00008600
008600 FD  BERPTOUT                                                     00008700
008700     RECORDING MODE IS F                                          00008800
008800     RECORD CONTAINS 132 CHARACTERS.                              00008900
008900 01  BERPTOUT-REC                    PIC X(132).                  00009000
009000                                                                  00009100
009100 SD  SW-PBSORT                                                    00009200
009200     DATA RECORD IS SW-PB-WORK.                                   00009300
009300 01  SW-PB-WORK.                                                   00009400
009400     05  SW-PB-SKU               PIC X(30).                       00009500
009500     05  SW-PB-VALID-FROM        PIC 9(14).                       00009600
009600     05  SW-PB-VALID-UNTIL       PIC 9(14).                       00009700
009700     05  SW-PB-PRICE             PIC S9(07)V9(04) COMP-3.         00009800
009750     05  FILLER                  PIC X(06).                       00009770
009800                                                                  00009900
009900****************************************************************  00010000
010000 WORKING-STORAGE SECTION.                                         00010100
010100****************************************************************  00010200
010200                                                                  00010300
010300 01  WS-FILE-STATUS-FIELDS.                                       00010400
010400     05  WS-PRM-STATUS           PIC X(02) VALUE SPACES.          00010500
010500     05  WS-ITM-STATUS           PIC X(02) VALUE SPACES.          00010600
010600     05  WS-PRC-STATUS           PIC X(02) VALUE SPACES.          00010700
010700     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00010800
010750     05  FILLER                  PIC X(08).                       00010770
010800                                                                  00010900
010900 01  PROGRAM-SWITCHES.                                            00011000
011000     05  WS-PRM-EOF-SW           PIC X(01) VALUE 'N'.             00011100
011100         88  WS-PRM-EOF                  VALUE 'Y'.               00011200
011200     05  WS-ITM-EOF-SW           PIC X(01) VALUE 'N'.             00011300
011300         88  WS-ITM-EOF                  VALUE 'Y'.               00011400
011400     05  WS-PRC-EOF-SW           PIC X(01) VALUE 'N'.             00011500
011500         88  WS-PRC-EOF                  VALUE 'Y'.               00011600
011600     05  WS-SORT-EOF-SW          PIC X(01) VALUE 'N'.             00011700
011700         88  WS-SORT-EOF                 VALUE 'Y'.               00011800
011800     05  WS-LOOKUP-FOUND-SW      PIC X(01) VALUE 'N'.             00011900
011900         88  WS-LOOKUP-FOUND             VALUE 'Y'.               00012000
011950     05  FILLER                  PIC X(05).                       00011970
012000                                                                  00012100
012100 01  WS-ACCUMULATORS.                                             00012200
012200     05  WS-ITEM-PRINTED-CTR     PIC S9(09) COMP-3 VALUE 0.       00012300
012300     05  WS-PRICE-PRINTED-CTR    PIC S9(09) COMP-3 VALUE 0.       00012400
012350     05  FILLER                  PIC X(06).                       00012370
012400                                                                  00012500
012500****************************************************************  00012600
012600* IN-MEMORY ITEM MASTER (ID TO SKU) FOR THE PRICE-BOOK SKU JOIN. *00012700
012800****************************************************************  00012800
012900 01  WS-ITEM-TABLE.                                               00012900
013000     05  WS-ITEM-CNT             PIC S9(05) COMP VALUE 0.         00013000
013100     05  WS-ITEM-ENTRY OCCURS 0 TO 500 TIMES                      00013100
013200             DEPENDING ON WS-ITEM-CNT                             00013200
013300             ASCENDING KEY IS WS-ITEM-SKU                         00013400
013400             INDEXED BY WS-ITEM-IDX.                               00013500
013500         10  WS-ITEM-ID          PIC X(36).                       00013600
013600         10  WS-ITEM-SKU         PIC X(30).                       00013700
013700         10  WS-ITEM-NAME        PIC X(50).                       00013800
013800         10  WS-ITEM-UNIT        PIC X(20).                       00013900
013850         10  FILLER              PIC X(04).                       00013870
013900                                                                  00014000
014000 01  WS-PARM-HOLD.                                                 00014100
014100     05  WS-PARM-LOOKUP-SKU      PIC X(30) VALUE SPACES.          00014200
014200     05  WS-PARM-AS-OF-TIME      PIC 9(14) VALUE 0.               00014300
014210     05  WS-PARM-AS-OF-BRK REDEFINES WS-PARM-AS-OF-TIME.          00014210
014220         10  WS-PAO-YYYY         PIC 9(04).                       00014220
014230         10  WS-PAO-MM           PIC 9(02).                       00014230
014240         10  WS-PAO-DD           PIC 9(02).                       00014240
014250         10  WS-PAO-HH           PIC 9(02).                       00014250
014260         10  WS-PAO-MI           PIC 9(02).                       00014260
014270         10  WS-PAO-SS           PIC 9(02).                       00014270
014280     05  FILLER                  PIC X(16).                       00014290
014300                                                                  00014400
014400****************************************************************  00014500
014500* REPORT LINES                                                   *00014600
014600****************************************************************  00014700
014700 01  RPT-CATALOGUE-HDR.                                            00014800
014800     05  FILLER     PIC X(30) VALUE 'BERPTCP - ITEM CATALOGUE    '.00014900
014900     05  FILLER     PIC X(10) VALUE 'SKU       '.                 00015000
015000     05  FILLER     PIC X(50) VALUE                               00015100
015100             'NAME                                              '.00015200
015200     05  FILLER     PIC X(20) VALUE 'UNIT                '.       00015300
015300     05  FILLER     PIC X(22) VALUE SPACES.                       00015400
015400                                                                  00015500
015500 01  RPT-CATALOGUE-LINE.                                           00015600
015600     05  FILLER          PIC X(30) VALUE SPACES.                  00015700
015700     05  RPT-CAT-SKU     PIC X(30).                               00015800
015800     05  RPT-CAT-NAME    PIC X(50).                               00015900
015900     05  RPT-CAT-UNIT    PIC X(20).                               00016000
016000     05  FILLER          PIC X(02) VALUE SPACES.                  00016100
016100                                                                  00016200
016200 01  RPT-LOOKUP-FOUND-LINE.                                        00016300
016300     05  FILLER          PIC X(20) VALUE 'ITEM LOOKUP - SKU   '.  00016400
016400     05  RPT-LK-SKU      PIC X(30).                               00016500
016500     05  FILLER          PIC X(08) VALUE ' NAME: '.               00016600
016600     05  RPT-LK-NAME     PIC X(50).                               00016700
016700     05  FILLER          PIC X(08) VALUE ' UNIT: '.               00016800
016800     05  RPT-LK-UNIT     PIC X(20).                               00016900
016900     05  FILLER          PIC X(06) VALUE SPACES.                  00017000
017000                                                                  00017100
017100 01  RPT-LOOKUP-NOTFOUND-LINE.                                     00017200
017200     05  FILLER          PIC X(20) VALUE 'ITEM LOOKUP - SKU   '.  00017300
017300     05  RPT-NF-SKU      PIC X(30).                               00017400
017400     05  FILLER          PIC X(14) VALUE ' - NOT FOUND'.          00017500
017500     05  FILLER          PIC X(68) VALUE SPACES.                  00017600
017600                                                                  00017700
017700 01  RPT-PRICE-HDR.                                                00017800
017800     05  FILLER     PIC X(25) VALUE 'BERPTCP - PRICE BOOK    '.   00017900
017900     05  FILLER     PIC X(10) VALUE 'SKU       '.                 00018000
018000     05  FILLER     PIC X(16) VALUE 'VALID-FROM      '.           00018100
018100     05  FILLER     PIC X(16) VALUE 'VALID-UNTIL     '.           00018200
018200     05  FILLER     PIC X(14) VALUE 'PRICE         '.             00018300
018300     05  FILLER     PIC X(51) VALUE SPACES.                       00018400
018400                                                                  00018500
018500 01  RPT-PRICE-LINE.                                               00018600
018600     05  FILLER          PIC X(25) VALUE SPACES.                  00018700
018700     05  RPT-PB-SKU      PIC X(30).                               00018800
018800     05  RPT-PB-VALID-FROM PIC 9(14).                             00018900
018900     05  FILLER          PIC X(02) VALUE SPACES.                  00019000
019000     05  RPT-PB-VALID-UNTIL PIC X(14).                            00019100
019100     05  FILLER          PIC X(02) VALUE SPACES.                  00019200
019200     05  RPT-PB-PRICE    PIC ZZ,ZZ9.9999.                         00019300
019300     05  FILLER          PIC X(43) VALUE SPACES.                  00019400
019310                                                                  00019310
019320****************************************************************  00019320
019330* BREAKDOWN VIEW OF THE VALID-FROM COLUMN - LETS 470 STRIP THE   *00019330
019340* CENTURY/TIME-OF-DAY PORTION OFF WHEN THE OPERATOR ASKS FOR A   *00019340
019350* DATE-ONLY PRICE BOOK LISTING.                                  *00019350
019360****************************************************************  00019360
019370 01  RPT-PRICE-LINE-BRK REDEFINES RPT-PRICE-LINE.                 00019370
019380     05  FILLER             PIC X(55).                            00019380
019390     05  RPT-PB-FROM-YYYY   PIC 9(04).                            00019390
019400     05  RPT-PB-FROM-MMDD   PIC 9(04).                            00019400
019410     05  RPT-PB-FROM-HHMISS PIC 9(06).                            00019410
019420     05  FILLER             PIC X(63).                            00019420
019430                                                                  00019500
019500****************************************************************  00019600
019600 PROCEDURE DIVISION.                                               00019700
019700****************************************************************  00019800
019800                                                                  00019900
019900 000-MAIN.                                                         00020000
020000     PERFORM 100-INITIALIZE THRU 100-EXIT.                        00020100
020100     PERFORM 200-PRINT-CATALOGUE THRU 200-EXIT.                   00020200
020200     IF WS-PARM-LOOKUP-SKU NOT = SPACES                           00020300
020300        PERFORM 300-PRINT-LOOKUP THRU 300-EXIT                    00020400
020400     END-IF.                                                       00020500
020500     PERFORM 400-PRINT-PRICE-BOOK THRU 400-EXIT.                  00020600
020600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       00020700
020700     GOBACK.                                                       00020800
020800                                                                  00020900
020900 100-INITIALIZE.                                                   00021000
021000     PERFORM 910-OPEN-FILES THRU 910-EXIT.                        00021100
021100     PERFORM 110-LOAD-ITEM-TABLE THRU 110-EXIT.                   00021200
021200     PERFORM 120-READ-PARM THRU 120-EXIT.                         00021300
021300 100-EXIT.                                                         00021400
021400     EXIT.                                                        00021500
021500                                                                  00021600
021600 110-LOAD-ITEM-TABLE.                                              00021700
021700     MOVE 0 TO WS-ITEM-CNT.                                        00021800
021800     READ BEITMSTR INTO BILLING-ITEM-REC                          00021900
021900         AT END MOVE HIGH-VALUES TO BI-ID.                         00022000
022000     PERFORM 111-LOAD-ITEM-ENTRY THRU 111-EXIT                    00022100
022100             UNTIL BI-ID = HIGH-VALUES.                            00022200
022200 110-EXIT.                                                         00022300
022300     EXIT.                                                        00022400
022400                                                                  00022500
022500 111-LOAD-ITEM-ENTRY.                                              00022600
022600     ADD 1 TO WS-ITEM-CNT.                                         00022700
022700     SET WS-ITEM-IDX TO WS-ITEM-CNT.                               00022800
022800     MOVE BI-ID   TO WS-ITEM-ID(WS-ITEM-IDX).                      00022900
022900     MOVE BI-SKU  TO WS-ITEM-SKU(WS-ITEM-IDX).                     00023000
023000     MOVE BI-NAME TO WS-ITEM-NAME(WS-ITEM-IDX).                    00023100
023100     MOVE BI-UNIT TO WS-ITEM-UNIT(WS-ITEM-IDX).                    00023200
023200     READ BEITMSTR INTO BILLING-ITEM-REC                          00023300
023300         AT END MOVE HIGH-VALUES TO BI-ID.                         00023400
023400 111-EXIT.                                                         00023500
023500     EXIT.                                                        00023600
023600                                                                  00023700
023700 120-READ-PARM.                                                    00023800
023800     READ BERPTCPM INTO BERPTCPM-REC                              00023900
023900         AT END MOVE 'Y' TO WS-PRM-EOF-SW.                        00024000
024000     IF NOT WS-PRM-EOF                                             00024100
024100        MOVE PRM-LOOKUP-SKU TO WS-PARM-LOOKUP-SKU                 00024200
024200        MOVE PRM-AS-OF-TIME TO WS-PARM-AS-OF-TIME                 00024300
024250        IF WS-PARM-AS-OF-TIME NOT = 0                             00024350
024260           DISPLAY 'BERPTCP - PRICE BOOK AS OF ' WS-PAO-YYYY '-'  00024360
024270                   WS-PAO-MM '-' WS-PAO-DD                         00024370
024280        END-IF                                                     00024380
024300     END-IF.                                                       00024400
024400 120-EXIT.                                                         00024500
024500     EXIT.                                                        00024600
024600                                                                  00024700
024700****************************************************************  00024800
024800* REPORT 1 - THE FULL ITEM CATALOGUE, ASCENDING SKU ORDER -      *00024900
024900* THE IN-MEMORY TABLE IS ALREADY IN THAT ORDER BECAUSE BECFGLD   *00025000
025000* MAINTAINS THE MASTER THAT WAY.                                 *00025100
025100****************************************************************  00025200
025200 200-PRINT-CATALOGUE.                                              00025300
025300     WRITE BERPTOUT-REC FROM RPT-CATALOGUE-HDR AFTER ADVANCING    00025400
025400          TOP-OF-FORM.                                             00025500
025500     IF WS-ITEM-CNT > 0                                            00025600
025600        PERFORM 210-PRINT-ONE-ITEM THRU 210-EXIT                  00025700
025700                VARYING WS-ITEM-IDX FROM 1 BY 1                   00025800
025800                UNTIL WS-ITEM-IDX > WS-ITEM-CNT                   00025900
025900     END-IF.                                                       00026000
026000 200-EXIT.                                                         00026100
026100     EXIT.                                                        00026200
026200                                                                  00026300
026300 210-PRINT-ONE-ITEM.                                               00026400
026400     MOVE SPACES TO RPT-CATALOGUE-LINE.                            00026500
026500     MOVE WS-ITEM-SKU(WS-ITEM-IDX)  TO RPT-CAT-SKU.                00026600
026600     MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO RPT-CAT-NAME.               00026700
026700     MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO RPT-CAT-UNIT.               00026800
026800     WRITE BERPTOUT-REC FROM RPT-CATALOGUE-LINE AFTER 1.          00026900
026900     ADD 1 TO WS-ITEM-PRINTED-CTR.                                 00027000
027000 210-EXIT.                                                         00027100
027100     EXIT.                                                        00027200
027200                                                                  00027300
027300****************************************************************  00027400
027400* REPORT 2 - SINGLE ITEM LOOKUP BY SKU.                          *00027500
027500****************************************************************  00027600
027600 300-PRINT-LOOKUP.                                                 00027700
027700     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                               00027800
027800     IF WS-ITEM-CNT > 0                                            00027900
027900        SEARCH ALL WS-ITEM-ENTRY                                   00028000
028000             AT END                                                00028100
028100                 MOVE 'N' TO WS-LOOKUP-FOUND-SW                    00028200
028200             WHEN WS-ITEM-SKU(WS-ITEM-IDX) = WS-PARM-LOOKUP-SKU   00028300
028300                 MOVE 'Y' TO WS-LOOKUP-FOUND-SW                    00028400
028400     END-IF.                                                       00028500
028500     IF WS-LOOKUP-FOUND                                            00028600
028600        MOVE SPACES TO RPT-LOOKUP-FOUND-LINE                      00028700
028700        MOVE WS-PARM-LOOKUP-SKU        TO RPT-LK-SKU              00028800
028800        MOVE WS-ITEM-NAME(WS-ITEM-IDX) TO RPT-LK-NAME             00028900
028900        MOVE WS-ITEM-UNIT(WS-ITEM-IDX) TO RPT-LK-UNIT             00029000
029000        WRITE BERPTOUT-REC FROM RPT-LOOKUP-FOUND-LINE AFTER 2     00029100
029100     ELSE                                                          00029200
029200        MOVE SPACES TO RPT-LOOKUP-NOTFOUND-LINE                   00029300
029300        MOVE WS-PARM-LOOKUP-SKU TO RPT-NF-SKU                     00029400
029400        WRITE BERPTOUT-REC FROM RPT-LOOKUP-NOTFOUND-LINE AFTER 2  00029500
029500     END-IF.                                                       00029600
029600 300-EXIT.                                                         00029700
029700     EXIT.                                                        00029800
029800                                                                  00029900
029900****************************************************************  00030000
030000* REPORT 3 - PRICE BOOK AS OF WS-PARM-AS-OF-TIME (ZERO MEANS     *00030100
030100* CURRENT PRICES ONLY).  THE PRICE MASTER IS IN (ITEM-ID,        *00030200
030200* VALID-FROM) ORDER SO IT IS RE-SORTED INTO (SKU, VALID-FROM)    *00030300
030300* ORDER FOR THE REPORT.                                          *00030400
030400****************************************************************  00030500
030500 400-PRINT-PRICE-BOOK.                                             00030600
030600     SORT SW-PBSORT                                                00030700
030700          ON ASCENDING KEY SW-PB-SKU SW-PB-VALID-FROM             00030800
030800          INPUT  PROCEDURE 410-SELECT-PRICES THRU 410-EXIT        00030900
030900          OUTPUT PROCEDURE 450-WRITE-PRICE-BOOK THRU 450-EXIT.    00031000
031000 400-EXIT.                                                         00031100
031100     EXIT.                                                        00031200
031200                                                                  00031300
031300 410-SELECT-PRICES.                                                00031400
031400     PERFORM 420-READ-PRICE THRU 420-EXIT.                        00031500
031500     PERFORM 430-PROCESS-ONE-PRICE THRU 430-EXIT                  00031600
031600             UNTIL WS-PRC-EOF.                                     00031700
031700 410-EXIT.                                                         00031800
031800     EXIT.                                                        00031900
031900                                                                  00032000
032000 420-READ-PRICE.                                                   00032100
032100     READ BEPRMSTR INTO BILLING-ITEM-PRICE-REC                    00032200
032200         AT END MOVE 'Y' TO WS-PRC-EOF-SW.                        00032300
032300 420-EXIT.                                                         00032400
032400     EXIT.                                                        00032500
032500                                                                  00032600
032600 430-PROCESS-ONE-PRICE.                                            00032700
032700     IF BP-VALID-FROM NOT GREATER THAN WS-PARM-AS-OF-TIME         00032800
032800        AND (BP-VALID-UNTIL = 0                                    00032900
032900             OR BP-VALID-UNTIL GREATER THAN WS-PARM-AS-OF-TIME)   00033000
033000        PERFORM 440-RELEASE-PRICE THRU 440-EXIT                   00033100
033100     END-IF.                                                       00033200
033200     PERFORM 420-READ-PRICE THRU 420-EXIT.                        00033300
033300 430-EXIT.                                                         00033400
033400     EXIT.                                                        00033500
033500                                                                  00033600
033600 440-RELEASE-PRICE.                                                00033700
033700     MOVE 'UNKNOWN'      TO SW-PB-SKU.                             00033800
033800     PERFORM 441-RESOLVE-SKU THRU 441-EXIT                        00033900
033900             VARYING WS-ITEM-IDX FROM 1 BY 1                      00034000
034000             UNTIL WS-ITEM-IDX > WS-ITEM-CNT.                      00034100
034100     MOVE BP-VALID-FROM  TO SW-PB-VALID-FROM.                      00034200
034200     MOVE BP-VALID-UNTIL TO SW-PB-VALID-UNTIL.                     00034300
034300     MOVE BP-PRICE       TO SW-PB-PRICE.                           00034400
034400     RELEASE SW-PB-WORK.                                           00034500
034500 440-EXIT.                                                         00034600
034600     EXIT.                                                        00034700
034700                                                                  00034800
034800 441-RESOLVE-SKU.                                                  00034900
034900     IF WS-ITEM-ID(WS-ITEM-IDX) = BP-ITEM-ID                      00035000
035000        MOVE WS-ITEM-SKU(WS-ITEM-IDX) TO SW-PB-SKU                00035100
035100     END-IF.                                                       00035200
035200 441-EXIT.                                                         00035300
035300     EXIT.                                                        00035400
035400                                                                  00035500
035500 450-WRITE-PRICE-BOOK.                                             00035600
035600     WRITE BERPTOUT-REC FROM RPT-PRICE-HDR AFTER ADVANCING        00035700
035700          TOP-OF-FORM.                                             00035800
035800     PERFORM 460-RETURN-SORTED THRU 460-EXIT.                     00035900
035900     PERFORM 470-WRITE-ONE-PRICE THRU 470-EXIT                    00036000
036000             UNTIL WS-SORT-EOF.                                    00036100
036100 450-EXIT.                                                         00036200
036200     EXIT.                                                        00036300
036300                                                                  00036400
036400 460-RETURN-SORTED.                                                00036500
036500     RETURN SW-PBSORT INTO SW-PB-WORK                             00036600
036600         AT END MOVE 'Y' TO WS-SORT-EOF-SW.                       00036700
036700 460-EXIT.                                                         00036800
036800     EXIT.                                                        00036900
036900                                                                  00037000
037000 470-WRITE-ONE-PRICE.                                              00037100
037100     MOVE SPACES TO RPT-PRICE-LINE.                                00037200
037200     MOVE SW-PB-SKU        TO RPT-PB-SKU.                          00037300
037300     MOVE SW-PB-VALID-FROM TO RPT-PB-VALID-FROM.                   00037400
037400     IF SW-PB-VALID-UNTIL = 0                                      00037500
037500        MOVE 'CURRENT'     TO RPT-PB-VALID-UNTIL                  00037600
037600     ELSE                                                          00037700
037700        MOVE SW-PB-VALID-UNTIL TO RPT-PB-VALID-UNTIL              00037800
037800     END-IF.                                                       00037900
037900     MOVE SW-PB-PRICE      TO RPT-PB-PRICE.                        00038000
038000     WRITE BERPTOUT-REC FROM RPT-PRICE-LINE AFTER 1.              00038100
038100     ADD 1 TO WS-PRICE-PRINTED-CTR.                                00038200
038200     PERFORM 460-RETURN-SORTED THRU 460-EXIT.                     00038300
038300 470-EXIT.                                                         00038400
038400     EXIT.                                                        00038500
038500                                                                  00038600
038600 910-OPEN-FILES.                                                   00038700
038700     OPEN INPUT  BERPTCPM BEITMSTR BEPRMSTR.                      00038800
038800     OPEN OUTPUT BERPTOUT.                                         00038900
038900 910-EXIT.                                                         00039000
039000     EXIT.                                                        00039100
039100                                                                  00039200
039200 900-CLOSE-FILES.                                                  00039300
039300     CLOSE BERPTCPM BEITMSTR BEPRMSTR BERPTOUT.                   00039400
039400 900-EXIT.                                                         00039500
039500     EXIT.                                                        00039600
