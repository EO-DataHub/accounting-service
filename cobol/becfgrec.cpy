000100******************************************************************
000200*    BECFGREC - CONFIGURATION LOAD RECORD (BECFGIN STREAM)         BEC00020
000300*    I=ITEM DEFINITION ENTRY, P=PRICE ENTRY.  SEE BECFGLD.         BEC00040
000400*    WJT  06/11/21  TICKET DH-2240 - ORIGINAL LAYOUT                BEC00050
000500******************************************************************
000600 01  BE-CONFIG-RECORD.
000700     05  CFG-TYPE-CD                 PIC X(01).
000800         88  CFG-IS-ITEM                 VALUE 'I'.
000900         88  CFG-IS-PRICE                VALUE 'P'.
001000     05  CFG-ITEM-DATA.
001100         10  CFG-ITEM-SKU            PIC X(30).
001200         10  CFG-ITEM-NAME           PIC X(50).
001300         10  CFG-ITEM-UNIT           PIC X(20).
001400     05  CFG-PRICE-DATA REDEFINES CFG-ITEM-DATA.
001500         10  CFG-PRICE-SKU           PIC X(30).
001600         10  CFG-PRICE-VALID-FROM    PIC 9(14).
001700         10  CFG-PRICE-AMOUNT        PIC S9(07)V9(04).
001800         10  FILLER                  PIC X(45).
001900     05  FILLER                      PIC X(09).
