000100******************************************************************
000200*    BEPRICE  - BILLING ITEM PRICE HISTORY RECORD                  BEP00020
000300*                                                                  BEP00030
000400*    APPEND-ONLY.  A CONFIGURATION LOAD (BECFGLD) NEVER REWRITES   BEP00040
000500*    A PRICE ROW IN PLACE EXCEPT TO CLOSE OUT BP-VALID-UNTIL WHEN  BEP00050
000600*    A NEWER PRICE SUPERSEDES IT.  EXACTLY ONE ROW PER ITEM        BEP00060
000700*    CARRIES A ZERO BP-VALID-UNTIL - THAT ROW IS THE CURRENT       BEP00070
000800*    PRICE.  A PRICE APPLIES AT TIME T WHEN                        BEP00080
000900*         BP-VALID-FROM NOT > T  AND                               BEP00090
001000*         (BP-VALID-UNTIL = ZERO OR BP-VALID-UNTIL > T)            BEP00100
001100*    SEE BECFGLD PARAGRAPHS 310/320/330 AND BERPTCP PARAGRAPH      BEP00110
001200*    400 FOR THE LOOKUP LOGIC.                                     BEP00120
001300*                                                                  BEP00130
001400*    THE PRICE MASTER (BEPRMSTR) IS MAINTAINED IN ASCENDING        BEP00140
001500*    (BP-ITEM-ID, BP-VALID-FROM) ORDER.  BECFGLD RESEQUENCES IT    BEP00150
001600*    EVERY RUN VIA SORT WHEN IT WRITES BEPROUT - SEE PARAGRAPH     BEP00160
001700*    600 AND THE SW-PRSORT SORT-WORK FILE.                         BEP00170
001800*                                                                  BEP00180
001900*    -------------------------------------------------------      BEP00190
002000*    CHANGE LOG                                                    BEP00200
002100*    -------------------------------------------------------      BEP00210
002200*    WJT  06/11/21  TICKET DH-2240 - ORIGINAL LAYOUT.  PRICE       BEP00220
002300*                   HISTORY WAS PREVIOUSLY A SINGLE CURRENT-       BEP00230
002400*                   PRICE FIELD ON THE ITEM MASTER ITSELF; THIS    BEP00240
002500*                   SPLIT IT OUT TO A SEPARATE APPEND-ONLY         BEP00250
002600*                   MASTER SO PAST PRICES REMAIN ON FILE FOR       BEP00260
002700*                   RECONCILIATION.                                BEP00270
002800*    WJT  06/14/21  ADDED BP-CONFIGURED-AT SO THE CONFIGURATION    BEP00280
002900*                   LOAD DATE/TIME OF A PRICE ROW IS DISTINCT      BEP00290
003000*                   FROM THE EFFECTIVE (VALID-FROM) DATE/TIME -    BEP00300
003100*                   AUDIT HAD ASKED WHETHER A BACK-DATED PRICE     BEP00310
003200*                   COULD BE TOLD APART FROM ONE LOADED ON TIME.   BEP00320
003300*    WJT  06/18/21  EXPANDED FILLER TO ROUND THE RECORD TO A       BEP00330
003400*                   100-BYTE BOUNDARY.                             BEP00340
003500*    -------------------------------------------------------      BEP00350
003600*    END CHANGE LOG                                                BEP00360
003700******************************************************************  BEP00370
003800 01  BILLING-ITEM-PRICE-REC.
003900     05  BP-ID                       PIC X(36).
004000     05  BP-ITEM-ID                  PIC X(36).
004100     05  BP-PRICE                    PIC S9(07)V9(04) COMP-3.
004200     05  BP-VALID-FROM               PIC 9(14).
004300*        BP-VALID-FROM IS A 14-DIGIT TIMESTAMP, YYYYMMDDHHMISS,   BEP00430
004400*        MATCHING THE EVENT-TIME ENCODING USED THROUGHOUT THIS    BEP00440
004500*        SYSTEM (SEE BEEVENT.CPY, BE-EVENT-START/BE-EVENT-END).   BEP00450
004600     05  BP-VALID-UNTIL              PIC 9(14).
004700*        ZERO MEANS "STILL CURRENT" - NEVER SPACES.  SEE          BEP00470
004800*        BECFGLD PARAGRAPH 320-FIND-LATEST-PRICE.                 BEP00480
004900     05  BP-CONFIGURED-AT           PIC 9(14).
005000*                                                                  BEP00500
005100*    RESERVED FOR FUTURE EXPANSION - UNUSED AS OF THIS WRITING.    BEP00510
005200*                                                                  BEP00520
005300     05  FILLER                      PIC X(10).
