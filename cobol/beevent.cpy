000100******************************************************************
000200*    BEEVENT  - BILLING EVENT LEDGER RECORD                        BEE00020
000300*                                                                  BEE00030
000400*    ONE ROW PER UNIT OF CONSUMPTION, EITHER METERED (ARRIVES ON   BEE00040
000500*    THE INGEST MESSAGE STREAM DIRECTLY) OR ESTIMATED (GENERATED   BEE00050
000600*    BY BEINGEST PARAGRAPH 2250 FROM RATE-SAMPLE READINGS VIA      BEE00060
000700*    A CALL TO BERATCLC, THE CONSUMPTION INTEGRATION ENGINE).      BEE00070
000800*                                                                  BEE00080
000900*    THE LEDGER (BEEVMSTR) IS MAINTAINED IN ASCENDING              BEE00090
001000*    (BE-EVENT-START, BE-EVENT-END, BE-WORKSPACE, BE-ID) ORDER -   BEE00100
001100*    THAT IS THE NATURAL QUERY-PAGING KEY FOR ANY TIME-WINDOWED    BEE00110
001200*    USAGE REPORT.  SEE BERPTUS, WHICH SORTS A COPY OF THE         BEE00120
001300*    LEDGER INTO (WORKSPACE, SKU, START) ORDER FOR ITS CONTROL-    BEE00130
001400*    BREAK REPORT WITHOUT DISTURBING THE MASTER'S OWN ORDER.       BEE00140
001500*                                                                  BEE00150
001600*    DUPLICATE BE-ID VALUES ARE REJECTED ON INGEST (SEE            BEE00160
001700*    BEINGEST PARAGRAPH 2170) SO A GIVEN EVENT IS NEVER DOUBLE-    BEE00170
001800*    COUNTED ON A REPLAYED MESSAGE STREAM.                         BEE00180
001900*                                                                  BEE00190
002000*    -------------------------------------------------------      BEE00200
002100*    CHANGE LOG                                                    BEE00210
002200*    -------------------------------------------------------      BEE00220
002300*    DBS  03/02/15  ORIGINAL LAYOUT - METERED EVENTS ONLY AT       BEE00230
002400*                   THIS TIME, NO ESTIMATED-EVENT SUPPORT YET.     BEE00240
002500*    DBS  05/19/15  ADDED BE-WORKSPACE DIRECTLY ON THE EVENT       BEE00250
002600*                   ROW SO USAGE REPORTS NEED NOT JOIN BACK TO     BEE00260
002700*                   A SEPARATE WORKSPACE TABLE FOR EVERY LINE.     BEE00270
002800*    RFT  01/22/16  REVIEWED FOR Y2K READINESS - BE-EVENT-START    BEE00280
002900*                   AND BE-EVENT-END ALREADY CARRY FULL 4-DIGIT    BEE00290
003000*                   YEARS; NO CHANGE REQUIRED.                     BEE00300
003100*    RFT  11/19/19  ADDED BE-USER FOR PER-USER CONSUMPTION         BEE00310
003200*                   BREAKDOWNS REQUESTED BY ACCOUNTING SERVICES    BEE00320
003300*                   FOR CHARGEBACK RECONCILIATION, TICKET          BEE00330
003400*                   AC-0341.                                       BEE00340
003500*    RFT  11/21/19  EXPANDED FILLER TO ROUND THE RECORD TO A       BEE00350
003600*                   180-BYTE BOUNDARY - BEEVMSTR/BESORTWK BOTH     BEE00360
003700*                   CARRY FIXED-LENGTH RECORDS ELSEWHERE IN THE    BEE00370
003800*                   SYSTEM.                                        BEE00380
003900*    -------------------------------------------------------      BEE00390
004000*    END CHANGE LOG                                                BEE00400
004100******************************************************************  BEE00410
004200 01  BILLING-EVENT-REC.
004300     05  BE-ID                       PIC X(36).
004400     05  BE-EVENT-START              PIC 9(14).
004500*        YYYYMMDDHHMISS - INCLUSIVE START OF THE CONSUMPTION      BEE00450
004600*        WINDOW THIS ROW REPRESENTS.                               BEE00460
004700     05  BE-EVENT-END                PIC 9(14).
004800*        YYYYMMDDHHMISS - EXCLUSIVE END OF THE CONSUMPTION        BEE00480
004900*        WINDOW.  A QUERY'S TIME FILTER IS HALF-OPEN ON THIS      BEE00490
005000*        PAIR - SEE BERPTUS PARAGRAPH 230-CHECK-FILTERS.          BEE00500
005100     05  BE-ITEM-ID                  PIC X(36).
005200     05  BE-USER                     PIC X(36).
005300     05  BE-WORKSPACE                PIC X(40).
005400     05  BE-QUANTITY                 PIC S9(09)V9(06) COMP-3.
005500*                                                                  BEE00550
005600*    RESERVED FOR FUTURE EXPANSION - UNUSED AS OF THIS WRITING.    BEE00560
005700*                                                                  BEE00570
005800     05  FILLER                      PIC X(20).
