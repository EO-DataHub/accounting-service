000100******************************************************************
000200*    BEITEM   - BILLING ITEM (CHARGEABLE SKU) MASTER RECORD        BEI00020
000300*                                                                  BEI00030
000400*    ONE ROW PER CHARGEABLE ITEM (SKU) KNOWN TO THE BILLING        BEI00040
000500*    SYSTEM.  AN ITEM MAY ARRIVE TWO WAYS -                        BEI00050
000600*                                                                  BEI00060
000700*      (1) A CONFIGURATION LOAD (BECFGLD) FILES AN ITEM ENTRY      BEI00070
000800*          AHEAD OF ANY USAGE FOR IT - BI-NAME AND BI-UNIT ARE     BEI00080
000900*          FILLED IN FROM THE CONFIGURATION RECORD.                BEI00090
001000*      (2) AN INGEST MESSAGE (BEINGEST) REFERENCES A SKU THAT      BEI00100
001100*          HAS NEVER BEEN CONFIGURED - A STUB ENTRY IS AUTO-       BEI00110
001200*          CREATED WITH BI-NAME AND BI-UNIT LEFT IN SPACES UNTIL   BEI00120
001300*          A LATER CONFIGURATION LOAD FILLS THEM IN.               BEI00130
001400*                                                                  BEI00140
001500*    THE ITEM MASTER (BEITMSTR) IS MAINTAINED IN ASCENDING         BEI00150
001600*    BI-SKU ORDER.  ALL READING PROGRAMS BUILD AN IN-MEMORY        BEI00160
001700*    TABLE FROM IT AND RESOLVE SKU-TO-ID (OR ID-TO-SKU) BY         BEI00170
001800*    SEARCH ALL - SEE THE WS-ITEM-TABLE DECLARATION IN EACH        BEI00180
001900*    READING PROGRAM'S WORKING-STORAGE SECTION.                    BEI00190
002000*                                                                  BEI00200
002100*    -------------------------------------------------------      BEI00210
002200*    CHANGE LOG                                                    BEI00220
002300*    -------------------------------------------------------      BEI00230
002400*    DBS  03/02/15  ORIGINAL LAYOUT - BI-ID, BI-SKU ONLY,          BEI00240
002500*                   STUB ITEMS CARRIED NO DESCRIPTIVE DATA AT      BEI00250
002600*                   ALL UNTIL THE FIRST CONFIGURATION LOAD.        BEI00260
002700*    DBS  04/11/15  ADDED BI-NAME FOR REPORT HEADINGS - REQUEST    BEI00270
002800*                   FROM ACCOUNTING SERVICES, TICKET AC-0118.      BEI00280
002900*    RFT  09/30/16  ADDED BI-UNIT-CD 88-LEVELS FOR THE SMALL SET   BEI00290
003000*                   OF UNIT CODES IN USE AT THE TIME (HOUR, GB,    BEI00300
003100*                   CALL, SEAT).  SUPERSEDED BELOW - SEE WJT       BEI00310
003200*                   06/11/21.                                      BEI00320
003300*    RFT  02/14/17  REVIEWED FOR Y2K READINESS - NO TWO-DIGIT      BEI00330
003400*                   YEAR FIELDS PRESENT ON THIS RECORD.  NO        BEI00340
003500*                   CHANGE REQUIRED.                               BEI00350
003600*    WJT  06/11/21  TICKET DH-2240 - ADDED BI-UNIT OF MEASURE      BEI00360
003700*                   AS A FREE-FORM FIELD (DROPPED THE FIXED        BEI00370
003800*                   88-LEVEL LIST - TOO MANY UNIT TYPES NOW).      BEI00380
003900*    WJT  06/18/21  EXPANDED FILLER TO ROUND THE RECORD TO A       BEI00390
004000*                   150-BYTE BOUNDARY TO MATCH BEITMSTR/BEITOUT    BEI00400
004100*                   FIXED-LENGTH RECORDS ELSEWHERE IN THE SYSTEM.  BEI00410
004200*    -------------------------------------------------------      BEI00420
004300*    END CHANGE LOG                                                BEI00430
004400******************************************************************  BEI00440
004500 01  BILLING-ITEM-REC.
004600     05  BI-ID                       PIC X(36).
004700     05  BI-SKU                      PIC X(30).
004800     05  BI-NAME                     PIC X(50).
004900     05  BI-UNIT                     PIC X(20).
005000*                                                                  BEI00500
005100*    RESERVED FOR FUTURE EXPANSION - UNUSED AS OF THIS WRITING.    BEI00510
005200*    DO NOT RENAME OR SUBDIVIDE WITHOUT RE-RUNNING BECFGLD AND     BEI00520
005300*    BEINGEST TEST DECKS AGAINST THE NEW LAYOUT.                   BEI00530
005400*                                                                  BEI00540
005500     05  FILLER                      PIC X(14).
