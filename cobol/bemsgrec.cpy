000100******************************************************************
000200*    BEMSGREC - INGEST MESSAGE RECORD (BEMSGIN STREAM)             BEM00020
000300*    ONE PHYSICAL LAYOUT, THREE LOGICAL SHAPES SELECTED BY         BEM00030
000400*    MSG-TYPE-CD - B=BILLING EVENT, S=RATE SAMPLE,                 BEM00040
000500*    W=WORKSPACE SETTINGS.  SKU IS CARRIED ON THE WIRE, NOT        BEM00050
000600*    THE INTERNAL ITEM ID - BEINGEST 2150 RESOLVES/CREATES IT.     BEM00060
000700*    DBS  03/02/15  ORIGINAL LAYOUT                                BEM00070
000800*    RFT  11/19/19  ADDED W-SHAPE FOR WORKSPACE SETTINGS MSGS      BEM00080
000900******************************************************************
001000 01  BE-INPUT-MESSAGE.
001100     05  MSG-TYPE-CD                 PIC X(01).
001200         88  MSG-IS-BILLING-EVENT        VALUE 'B'.
001300         88  MSG-IS-RATE-SAMPLE          VALUE 'S'.
001400         88  MSG-IS-WORKSPACE-SETTINGS   VALUE 'W'.
001500     05  MSG-BILLING-EVENT-DATA.
001600         10  MSG-BE-ID               PIC X(36).
001700         10  MSG-BE-EVENT-START      PIC 9(14).
001800         10  MSG-BE-EVENT-END        PIC 9(14).
001900         10  MSG-BE-SKU              PIC X(30).
002000         10  MSG-BE-USER             PIC X(36).
002100         10  MSG-BE-WORKSPACE        PIC X(40).
002200         10  MSG-BE-QUANTITY         PIC S9(09)V9(06).
002300     05  MSG-RATE-SAMPLE-DATA REDEFINES MSG-BILLING-EVENT-DATA.
002400         10  MSG-CS-ID               PIC X(36).
002500         10  MSG-CS-SAMPLE-TIME      PIC 9(14).
002600         10  FILLER                  PIC X(14).
002700         10  MSG-CS-SKU              PIC X(30).
002800         10  MSG-CS-USER             PIC X(36).
002900         10  MSG-CS-WORKSPACE        PIC X(40).
003000         10  MSG-CS-RATE             PIC S9(09)V9(06).
003100     05  MSG-WORKSPACE-DATA REDEFINES MSG-BILLING-EVENT-DATA.
003200         10  MSG-WA-WORKSPACE        PIC X(40).
003300         10  MSG-WA-ACCOUNT          PIC X(36).
003400         10  FILLER                  PIC X(109).
003500     05  FILLER                      PIC X(14).
