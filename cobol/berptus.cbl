000100****************************************************************  00000100
000200* DATAHUB ACCOUNTING SYSTEM                                       00000200
000300****************************************************************  00000300
000400* PROGRAM:  BERPTUS                                               00000500
000500*                                                                 00000600
000600* AUTHOR :  R. F. TALBOT                                          00000700
000700* INSTALLATION. SYSTEMS GROUP - ACCOUNTING SERVICES.              00000800
000800* DATE-WRITTEN. 11/02/19.                                         00000900
000900* DATE-COMPILED.                                                  00001000
001000* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001100*                                                                 00001200
001200* USAGE REPORT.  SELECTS BILLING-EVENT LEDGER ROWS AGAINST THE    00001300
001300* OPTIONAL WORKSPACE/ACCOUNT AND EVENT-WINDOW FILTERS CARRIED ON  00001400
001400* THE BERPTPRM PARAMETER CARD (AN ABSENT FILTER MATCHES EVERY     00001500
001500* ROW), RESOLVES THE SKU FROM THE ITEM MASTER, SORTS INTO         00001600
001600* WORKSPACE/SKU ORDER, AND PRINTS QUANTITY SUBTOTALS ON EVERY     00001700
001700* WORKSPACE/SKU BREAK WITH A GRAND TOTAL AT END OF REPORT.        00001800
001800*                                                                 00001900
001900* CHANGE LOG:                                                     00002000
002000*  RFT  11/02/19  DH-1180  ORIGINAL PROGRAM                       00002100
002100*  RFT  12/14/19  DH-1191  ADDED THE ACCOUNT FILTER (JOINS        00002200
002200*                          THROUGH THE WORKSPACE-ACCOUNT MASTER)  00002300
002300*  WJT  07/02/21  DH-2257  EVENT WINDOW NOW HALF-OPEN ON THE      00002400
002400*                          END BOUNDARY TO MATCH THE CONSUMPTION  00002500
002500*                          QUERY RULES - SEE BERATCLC             00002600
002600*  JGK  01/11/99  DH-0201  Y2K - 4-DIGIT YEAR THROUGHOUT          00002700
002700*  WJT  02/02/22  DH-2301  OUT-OF-LINE PERFORMS THROUGHOUT - THE  00002800
002800*                          SHOP STANDARD DOES NOT USE INLINE      00002900
002900*                          PERFORM BODIES, SEE PROGRAMMING GUIDE  00003000
003000*                          SECTION 6                              00003100
003050*  WJT  03/15/24  DH-2409  ADDED THE PAGING CURSOR (PRM-AFTER-*)  00003150
003060*                          SO A CALLER CAN RESUME AFTER THE LAST  00003160
003070*                          ROW OF A PRIOR PAGE INSTEAD OF RELYING 00003170
003080*                          ON PRM-LIMIT ALONE - SEE PARAGRAPH     00003180
003090*                          235-CHECK-AFTER-KEY                    00003190
003100* END CHANGE LOG                                                  00003200
003200****************************************************************  00003300
003300                                                                  00003400
003400 IDENTIFICATION DIVISION.                                         00003500
003500 PROGRAM-ID.    BERPTUS.                                          00003600
003600 AUTHOR.        R. F. TALBOT.                                     00003700
003700 INSTALLATION.  SYSTEMS GROUP - ACCOUNTING SERVICES.              00003800
003800 DATE-WRITTEN.  11/02/19.                                         00003900
003900 DATE-COMPILED.                                                   00004000
004000 SECURITY.      NON-CONFIDENTIAL.                                 00004100
004100                                                                  00004200
004200 ENVIRONMENT DIVISION.                                            00004300
004300 CONFIGURATION SECTION.                                           00004400
004400 SOURCE-COMPUTER.  IBM-390.                                       00004500
004500 OBJECT-COMPUTER.  IBM-390.                                       00004600
004600 SPECIAL-NAMES.                                                   00004700
004700     C01 IS TOP-OF-FORM.                                          00004800
004800                                                                  00004900
004900 INPUT-OUTPUT SECTION.                                            00005000
005000 FILE-CONTROL.                                                    00005100
005100                                                                  00005200
005200     SELECT BERPTPRM ASSIGN TO BERPTPRM                           00005300
005300            ACCESS IS SEQUENTIAL                                  00005400
005400            FILE STATUS IS WS-PRM-STATUS.                         00005500
005500                                                                  00005600
005600     SELECT BEEVMSTR ASSIGN TO BEEVMSTR                           00005700
005700            ACCESS IS SEQUENTIAL                                  00005800
005800            FILE STATUS IS WS-EVT-STATUS.                         00005900
005900                                                                  00006000
006000     SELECT BEITMSTR ASSIGN TO BEITMSTR                           00006100
006100            ACCESS IS SEQUENTIAL                                  00006200
006200            FILE STATUS IS WS-ITM-STATUS.                         00006300
006300                                                                  00006400
006400     SELECT BEWSMSTR ASSIGN TO BEWSMSTR                           00006500
006500            ACCESS IS SEQUENTIAL                                  00006600
006600            FILE STATUS IS WS-WSM-STATUS.                         00006700
006700                                                                  00006800
006800     SELECT BERPTOUT ASSIGN TO BERPTOUT                           00006900
006900            FILE STATUS IS WS-RPT-STATUS.                         00007000
007000                                                                  00007100
007100     SELECT SW-USSORT ASSIGN TO UT-S-USSORT.                      00007200
007200                                                                  00007300
007300 DATA DIVISION.                                                   00007400
007400 FILE SECTION.                                                    00007500
007500                                                                  00007600
007600 FD  BERPTPRM                                                     00007700
007700     RECORDING MODE IS F.                                        00007800
007800 01  BERPTPRM-REC.                                                 00007900
007900     05  PRM-WORKSPACE           PIC X(40).                       00008000
008000     05  PRM-ACCOUNT             PIC X(36).                       00008100
008100     05  PRM-EVENT-START         PIC 9(14).                       00008200
008200     05  PRM-EVENT-END           PIC 9(14).                       00008300
008300     05  PRM-LIMIT               PIC 9(09).                       00008400
008310*    PAGING CURSOR - SET FROM THE SW-US-* KEY OF THE LAST ROW     00008310
008320*    RETURNED ON THE PRIOR PAGE.  ALL ZERO/SPACES MEANS "FIRST    00008320
008330*    PAGE" - NO AFTER-KEY SUPPRESSION IS APPLIED.  SEE PARAGRAPH  00008330
008340*    235-CHECK-AFTER-KEY.  WJT 03/15/24 DH-2409.                  00008340
008350     05  PRM-AFTER-EVENT-START   PIC 9(14).                       00008350
008360     05  PRM-AFTER-EVENT-END     PIC 9(14).                       00008360
008370     05  PRM-AFTER-WORKSPACE     PIC X(40).                       00008370
008380     05  PRM-AFTER-ID            PIC X(36).                       00008380
008400     05  FILLER                  PIC X(09).                       00008500
008500                                                                  00008600
008600 FD  BEEVMSTR                                                     00008700
008700     RECORDING MODE IS F.                                        00008800
008800 COPY BEEVENT.                                                    00008900
008900                                                                  00009000
009000 FD  BEITMSTR                                                     00009100
009100     RECORDING MODE IS F.                                        00009200
009200 COPY BEITEM.                                                     00009300
009300                                                                  00009400
009400 FD  BEWSMSTR                                                     00009500
009500     RECORDING MODE IS F.                                        00009600
009600 COPY BEWSACCT.                                                   00009700
009700                                                                  00009800
009800 FD  BERPTOUT                                                     00009900
009900     RECORDING MODE IS F                                          00010000
010000     RECORD CONTAINS 132 CHARACTERS.                              00010100
010100 01  BERPTOUT-REC                    PIC X(132).                  00010200
010200                                                                  00010300
010300 SD  SW-USSORT                                                    00010400
010400     DATA RECORD IS SW-US-WORK.                                   00010500
010500 01  SW-US-WORK.                                                   00010600
010600     05  SW-US-WORKSPACE         PIC X(40).                       00010700
010700     05  SW-US-SKU               PIC X(30).                       00010800
010800     05  SW-US-EVENT-START       PIC 9(14).                       00010900
010900     05  SW-US-EVENT-END         PIC 9(14).                       00011000
011000     05  SW-US-ID                PIC X(36).                       00011100
011100     05  SW-US-QUANTITY          PIC S9(09)V9(06) COMP-3.         00011200
011150     05  FILLER                  PIC X(06).                       00011250
011200                                                                  00011300
011300****************************************************************  00011400
011400 WORKING-STORAGE SECTION.                                         00011500
011500****************************************************************  00011600
011600                                                                  00011700
011700 01  WS-FILE-STATUS-FIELDS.                                       00011800
011800     05  WS-PRM-STATUS           PIC X(02) VALUE SPACES.          00011900
011900     05  WS-EVT-STATUS           PIC X(02) VALUE SPACES.          00012000
012000     05  WS-ITM-STATUS           PIC X(02) VALUE SPACES.          00012100
012100     05  WS-WSM-STATUS           PIC X(02) VALUE SPACES.          00012200
012200     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00012300
012350     05  FILLER                  PIC X(08).                       00012370
012380                                                                  00012400
012400 01  PROGRAM-SWITCHES.                                            00012500
012500     05  WS-PRM-EOF-SW           PIC X(01) VALUE 'N'.             00012600
012600         88  WS-PRM-EOF                  VALUE 'Y'.               00012700
012700     05  WS-EVT-EOF-SW           PIC X(01) VALUE 'N'.             00012800
012800         88  WS-EVT-EOF                  VALUE 'Y'.               00012900
012900     05  WS-SORT-EOF-SW          PIC X(01) VALUE 'N'.             00013000
013000         88  WS-SORT-EOF                 VALUE 'Y'.               00013100
013100     05  WS-ACCOUNT-OK-SW        PIC X(01) VALUE 'Y'.             00013200
013200         88  WS-ACCOUNT-OK               VALUE 'Y'.               00013300
013300     05  WS-FIRST-BREAK-SW       PIC X(01) VALUE 'Y'.             00013400
013400         88  WS-FIRST-BREAK              VALUE 'Y'.               00013500
013410     05  WS-AFTER-OK-SW          PIC X(01) VALUE 'Y'.             00013410
013420         88  WS-AFTER-OK                 VALUE 'Y'.               00013420
013450     05  FILLER                  PIC X(02).                       00013480
013500                                                                  00013600
013600 01  WS-ACCUMULATORS.                                             00013700
013700     05  WS-EVT-READ-CTR         PIC S9(09) COMP-3 VALUE 0.       00013800
013800     05  WS-EVT-SELECT-CTR       PIC S9(09) COMP-3 VALUE 0.       00013900
013900     05  WS-EVT-PRINTED-CTR      PIC S9(09) COMP-3 VALUE 0.       00014000
013950     05  FILLER                  PIC X(06).                       00013970
014000                                                                  00014100
014100****************************************************************  00014200
014200* IN-MEMORY ITEM MASTER (ID TO SKU) AND WORKSPACE MASTER         *00014300
014400* (WORKSPACE TO ACCOUNT) - BOTH LOADED ONCE FOR THE RUN.         *00014400
014500****************************************************************  00014500
014600 01  WS-ITEM-TABLE.                                               00014600
014700     05  WS-ITEM-CNT             PIC S9(05) COMP VALUE 0.         00014700
014800     05  WS-ITEM-ENTRY OCCURS 0 TO 500 TIMES                      00014800
014900             DEPENDING ON WS-ITEM-CNT                             00014900
015000             INDEXED BY WS-ITEM-IDX.                              00015000
015100         10  WS-ITEM-ID          PIC X(36).                       00015100
015200         10  WS-ITEM-SKU         PIC X(30).                       00015200
015250         10  FILLER              PIC X(04).                       00015270
015300                                                                  00015300
015400 01  WS-WKSP-TABLE.                                                00015400
015500     05  WS-WKSP-CNT             PIC S9(05) COMP VALUE 0.         00015500
015600     05  WS-WKSP-ENTRY OCCURS 0 TO 500 TIMES                      00015600
015700             DEPENDING ON WS-WKSP-CNT                             00015700
015800             INDEXED BY WS-WKSP-IDX.                               00015800
015900         10  WS-WKSP-WORKSPACE   PIC X(40).                       00015900
016000         10  WS-WKSP-ACCOUNT     PIC X(36).                       00016000
016050         10  FILLER              PIC X(04).                       00016070
016100                                                                  00016100
016200****************************************************************  00016200
016300* PARAMETER CARD HOLD AREA - DEFAULTS APPLY WHEN BERPTPRM IS     *00016300
016400* EMPTY (WHOLE-LEDGER RUN, NO LIMIT).                            *00016400
016500****************************************************************  00016500
016600 01  WS-PARM-HOLD.                                                 00016600
016700     05  WS-PARM-WORKSPACE       PIC X(40) VALUE SPACES.          00016700
016800     05  WS-PARM-ACCOUNT         PIC X(36) VALUE SPACES.          00016800
016900     05  WS-PARM-EVENT-START     PIC 9(14) VALUE 0.               00016900
017000     05  WS-PARM-EVENT-START-BRK REDEFINES WS-PARM-EVENT-START.   00017000
017010         10  WS-PES-YYYY         PIC 9(04).                       00017010
017020         10  WS-PES-MM           PIC 9(02).                       00017020
017030         10  WS-PES-DD           PIC 9(02).                       00017030
017040         10  WS-PES-HH           PIC 9(02).                       00017040
017050         10  WS-PES-MI           PIC 9(02).                       00017050
017060         10  WS-PES-SS           PIC 9(02).                       00017060
017100     05  WS-PARM-EVENT-END       PIC 9(14) VALUE 0.               00017100
017110     05  WS-PARM-EVENT-END-BRK REDEFINES WS-PARM-EVENT-END.       00017110
017120         10  WS-PEE-YYYY         PIC 9(04).                       00017120
017130         10  WS-PEE-MM           PIC 9(02).                       00017130
017140         10  WS-PEE-DD           PIC 9(02).                       00017140
017150         10  WS-PEE-HH           PIC 9(02).                       00017150
017160         10  WS-PEE-MI           PIC 9(02).                       00017170
017170         10  WS-PEE-SS           PIC 9(02).                       00017180
017200     05  WS-PARM-LIMIT           PIC 9(09) VALUE 0.               00017200
017220*    PAGING CURSOR HOLD - SEE BERPTPRM-REC PRM-AFTER-* ABOVE.     00017220
017230     05  WS-PARM-AFTER-EVENT-START PIC 9(14) VALUE 0.             00017230
017240     05  WS-PARM-AFTER-EVENT-END PIC 9(14) VALUE 0.               00017240
017250     05  WS-PARM-AFTER-WORKSPACE PIC X(40) VALUE SPACES.          00017250
017260     05  WS-PARM-AFTER-ID       PIC X(36) VALUE SPACES.           00017260
017270     05  FILLER                  PIC X(09) VALUE SPACES.          00017270
017300                                                                  00017300
017400****************************************************************  00017400
017500* REPORT LINES                                                   *00017500
017600****************************************************************  00017600
017700 01  RPT-HEADER1.                                                  00017700
017800     05  FILLER     PIC X(20) VALUE 'BERPTUS - USAGE RPT '.       00017800
017900     05  FILLER     PIC X(07) VALUE 'EVENT  '.                    00017900
018000     05  FILLER     PIC X(23) VALUE 'START          END     '.    00018000
018100     05  FILLER     PIC X(10) VALUE 'SKU       '.                 00018100
018200     05  FILLER     PIC X(18) VALUE 'WORKSPACE         '.         00018200
018300     05  FILLER     PIC X(12) VALUE 'QUANTITY    '.               00018300
018400     05  FILLER     PIC X(42) VALUE SPACES.                       00018400
018500                                                                  00018500
018600 01  RPT-DETAIL-LINE.                                              00018600
018700     05  RPT-ID          PIC X(20).                               00018700
018800     05  FILLER          PIC X(01) VALUE SPACES.                  00018800
018900     05  RPT-START       PIC 9(14).                               00018900
019000     05  FILLER          PIC X(01) VALUE SPACES.                  00019000
019100     05  RPT-END         PIC 9(14).                               00019100
019200     05  FILLER          PIC X(01) VALUE SPACES.                  00019200
019300     05  RPT-SKU         PIC X(14).                               00019300
019400     05  RPT-WORKSPACE   PIC X(18).                               00019400
019500     05  RPT-QUANTITY    PIC Z,ZZZ,ZZ9.999999.                    00019500
019600     05  FILLER          PIC X(24) VALUE SPACES.                  00019600
019700                                                                  00019700
019800 01  RPT-SUBTOTAL-LINE.                                            00019800
019900     05  FILLER          PIC X(15) VALUE 'SUBTOTAL WKSP: '.       00019900
020000     05  RPT-ST-WORKSPACE PIC X(18).                              00020000
020100     05  FILLER          PIC X(06) VALUE 'SKU:  '.                00020100
020200     05  RPT-ST-SKU      PIC X(14).                               00020200
020300     05  FILLER          PIC X(06) VALUE SPACES.                  00020300
020400     05  RPT-ST-QUANTITY PIC Z,ZZZ,ZZ9.999999.                    00020400
020500     05  FILLER          PIC X(47) VALUE SPACES.                  00020500
020600                                                                  00020600
020700 01  RPT-GRAND-TOTAL-LINE.                                         00020700
020800     05  FILLER          PIC X(20) VALUE 'GRAND TOTAL QUANTITY'.  00020800
020900     05  FILLER          PIC X(06) VALUE SPACES.                  00020900
021000     05  RPT-GT-QUANTITY PIC ZZZ,ZZZ,ZZ9.999999.                  00021000
021100     05  FILLER          PIC X(80) VALUE SPACES.                  00021100
021200                                                                  00021200
021300****************************************************************  00021300
021400* CONTROL BREAK HOLD AND SUBTOTAL FIELDS                         *00021400
021500****************************************************************  00021500
021600 01  WS-BREAK-FIELDS.                                              00021600
021700     05  WS-HOLD-WORKSPACE       PIC X(40) VALUE SPACES.          00021700
021800     05  WS-HOLD-SKU             PIC X(30) VALUE SPACES.          00021800
021900     05  WS-WKSP-SKU-TOTAL       PIC S9(09)V9(06) COMP-3 VALUE 0. 00021900
022000     05  WS-GRAND-TOTAL          PIC S9(11)V9(06) COMP-3 VALUE 0. 00022000
022010     05  FILLER                  PIC X(09) VALUE SPACES.          00022010
022100                                                                  00022100
022110****************************************************************  00022110
022120* A SINGLE FLAT VIEW OF THE BREAK-KEY HALF OF WS-BREAK-FIELDS -  *00022120
022130* LETS 100-INITIALIZE CLEAR BOTH HOLD FIELDS IN ONE MOVE.        *00022130
022140****************************************************************  00022140
022150 01  WS-BREAK-KEY-ALT REDEFINES WS-BREAK-FIELDS.                  00022150
022160     05  WS-BK-FLAT-KEY          PIC X(70).                       00022160
022170     05  FILLER                  PIC X(19).                       00022170
022200****************************************************************  00022200
022300 PROCEDURE DIVISION.                                               00022300
022400****************************************************************  00022400
022500                                                                  00022500
022600 000-MAIN.                                                         00022600
022700     PERFORM 100-INITIALIZE THRU 100-EXIT.                        00022700
022800     SORT SW-USSORT                                                00022800
022900          ON ASCENDING KEY SW-US-WORKSPACE SW-US-SKU              00022900
023000                           SW-US-EVENT-START                      00023000
023100          INPUT  PROCEDURE 200-SELECT-EVENTS THRU 200-EXIT        00023100
023200          OUTPUT PROCEDURE 400-PRINT-REPORT THRU 400-EXIT.        00023200
023300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       00023300
023400     GOBACK.                                                       00023400
023500                                                                  00023500
023600 100-INITIALIZE.                                                   00023600
023650     MOVE SPACES TO WS-BK-FLAT-KEY.                                00023650
023700     PERFORM 910-OPEN-FILES THRU 910-EXIT.                        00023700
023800     PERFORM 110-LOAD-ITEM-TABLE THRU 110-EXIT.                   00023800
023900     PERFORM 120-LOAD-WKSP-TABLE THRU 120-EXIT.                   00023900
024000     PERFORM 130-READ-PARM THRU 130-EXIT.                         00024000
024100 100-EXIT.                                                         00024100
024200     EXIT.                                                        00024200
024300                                                                  00024300
024400 110-LOAD-ITEM-TABLE.                                              00024400
024500     MOVE 0 TO WS-ITEM-CNT.                                        00024500
024600     READ BEITMSTR INTO BILLING-ITEM-REC                          00024600
024700         AT END MOVE HIGH-VALUES TO BI-ID.                         00024700
024800     PERFORM 111-LOAD-ITEM-ENTRY THRU 111-EXIT                    00024800
024900             UNTIL BI-ID = HIGH-VALUES.                            00024900
025000 110-EXIT.                                                         00025000
025100     EXIT.                                                        00025100
025200                                                                  00025200
025300 111-LOAD-ITEM-ENTRY.                                              00025300
025400     ADD 1 TO WS-ITEM-CNT.                                         00025400
025500     SET WS-ITEM-IDX TO WS-ITEM-CNT.                               00025500
025600     MOVE BI-ID  TO WS-ITEM-ID(WS-ITEM-IDX).                       00025600
025700     MOVE BI-SKU TO WS-ITEM-SKU(WS-ITEM-IDX).                      00025700
025800     READ BEITMSTR INTO BILLING-ITEM-REC                          00025800
025900         AT END MOVE HIGH-VALUES TO BI-ID.                         00025900
026000 111-EXIT.                                                         00026000
026100     EXIT.                                                        00026100
026200                                                                  00026200
026300 120-LOAD-WKSP-TABLE.                                              00026300
026400     MOVE 0 TO WS-WKSP-CNT.                                        00026400
026500     READ BEWSMSTR INTO WORKSPACE-ACCOUNT-REC                     00026500
026600         AT END MOVE HIGH-VALUES TO WA-WORKSPACE.                  00026600
026700     PERFORM 121-LOAD-WKSP-ENTRY THRU 121-EXIT                    00026800
026800             UNTIL WA-WORKSPACE = HIGH-VALUES.                     00026900
026900 120-EXIT.                                                         00027000
027000     EXIT.                                                        00027100
027100                                                                  00027200
027200 121-LOAD-WKSP-ENTRY.                                              00027300
027300     ADD 1 TO WS-WKSP-CNT.                                         00027400
027400     SET WS-WKSP-IDX TO WS-WKSP-CNT.                               00027500
027500     MOVE WA-WORKSPACE TO WS-WKSP-WORKSPACE(WS-WKSP-IDX).          00027600
027600     MOVE WA-ACCOUNT   TO WS-WKSP-ACCOUNT(WS-WKSP-IDX).            00027700
027700     READ BEWSMSTR INTO WORKSPACE-ACCOUNT-REC                     00027800
027800         AT END MOVE HIGH-VALUES TO WA-WORKSPACE.                  00027900
027900 121-EXIT.                                                         00028000
028000     EXIT.                                                        00028100
028100                                                                  00028200
028200 130-READ-PARM.                                                    00028300
028300     READ BERPTPRM INTO BERPTPRM-REC                              00028400
028400         AT END MOVE 'Y' TO WS-PRM-EOF-SW.                        00028500
028500     IF NOT WS-PRM-EOF                                             00028600
028600        MOVE PRM-WORKSPACE   TO WS-PARM-WORKSPACE                 00028700
028700        MOVE PRM-ACCOUNT     TO WS-PARM-ACCOUNT                   00028800
028800        MOVE PRM-EVENT-START TO WS-PARM-EVENT-START                00028900
028900        MOVE PRM-EVENT-END   TO WS-PARM-EVENT-END                 00029000
029000        MOVE PRM-LIMIT       TO WS-PARM-LIMIT                     00029100
029010        MOVE PRM-AFTER-EVENT-START TO WS-PARM-AFTER-EVENT-START   00029010
029020        MOVE PRM-AFTER-EVENT-END   TO WS-PARM-AFTER-EVENT-END     00029020
029030        MOVE PRM-AFTER-WORKSPACE   TO WS-PARM-AFTER-WORKSPACE     00029030
029040        MOVE PRM-AFTER-ID          TO WS-PARM-AFTER-ID            00029040
029050        DISPLAY 'BERPTUS - WINDOW START ' WS-PES-YYYY '-'         00029110
029060                WS-PES-MM '-' WS-PES-DD ' END ' WS-PEE-YYYY '-'   00029120
029070                WS-PEE-MM '-' WS-PEE-DD                            00029130
029100     END-IF.                                                       00029200
029200 130-EXIT.                                                         00029300
029300     EXIT.                                                        00029400
029400                                                                  00029500
029500****************************************************************  00029600
029600* SORT INPUT PROCEDURE - READS THE LEDGER, APPLIES THE           *00029700
029700* WORKSPACE/ACCOUNT AND EVENT-WINDOW FILTERS AND THE OPTIONAL    *00029800
029800* ROW LIMIT, RESOLVES THE SKU, AND RELEASES SURVIVORS TO SORT.   *00029900
029900****************************************************************  00030000
030000 200-SELECT-EVENTS.                                                00030100
030100     PERFORM 210-READ-EVENT THRU 210-EXIT.                        00030200
030200     PERFORM 220-PROCESS-ONE-EVENT THRU 220-EXIT                  00030300
030300             UNTIL WS-EVT-EOF.                                     00030400
030400 200-EXIT.                                                         00030500
030500     EXIT.                                                        00030600
030600                                                                  00030700
030700 210-READ-EVENT.                                                   00030800
030800     READ BEEVMSTR INTO BILLING-EVENT-REC                         00030900
030900         AT END MOVE 'Y' TO WS-EVT-EOF-SW.                        00031000
031000     IF NOT WS-EVT-EOF                                             00031100
031100        ADD 1 TO WS-EVT-READ-CTR                                   00031200
031200     END-IF.                                                       00031300
031300 210-EXIT.                                                         00031400
031400     EXIT.                                                        00031500
031500                                                                  00031600
031600 220-PROCESS-ONE-EVENT.                                            00031700
031700     IF WS-PARM-LIMIT = 0 OR WS-EVT-SELECT-CTR < WS-PARM-LIMIT    00031800
031800        PERFORM 230-CHECK-FILTERS THRU 230-EXIT                   00031900
031810        PERFORM 235-CHECK-AFTER-KEY THRU 235-EXIT                 00031810
031900        IF WS-ACCOUNT-OK                                           00032000
031910           AND WS-AFTER-OK                                         00031910
032000           AND (WS-PARM-WORKSPACE = SPACES                        00032100
032100                OR WS-PARM-WORKSPACE = BE-WORKSPACE)              00032200
032200           AND (WS-PARM-EVENT-START = 0                           00032300
032300                OR BE-EVENT-START NOT LESS THAN                   00032400
032400                   WS-PARM-EVENT-START)                            00032500
032500           AND (WS-PARM-EVENT-END = 0                             00032600
032600                OR BE-EVENT-END LESS THAN WS-PARM-EVENT-END)      00032700
032700           PERFORM 240-RELEASE-EVENT THRU 240-EXIT                00032800
032800        END-IF                                                     00032900
032900     END-IF.                                                       00033000
033000     PERFORM 210-READ-EVENT THRU 210-EXIT.                        00033100
033100 220-EXIT.                                                         00033200
033200     EXIT.                                                        00033300
033300                                                                  00033400
033400 230-CHECK-FILTERS.                                                00033500
033500     MOVE 'Y' TO WS-ACCOUNT-OK-SW.                                 00033600
033600     IF WS-PARM-ACCOUNT NOT = SPACES                              00033700
033700        MOVE 'N' TO WS-ACCOUNT-OK-SW                               00033800
033800        IF WS-WKSP-CNT > 0                                         00033900
033900           PERFORM 231-CHECK-ONE-WKSP THRU 231-EXIT                00034000
034000                   VARYING WS-WKSP-IDX FROM 1 BY 1                 00034100
034100                   UNTIL WS-WKSP-IDX > WS-WKSP-CNT                 00034200
034200                      OR WS-ACCOUNT-OK                             00034300
034300        END-IF                                                     00034400
034400     END-IF.                                                       00034500
034500 230-EXIT.                                                         00034600
034600     EXIT.                                                        00034700
034700                                                                  00034800
034800 231-CHECK-ONE-WKSP.                                               00034900
034900     IF WS-WKSP-WORKSPACE(WS-WKSP-IDX) = BE-WORKSPACE             00035000
035000        AND WS-WKSP-ACCOUNT(WS-WKSP-IDX) = WS-PARM-ACCOUNT        00035100
035100         MOVE 'Y' TO WS-ACCOUNT-OK-SW                              00035200
035200     END-IF.                                                       00035300
035300 231-EXIT.                                                         00035400
035400     EXIT.                                                        00035500
035500                                                                  00035600
035510****************************************************************  00035510
035520* PAGING CURSOR CHECK - WHEN THE PRM-AFTER-* FIELDS ARE NOT ALL  *00035520
035530* ZERO/SPACES, SUPPRESS EVERY ROW NOT STRICTLY GREATER THAN THE  *00035530
035540* GIVEN (EVENT-START, EVENT-END, WORKSPACE, ID) TUPLE - THE SAME *00035540
035550* ORDERING THE SORT BELOW IMPOSES, SO A CALLER THAT REMEMBERS    *00035550
035560* THE LAST ROW OF A PAGE CAN RESUME CLEANLY ON THE NEXT RUN.     *00035560
035570* WJT 03/15/24 DH-2409.                                          *00035570
035580****************************************************************  00035580
035590 235-CHECK-AFTER-KEY.                                              00035590
035600     MOVE 'Y' TO WS-AFTER-OK-SW.                                   00035600
035610     IF WS-PARM-AFTER-EVENT-START NOT = 0                         00035610
035620        OR WS-PARM-AFTER-EVENT-END NOT = 0                        00035620
035630        OR WS-PARM-AFTER-WORKSPACE NOT = SPACES                   00035630
035640        OR WS-PARM-AFTER-ID NOT = SPACES                          00035640
035650        MOVE 'N' TO WS-AFTER-OK-SW                                00035650
035660        IF BE-EVENT-START > WS-PARM-AFTER-EVENT-START             00035660
035670           MOVE 'Y' TO WS-AFTER-OK-SW                             00035670
035680        ELSE                                                      00035680
035690           IF BE-EVENT-START = WS-PARM-AFTER-EVENT-START          00035690
035700              IF BE-EVENT-END > WS-PARM-AFTER-EVENT-END           00035700
035710                 MOVE 'Y' TO WS-AFTER-OK-SW                       00035710
035720              ELSE                                                00035720
035730                 IF BE-EVENT-END = WS-PARM-AFTER-EVENT-END        00035730
035740                    IF BE-WORKSPACE > WS-PARM-AFTER-WORKSPACE     00035740
035750                       MOVE 'Y' TO WS-AFTER-OK-SW                 00035750
035760                    ELSE                                          00035760
035770                       IF BE-WORKSPACE = WS-PARM-AFTER-WORKSPACE  00035770
035780                          AND BE-ID > WS-PARM-AFTER-ID            00035780
035790                          MOVE 'Y' TO WS-AFTER-OK-SW              00035790
035800                       END-IF                                     00035800
035810                    END-IF                                        00035810
035820                 END-IF                                           00035820
035830              END-IF                                              00035830
035840           END-IF                                                 00035840
035850        END-IF                                                    00035850
035860     END-IF.                                                      00035860
035870 235-EXIT.                                                        00035870
035880     EXIT.                                                        00035880
035890                                                                  00035890
035900 240-RELEASE-EVENT.                                                00035910
035920     MOVE BE-WORKSPACE    TO SW-US-WORKSPACE.                      00035800
035930     MOVE 'UNKNOWN'       TO SW-US-SKU.                            00035900
035940     PERFORM 241-RESOLVE-SKU THRU 241-EXIT                        00036000
036000             VARYING WS-ITEM-IDX FROM 1 BY 1                      00036100
036100             UNTIL WS-ITEM-IDX > WS-ITEM-CNT.                      00036200
036200     MOVE BE-EVENT-START  TO SW-US-EVENT-START.                    00036300
036300     MOVE BE-EVENT-END    TO SW-US-EVENT-END.                      00036400
036400     MOVE BE-ID           TO SW-US-ID.                             00036500
036500     MOVE BE-QUANTITY     TO SW-US-QUANTITY.                       00036600
036600     RELEASE SW-US-WORK.                                           00036700
036700     ADD 1 TO WS-EVT-SELECT-CTR.                                   00036800
036800 240-EXIT.                                                         00036900
036900     EXIT.                                                        00037000
037000                                                                  00037100
037100 241-RESOLVE-SKU.                                                  00037200
037200     IF WS-ITEM-ID(WS-ITEM-IDX) = BE-ITEM-ID                      00037300
037300        MOVE WS-ITEM-SKU(WS-ITEM-IDX) TO SW-US-SKU                00037400
037400     END-IF.                                                       00037500
037500 241-EXIT.                                                         00037600
037600     EXIT.                                                        00037700
037700                                                                  00037800
037800****************************************************************  00037900
037900* SORT OUTPUT PROCEDURE - PRINTS THE DETAIL LINES IN             *00038000
038000* WORKSPACE/SKU ORDER WITH A SUBTOTAL ON EVERY BREAK AND A       *00038100
038100* GRAND TOTAL AFTER THE LAST RECORD.                             *00038200
038200****************************************************************  00038300
038300 400-PRINT-REPORT.                                                 00038400
038400     WRITE BERPTOUT-REC FROM RPT-HEADER1 AFTER ADVANCING          00038500
038500          TOP-OF-FORM.                                             00038600
038600     PERFORM 410-RETURN-SORTED THRU 410-EXIT.                     00038700
038700     PERFORM 420-PRINT-ONE-LINE THRU 420-EXIT                     00038800
038800             UNTIL WS-SORT-EOF.                                    00038900
038900     IF NOT WS-FIRST-BREAK                                         00039000
039000        PERFORM 440-WRITE-SUBTOTAL THRU 440-EXIT                  00039100
039100     END-IF.                                                       00039200
039200     PERFORM 450-WRITE-GRAND-TOTAL THRU 450-EXIT.                 00039300
039300 400-EXIT.                                                         00039400
039400     EXIT.                                                        00039500
039500                                                                  00039600
039600 410-RETURN-SORTED.                                                00039700
039700     RETURN SW-USSORT INTO SW-US-WORK                             00039800
039800          AT END MOVE 'Y' TO WS-SORT-EOF-SW.                      00039900
039900 410-EXIT.                                                         00040000
040000     EXIT.                                                        00040100
040100                                                                  00040200
040200 420-PRINT-ONE-LINE.                                               00040300
040300     IF NOT WS-FIRST-BREAK                                         00040400
040400        AND (SW-US-WORKSPACE NOT = WS-HOLD-WORKSPACE              00040500
040500             OR SW-US-SKU NOT = WS-HOLD-SKU)                       00040600
040600        PERFORM 440-WRITE-SUBTOTAL THRU 440-EXIT                  00040700
040700     END-IF.                                                       00040800
040800     IF WS-FIRST-BREAK                                             00040900
040900        OR SW-US-WORKSPACE NOT = WS-HOLD-WORKSPACE                00041000
041000        OR SW-US-SKU NOT = WS-HOLD-SKU                             00041100
041100        MOVE SW-US-WORKSPACE TO WS-HOLD-WORKSPACE                 00041200
041200        MOVE SW-US-SKU       TO WS-HOLD-SKU                       00041300
041300        MOVE 0               TO WS-WKSP-SKU-TOTAL                 00041400
041400        MOVE 'N'             TO WS-FIRST-BREAK-SW                 00041500
041500     END-IF.                                                       00041600
041600     MOVE SPACES TO RPT-DETAIL-LINE.                               00041700
041700     MOVE SW-US-ID          TO RPT-ID.                             00041800
041800     MOVE SW-US-EVENT-START TO RPT-START.                          00041900
041900     MOVE SW-US-EVENT-END   TO RPT-END.                            00042000
042000     MOVE SW-US-SKU         TO RPT-SKU.                            00042100
042100     MOVE SW-US-WORKSPACE   TO RPT-WORKSPACE.                      00042200
042200     MOVE SW-US-QUANTITY    TO RPT-QUANTITY.                       00042300
042300     WRITE BERPTOUT-REC FROM RPT-DETAIL-LINE AFTER 1.             00042400
042400     ADD SW-US-QUANTITY TO WS-WKSP-SKU-TOTAL.                      00042500
042500     ADD SW-US-QUANTITY TO WS-GRAND-TOTAL.                         00042600
042600     ADD 1 TO WS-EVT-PRINTED-CTR.                                  00042700
042700     PERFORM 410-RETURN-SORTED THRU 410-EXIT.                     00042800
042800 420-EXIT.                                                         00042900
042900     EXIT.                                                        00043000
043000                                                                  00043100
043100 440-WRITE-SUBTOTAL.                                               00043200
043200     MOVE SPACES TO RPT-SUBTOTAL-LINE.                             00043300
043300     MOVE WS-HOLD-WORKSPACE TO RPT-ST-WORKSPACE.                   00043400
043400     MOVE WS-HOLD-SKU       TO RPT-ST-SKU.                         00043500
043500     MOVE WS-WKSP-SKU-TOTAL TO RPT-ST-QUANTITY.                    00043600
043600     WRITE BERPTOUT-REC FROM RPT-SUBTOTAL-LINE AFTER 2.           00043700
043700 440-EXIT.                                                         00043800
043800     EXIT.                                                        00043900
043900                                                                  00044000
044000 450-WRITE-GRAND-TOTAL.                                            00044100
044100     MOVE SPACES TO RPT-GRAND-TOTAL-LINE.                          00044200
044200     MOVE WS-GRAND-TOTAL TO RPT-GT-QUANTITY.                       00044300
044300     WRITE BERPTOUT-REC FROM RPT-GRAND-TOTAL-LINE AFTER 2.        00044400
044400 450-EXIT.                                                         00044500
044500     EXIT.                                                        00044600
044600                                                                  00044700
044700 910-OPEN-FILES.                                                   00044800
044800     OPEN INPUT  BERPTPRM BEEVMSTR BEITMSTR BEWSMSTR.              00044900
044900     OPEN OUTPUT BERPTOUT.                                         00045000
045000 910-EXIT.                                                         00045100
045100     EXIT.                                                        00045200
045200                                                                  00045300
045300 900-CLOSE-FILES.                                                  00045400
045400     CLOSE BERPTPRM BEEVMSTR BEITMSTR BEWSMSTR BERPTOUT.           00045500
045500 900-EXIT.                                                         00045600
045600     EXIT.                                                        00045700
