000100****************************************************************  00000100
000200* DATAHUB ACCOUNTING SYSTEM                                       00000200
000300****************************************************************  00000300
000400* PROGRAM:  BERATCLC                                              00000500
000500*                                                                 00000600
000600* AUTHOR :  R. F. TALBOT                                          00000700
000700* INSTALLATION. SYSTEMS GROUP - ACCOUNTING SERVICES.              00000800
000800* DATE-WRITTEN. 07/14/15.                                         00000900
000900* DATE-COMPILED.                                                  00001000
001000* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001100*                                                                 00001200
001200* CALLED SUBROUTINE - ESTIMATES CONSUMPTION FOR ONE WORKSPACE +   00001300
001300* ITEM OVER ONE CLOCK-HOUR WINDOW FROM THE CONSUMPTION-RATE       00001400
001400* SAMPLES ON FILE FOR THAT ITEM.  THE CALLER (BEINGEST) PASSES    00001500
001500* THE FULL TIME-ORDERED SAMPLE LIST FOR THE ITEM; THIS ROUTINE    00001600
001600* PICKS THE SAMPLES THAT BRACKET THE WINDOW, BUILDS A RATE CURVE  00001700
001700* ACROSS THE WINDOW AND INTEGRATES IT (TRAPEZOID RULE) TO GET     00001800
001800* THE ESTIMATED QUANTITY CONSUMED.                                00001900
001900*                                                                 00002000
002000* CHANGE LOG:                                                     00002100
002100*  RFT  07/14/15  DH-0061  ORIGINAL SUBROUTINE - SAMPLE SELECTION 00002200
002200*                          (A/M/B), ENDPOINT INTERPOLATION AND    00002300
002300*                          TRAPEZOID INTEGRATION                  00002400
002400*  RFT  08/02/15  DH-0065  FIXED ENDPOINT RULE WHEN THE LATEST    00002500
002500*                          SAMPLE ENDS EXACTLY ON THE WINDOW      00002600
002600*                          BOUNDARY - WAS DOUBLE COUNTING IT      00002700
002700*  WJT  03/11/17  DH-0140  IN-HOUSE TIMESTAMP-TO-SECONDS ROUTINE  00002800
002800*                          REWRITTEN TO HANDLE CENTURY ROLLOVER   00002900
002900*                          CLEANLY (900/910/920)                 00003000
003000*  JGK  01/11/99  DH-0201  Y2K - 4-DIGIT YEAR THROUGHOUT, BASE    00003100
003100*                          YEAR FOR THE DAY COUNT MOVED TO 1900   00003200
003200*  WJT  06/30/17  DH-0155  NO LONGER OPENS A TRACE PRINT FILE -   00003300
003300*                          TRACE NOW GOES OUT VIA UPSI-0 TO THE   00003400
003400*                          JOB LOG INSTEAD (CHEAPER FOR LARGE     00003500
003500*                          INGEST RUNS)                           00003600
003600*  WJT  02/02/22  DH-2301  OUT-OF-LINE PERFORMS THROUGHOUT - THE  00003700
003700*                          SHOP STANDARD DOES NOT USE INLINE      00003800
003800*                          PERFORM BODIES, SEE PROGRAMMING GUIDE  00003900
003900*                          SECTION 6                              00004000
004000* END CHANGE LOG                                                  00004100
004100****************************************************************  00004200
004200                                                                  00004300
004300 IDENTIFICATION DIVISION.                                         00004400
004400 PROGRAM-ID.    BERATCLC.                                         00004500
004500 AUTHOR.        R. F. TALBOT.                                     00004600
004600 INSTALLATION.  SYSTEMS GROUP - ACCOUNTING SERVICES.              00004700
004700 DATE-WRITTEN.  07/14/15.                                         00004800
004800 DATE-COMPILED.                                                   00004900
004900 SECURITY.      NON-CONFIDENTIAL.                                 00005000
005000                                                                  00005100
005100 ENVIRONMENT DIVISION.                                            00005200
005200 CONFIGURATION SECTION.                                           00005300
005300 SOURCE-COMPUTER.  IBM-390.                                       00005400
005400 OBJECT-COMPUTER.  IBM-390.                                       00005500
005500 SPECIAL-NAMES.                                                   00005600
005600     C01 IS TOP-OF-FORM                                           00005700
005700     UPSI-0 ON  STATUS IS WS-TRACE-ON                             00005800
005800             OFF STATUS IS WS-TRACE-OFF.                          00005900
005900                                                                  00006000
006000 DATA DIVISION.                                                   00006100
006100****************************************************************  00006200
006200 WORKING-STORAGE SECTION.                                         00006300
006300****************************************************************  00006400
006400                                                                  00006500
006500****************************************************************  00006600
006600* SAMPLE-SELECTION WORK AREA (PARAGRAPH 100) - S = A + M + B,    *00006700
006700* BUILT IN TIME ORDER STRAIGHT OUT OF THE CALLER'S SAMPLE LIST.  *00006800
006800****************************************************************  00006900
006900 01  WS-SEL-AREA.                                                  00007000
007000     05  WS-SEL-CNT              PIC S9(05) COMP VALUE 0.         00007100
007100     05  WS-HAVE-A-SW            PIC X(01) VALUE 'N'.             00007200
007200         88  WS-HAVE-A                   VALUE 'Y'.               00007300
007300     05  WS-HAVE-B-SW            PIC X(01) VALUE 'N'.             00007400
007400         88  WS-HAVE-B                   VALUE 'Y'.               00007500
007500     05  WS-SEL-ENTRY OCCURS 0 TO 502 TIMES                       00007600
007600             DEPENDING ON WS-SEL-CNT                               00007700
007700             INDEXED BY WS-SEL-IDX.                                00007800
007800         10  WS-SEL-TIME         PIC 9(14).                       00007900
007900         10  WS-SEL-SECONDS      PIC S9(10) COMP.                 00008000
008000         10  WS-SEL-RATE         PIC S9(09)V9(06) COMP-3.         00008100
008100     05  FILLER                  PIC X(04).                       00008200
008200                                                                  00008300
008300****************************************************************  00008400
008400* INTEGRATION-POINT WORK AREA (PARAGRAPH 200/300) - THE RATE     *00008500
008500* CURVE ACTUALLY INTEGRATED: STARTING POINT, MIDDLE POINTS,      *00008600
008600* ENDING POINT, OFFSETS IN SECONDS FROM THE WINDOW START.        *00008700
008700****************************************************************  00008800
008800 01  WS-PT-AREA.                                                  00008900
008900     05  WS-PT-CNT               PIC S9(03) COMP VALUE 0.         00009000
009000     05  WS-PT-ENTRY OCCURS 0 TO 504 TIMES                        00009100
009100             DEPENDING ON WS-PT-CNT                                00009200
009200             INDEXED BY WS-PT-IDX.                                 00009300
009300         10  WS-PT-OFFSET        PIC S9(10) COMP.                 00009400
009400         10  WS-PT-RATE          PIC S9(09)V9(06) COMP-3.         00009500
009500     05  FILLER                  PIC X(04).                       00009600
009600                                                                  00009700
009700****************************************************************  00009800
009800* WINDOW-BOUNDARY WORK AREA.  THE BRK REDEFINES ARE USED ONLY BY *00009900
009900* THE UPSI-0 TRACE DISPLAY IN 950 - NOT NEEDED FOR THE MATH.     *00010000
010000****************************************************************  00010100
010100 01  WS-WINDOW-BOUNDS.                                             00010200
010200     05  WS-START-SECONDS        PIC S9(10) COMP VALUE 0.         00010300
010300     05  WS-END-SECONDS          PIC S9(10) COMP VALUE 0.         00010400
010400     05  WS-WINDOW-START-HOLD    PIC 9(14)  VALUE 0.              00010500
010500     05  WS-WINDOW-START-BRK REDEFINES WS-WINDOW-START-HOLD.      00010600
010600         10  WS-WSTART-YYYY      PIC 9(04).                       00010700
010700         10  WS-WSTART-MM        PIC 9(02).                       00010800
010800         10  WS-WSTART-DD        PIC 9(02).                       00010900
010900         10  WS-WSTART-HH        PIC 9(02).                       00011000
011000         10  WS-WSTART-MI        PIC 9(02).                       00011100
011100         10  WS-WSTART-SS        PIC 9(02).                       00011200
011200     05  WS-WINDOW-END-HOLD      PIC 9(14)  VALUE 0.              00011300
011300     05  WS-WINDOW-END-BRK REDEFINES WS-WINDOW-END-HOLD.          00011400
011400         10  WS-WEND-YYYY        PIC 9(04).                       00011500
011500         10  WS-WEND-MM          PIC 9(02).                       00011600
011600         10  WS-WEND-DD          PIC 9(02).                       00011700
011700         10  WS-WEND-HH          PIC 9(02).                       00011800
011800         10  WS-WEND-MI          PIC 9(02).                       00011900
011900         10  WS-WEND-SS          PIC 9(02).                       00012000
012000     05  FILLER                  PIC X(04).                       00012100
012100                                                                  00012200
012200****************************************************************  00012300
012300* LINEAR-INTERPOLATION WORK AREA (PARAGRAPH 250).                *00012400
012400****************************************************************  00012500
012500 01  WS-INTERP-AREA.                                               00012600
012600     05  WS-INTERP-T             PIC S9(10) COMP.                 00012700
012700     05  WS-INTERP-T0            PIC S9(10) COMP.                 00012800
012800     05  WS-INTERP-R0            PIC S9(09)V9(06) COMP-3.         00012900
012900     05  WS-INTERP-T1            PIC S9(10) COMP.                 00013000
013000     05  WS-INTERP-R1            PIC S9(09)V9(06) COMP-3.         00013100
013100     05  WS-INTERP-RATIO         PIC S9(05)V9(09) COMP-3.         00013200
013200     05  WS-INTERP-RESULT        PIC S9(09)V9(06) COMP-3.         00013300
013300     05  FILLER                  PIC X(04).                       00013400
013400                                                                  00013500
013500****************************************************************  00013600
013600* TRAPEZOID-SUM WORK AREA (PARAGRAPH 300).                       *00013700
013700****************************************************************  00013800
013800 01  WS-TOTAL-AREA.                                                00013900
013900     05  WS-TOTAL                PIC S9(09)V9(06) COMP-3 VALUE 0. 00014000
014000     05  WS-SEG-WIDTH            PIC S9(10) COMP VALUE 0.         00014100
014100     05  WS-SEG-AVG-RATE         PIC S9(09)V9(06) COMP-3 VALUE 0. 00014200
014200     05  FILLER                  PIC X(04).                       00014300
014300                                                                  00014400
014400****************************************************************  00014500
014500* IN-HOUSE TIMESTAMP-TO-SECONDS CONVERTER WORK AREA               *00014600
014600* (PARAGRAPH 900/910/920) - DAY COUNT SINCE 01/01/1900, NO        *00014700
014700* COMPILER DATE INTRINSICS ARE USED HERE (SHOP STANDARD).        *00014800
014800****************************************************************  00014900
014900 01  WS-CVT-IN                   PIC 9(14).                       00015000
015000 01  WS-CVT-BRK REDEFINES WS-CVT-IN.                              00015100
015100     05  WS-CVT-YYYY             PIC 9(04).                       00015200
015200     05  WS-CVT-MM               PIC 9(02).                       00015300
015300     05  WS-CVT-DD               PIC 9(02).                       00015400
015400     05  WS-CVT-HH               PIC 9(02).                       00015500
015500     05  WS-CVT-MI               PIC 9(02).                       00015600
015600     05  WS-CVT-SS               PIC 9(02).                       00015700
015700 01  WS-CVT-WORK-FIELDS.                                           00015800
015800     05  WS-CVT-DAYS             PIC S9(09) COMP VALUE 0.         00015900
015900     05  WS-CVT-OUT-SECONDS      PIC S9(10) COMP VALUE 0.         00016000
016000     05  WS-CVT-YR               PIC S9(05) COMP VALUE 0.         00016100
016100     05  WS-CVT-MO               PIC S9(03) COMP VALUE 0.         00016200
016200     05  WS-CVT-LEAP-TEST        PIC S9(05) COMP VALUE 0.         00016300
016300     05  WS-CVT-YEAR-DAYS        PIC S9(03) COMP VALUE 0.         00016400
016400     05  WS-CVT-MONTH-DAYS       PIC S9(03) COMP VALUE 0.         00016500
016500     05  FILLER                  PIC X(04).                       00016600
016600                                                                  00016700
016700 01  WS-DAYS-TABLE VALUE '312831303130313130313031'.              00016800
016800     05  WS-DIM-ENTRY PIC 9(02) OCCURS 12 TIMES.                  00016900
016900                                                                  00017000
017000****************************************************************  00017100
017100 LINKAGE SECTION.                                                  00017200
017200****************************************************************  00017300
017300 01  LK-WORKSPACE                PIC X(40).                       00017400
017400 01  LK-ITEM-ID                  PIC X(36).                       00017500
017500 01  LK-START                    PIC 9(14).                       00017600
017600 01  LK-END                      PIC 9(14).                       00017700
017700 01  LK-SAMPLE-CNT               PIC S9(05) COMP.                 00017800
017800 01  LK-SAMPLE-ENTRY OCCURS 0 TO 500 TIMES                        00017900
017900             DEPENDING ON LK-SAMPLE-CNT                            00018000
018000             INDEXED BY LK-SAMPLE-IDX.                             00018100
018100     05  LK-SAMPLE-TIME          PIC 9(14).                       00018200
018200     05  LK-SAMPLE-RATE          PIC S9(09)V9(06) COMP-3.         00018300
018300 01  LK-QUANTITY                 PIC S9(09)V9(06) COMP-3.         00018400
018400 01  LK-FOUND-SW                 PIC X(01).                       00018500
018500                                                                  00018600
018600****************************************************************  00018700
018700 PROCEDURE DIVISION USING LK-WORKSPACE, LK-ITEM-ID, LK-START,     00018800
018800     LK-END, LK-SAMPLE-CNT, LK-SAMPLE-ENTRY, LK-QUANTITY,         00018900
018900     LK-FOUND-SW.                                                  00019000
019000****************************************************************  00019100
019100                                                                  00019200
019200 000-MAIN.                                                         00019300
019300     MOVE 0  TO WS-SEL-CNT.                                        00019400
019400     MOVE 0  TO LK-QUANTITY.                                       00019500
019500     MOVE 'N' TO LK-FOUND-SW.                                      00019600
019600     MOVE LK-START TO WS-WINDOW-START-HOLD.                       00019700
019700     MOVE LK-END   TO WS-WINDOW-END-HOLD.                         00019800
019800     PERFORM 050-CONVERT-WINDOW-BOUNDS THRU 050-EXIT.             00019900
019900     PERFORM 100-SELECT-SAMPLES THRU 100-EXIT.                    00020000
020000     IF WS-SEL-CNT < 2                                             00020100
020100        MOVE 0   TO LK-QUANTITY                                    00020200
020200        MOVE 'N' TO LK-FOUND-SW                                    00020300
020300     ELSE                                                          00020400
020400        PERFORM 150-CONVERT-SELECTED-SECONDS THRU 150-EXIT        00020500
020500        PERFORM 200-BUILD-ENDPOINTS THRU 200-EXIT                 00020600
020600        PERFORM 300-INTEGRATE THRU 300-EXIT                       00020700
020700        MOVE 'Y' TO LK-FOUND-SW                                    00020900
020800     END-IF.                                                       00021000
021000     IF WS-TRACE-ON                                                00021100
021100        PERFORM 950-DISPLAY-TRACE THRU 950-EXIT                   00021200
021200     END-IF.                                                       00021300
021300     GOBACK.                                                       00021400
021400                                                                  00021500
021500****************************************************************  00021600
021600* CONVERTS THE TWO WINDOW BOUNDARIES TO TOTAL SECONDS ONCE, SO   *00021700
021700* EVERY LATER WIDTH/RATIO COMPUTATION IS PLAIN INTEGER ARITHMETIC*00021800
021800****************************************************************  00021900
021900 050-CONVERT-WINDOW-BOUNDS.                                        00022000
022000     MOVE LK-START TO WS-CVT-IN.                                  00022100
022100     PERFORM 900-CONVERT-TIMESTAMP THRU 900-EXIT.                 00022200
022200     MOVE WS-CVT-OUT-SECONDS TO WS-START-SECONDS.                 00022300
022300     MOVE LK-END TO WS-CVT-IN.                                    00022400
022400     PERFORM 900-CONVERT-TIMESTAMP THRU 900-EXIT.                 00022500
022500     MOVE WS-CVT-OUT-SECONDS TO WS-END-SECONDS.                   00022600
022600 050-EXIT.                                                         00022700
022700     EXIT.                                                        00022800
022800                                                                  00022900
022900****************************************************************  00023000
023000* SELECTS S = A (LATEST SAMPLE AT-OR-BEFORE THE WINDOW START, IF *00023100
023100* ANY) + M (ALL SAMPLES STRICTLY INSIDE THE WINDOW) + B (EARLIEST*00023200
023200* SAMPLE AT-OR-AFTER THE WINDOW END, IF ANY).  THE CALLER'S LIST *00023300
023300* IS ALREADY TIME-ORDERED FOR THIS ITEM, SO A SINGLE PASS DOES   *00023400
023400* IT - A IS KEPT IN SLOT 1 (OVERWRITTEN UNTIL THE LAST ONE       *00023500
023500* AT-OR-BEFORE START IS SEEN), THEN M AND B ARE APPENDED.        *00023600
023600****************************************************************  00023700
023700 100-SELECT-SAMPLES.                                               00023800
023800     PERFORM 101-CLASSIFY-SAMPLE THRU 101-EXIT                    00023900
023900             VARYING LK-SAMPLE-IDX FROM 1 BY 1                    00024000
024000             UNTIL LK-SAMPLE-IDX > LK-SAMPLE-CNT                   00024100
024100                 OR WS-HAVE-B.                                     00024200
024200 100-EXIT.                                                         00024300
024300     EXIT.                                                        00024400
024400                                                                  00024500
024500 101-CLASSIFY-SAMPLE.                                              00024600
024600     IF LK-SAMPLE-TIME(LK-SAMPLE-IDX) <= LK-START                 00024700
024700        IF NOT WS-HAVE-A                                           00024800
024800           ADD 1 TO WS-SEL-CNT                                     00024900
024900           SET WS-HAVE-A-SW TO 'Y'                                 00025000
025000        END-IF                                                     00025100
025100        MOVE LK-SAMPLE-TIME(LK-SAMPLE-IDX) TO WS-SEL-TIME(1)      00025200
025200        MOVE LK-SAMPLE-RATE(LK-SAMPLE-IDX) TO WS-SEL-RATE(1)      00025300
025300     ELSE                                                          00025400
025400        ADD 1 TO WS-SEL-CNT                                        00025500
025500        SET WS-SEL-IDX TO WS-SEL-CNT                               00025600
025600        MOVE LK-SAMPLE-TIME(LK-SAMPLE-IDX) TO                      00025700
025700             WS-SEL-TIME(WS-SEL-IDX)                               00025800
025800        MOVE LK-SAMPLE-RATE(LK-SAMPLE-IDX) TO                      00025900
025900             WS-SEL-RATE(WS-SEL-IDX)                               00026000
026000        IF LK-SAMPLE-TIME(LK-SAMPLE-IDX) >= LK-END                 00026100
026100           SET WS-HAVE-B-SW TO 'Y'                                 00026200
026200        END-IF                                                     00026300
026300     END-IF.                                                       00026400
026400 101-EXIT.                                                         00026500
026500     EXIT.                                                        00026600
026600                                                                  00026700
026700****************************************************************  00026800
026800* CONVERTS EVERY SELECTED SAMPLE'S TIMESTAMP TO TOTAL SECONDS SO *00026900
026900* 200/300 CAN WORK ENTIRELY IN SECONDS.                          *00027000
027000****************************************************************  00027100
027100 150-CONVERT-SELECTED-SECONDS.                                     00027200
027200     PERFORM 151-CONVERT-ONE-SAMPLE THRU 151-EXIT                 00027300
027300             VARYING WS-SEL-IDX FROM 1 BY 1                       00027400
027400             UNTIL WS-SEL-IDX > WS-SEL-CNT.                        00027500
027500 150-EXIT.                                                         00027600
027600     EXIT.                                                        00027700
027700                                                                  00027800
027800 151-CONVERT-ONE-SAMPLE.                                           00027900
027900     MOVE WS-SEL-TIME(WS-SEL-IDX) TO WS-CVT-IN.                   00028000
028000     PERFORM 900-CONVERT-TIMESTAMP THRU 900-EXIT.                 00028100
028100     MOVE WS-CVT-OUT-SECONDS TO WS-SEL-SECONDS(WS-SEL-IDX).       00028200
028200 151-EXIT.                                                         00028300
028300     EXIT.                                                        00028400
028400                                                                  00028500
028500****************************************************************  00028600
028600* BUILDS THE RATE CURVE THAT GETS INTEGRATED: STARTING POINT,    *00028700
028700* MIDDLE POINTS (EVERY SELECTED SAMPLE STRICTLY AFTER START AND  *00028800
028800* AT-OR-BEFORE END), ENDING POINT.  OFFSETS ARE SECONDS FROM THE *00028900
028900* WINDOW START.  SEE DH-0065 FOR WHY THE ENDING-POINT TEST USES  *00029000
029000* "LESS THAN END" RATHER THAN "NOT EQUAL TO END".                *00029100
029100****************************************************************  00029200
029200 200-BUILD-ENDPOINTS.                                              00029300
029300     MOVE 0 TO WS-PT-CNT.                                          00029400
029400     ADD 1 TO WS-PT-CNT.                                           00029500
029500     SET WS-PT-IDX TO WS-PT-CNT.                                   00029600
029600     IF WS-SEL-TIME(1) > LK-START                                 00029700
029700        COMPUTE WS-PT-OFFSET(WS-PT-IDX) =                         00029800
029800                WS-SEL-SECONDS(1) - WS-START-SECONDS               00029900
029900        MOVE 0 TO WS-PT-RATE(WS-PT-IDX)                            00030000
030000     ELSE                                                          00030100
030100        MOVE 0 TO WS-PT-OFFSET(WS-PT-IDX)                          00030200
030200        MOVE WS-START-SECONDS  TO WS-INTERP-T                      00030300
030300        MOVE WS-SEL-SECONDS(1) TO WS-INTERP-T0                     00030400
030400        MOVE WS-SEL-RATE(1)    TO WS-INTERP-R0                     00030500
030500        MOVE WS-SEL-SECONDS(2) TO WS-INTERP-T1                     00030600
030600        MOVE WS-SEL-RATE(2)    TO WS-INTERP-R1                     00030700
030700        PERFORM 250-INTERPOLATE-RATE THRU 250-EXIT                00030800
030800        MOVE WS-INTERP-RESULT TO WS-PT-RATE(WS-PT-IDX)            00030900
030900     END-IF.                                                       00031000
031000     PERFORM 210-COLLECT-MIDDLE-POINTS THRU 210-EXIT.             00031100
031100     ADD 1 TO WS-PT-CNT.                                           00031200
031200     SET WS-PT-IDX TO WS-PT-CNT.                                   00031300
031300     COMPUTE WS-PT-OFFSET(WS-PT-IDX) =                            00031400
031400             WS-END-SECONDS - WS-START-SECONDS.                   00031500
031500     IF WS-SEL-TIME(WS-SEL-CNT) < LK-END                          00031600
031600        MOVE 0 TO WS-PT-RATE(WS-PT-IDX)                            00031700
031700     ELSE                                                          00031800
031800        MOVE WS-END-SECONDS               TO WS-INTERP-T          00031900
031900        MOVE WS-SEL-SECONDS(WS-SEL-CNT - 1) TO WS-INTERP-T0        00032000
032000        MOVE WS-SEL-RATE(WS-SEL-CNT - 1)    TO WS-INTERP-R0        00032100
032100        MOVE WS-SEL-SECONDS(WS-SEL-CNT)     TO WS-INTERP-T1        00032200
032200        MOVE WS-SEL-RATE(WS-SEL-CNT)         TO WS-INTERP-R1       00032300
032300        PERFORM 250-INTERPOLATE-RATE THRU 250-EXIT                00032400
032400        MOVE WS-INTERP-RESULT TO WS-PT-RATE(WS-PT-IDX)            00032500
032500     END-IF.                                                       00032600
032600 200-EXIT.                                                         00032700
032700     EXIT.                                                        00032800
032800                                                                  00032900
032900 210-COLLECT-MIDDLE-POINTS.                                        00033000
033000     PERFORM 211-COLLECT-ONE-MIDDLE THRU 211-EXIT                 00033100
033100             VARYING WS-SEL-IDX FROM 1 BY 1                       00033200
033200             UNTIL WS-SEL-IDX > WS-SEL-CNT.                        00033300
033300 210-EXIT.                                                         00033400
033400     EXIT.                                                        00033500
033500                                                                  00033600
033600 211-COLLECT-ONE-MIDDLE.                                           00033700
033700     IF WS-SEL-TIME(WS-SEL-IDX) > LK-START                        00033800
033800        AND WS-SEL-TIME(WS-SEL-IDX) <= LK-END                     00033900
033900        ADD 1 TO WS-PT-CNT                                         00034000
034000        SET WS-PT-IDX TO WS-PT-CNT                                 00034100
034100        COMPUTE WS-PT-OFFSET(WS-PT-IDX) =                          00034200
034200                WS-SEL-SECONDS(WS-SEL-IDX) - WS-START-SECONDS      00034300
034300        MOVE WS-SEL-RATE(WS-SEL-IDX) TO WS-PT-RATE(WS-PT-IDX)     00034400
034400     END-IF.                                                       00034500
034500 211-EXIT.                                                         00034600
034600     EXIT.                                                        00034700
034700                                                                  00034800
034800****************************************************************  00034900
034900* LINEAR INTERPOLATION BETWEEN TWO RATE SAMPLES AT TIME T.       *00035000
035000****************************************************************  00035100
035100 250-INTERPOLATE-RATE.                                             00035200
035200     COMPUTE WS-INTERP-RATIO ROUNDED =                            00035300
035300             (WS-INTERP-T - WS-INTERP-T0) /                       00035400
035400             (WS-INTERP-T1 - WS-INTERP-T0).                       00035500
035500     COMPUTE WS-INTERP-RESULT ROUNDED =                           00035600
035600             WS-INTERP-R0 +                                        00035700
035700             (WS-INTERP-RATIO * (WS-INTERP-R1 - WS-INTERP-R0)).   00035800
035800 250-EXIT.                                                         00035900
035900     EXIT.                                                        00036000
036000                                                                  00036100
036100****************************************************************  00036200
036200* TRAPEZOID-RULE INTEGRATION OF THE POINT LIST BUILT ABOVE.      *00036300
036300****************************************************************  00036400
036400 300-INTEGRATE.                                                    00036500
036500     MOVE 0 TO WS-TOTAL.                                           00036600
036600     PERFORM 301-ADD-ONE-TRAPEZOID THRU 301-EXIT                  00036700
036700             VARYING WS-PT-IDX FROM 2 BY 1                        00036800
036800             UNTIL WS-PT-IDX > WS-PT-CNT.                          00036900
036900     MOVE WS-TOTAL TO LK-QUANTITY.                                 00037000
037000 300-EXIT.                                                         00037100
037100     EXIT.                                                        00037200
037200                                                                  00037300
037300 301-ADD-ONE-TRAPEZOID.                                            00037400
037400     COMPUTE WS-SEG-WIDTH =                                        00037500
037500             WS-PT-OFFSET(WS-PT-IDX) - WS-PT-OFFSET(WS-PT-IDX - 1)00037600
037600     COMPUTE WS-SEG-AVG-RATE ROUNDED =                             00037700
037700             (WS-PT-RATE(WS-PT-IDX) + WS-PT-RATE(WS-PT-IDX - 1))  00037800
037800                 / 2.                                              00037900
037900     COMPUTE WS-TOTAL ROUNDED =                                    00038000
038000             WS-TOTAL + (WS-SEG-WIDTH * WS-SEG-AVG-RATE).          00038100
038100 301-EXIT.                                                         00038200
038200     EXIT.                                                        00038300
038300                                                                  00038400
038400****************************************************************  00038500
038500* CONVERTS A 9(14) YYYYMMDDHHMISS TIMESTAMP TO TOTAL SECONDS     *00038600
038600* SINCE MIDNIGHT 01/01/1900 - THE SHOP'S STANDARD EPOCH FOR      *00038700
038700* ELAPSED-TIME ARITHMETIC (NO COMPILER DATE INTRINSICS).        *00038800
038800****************************************************************  00038900
038900 900-CONVERT-TIMESTAMP.                                            00039000
039000     MOVE 0 TO WS-CVT-DAYS.                                        00039100
039100     PERFORM 910-ACCUM-YEAR-DAYS THRU 910-EXIT                    00039200
039200             VARYING WS-CVT-YR FROM 1900 BY 1                     00039300
039300             UNTIL WS-CVT-YR >= WS-CVT-YYYY.                       00039400
039400     PERFORM 920-ACCUM-MONTH-DAYS THRU 920-EXIT                   00039500
039500             VARYING WS-CVT-MO FROM 1 BY 1                        00039600
039600             UNTIL WS-CVT-MO >= WS-CVT-MM.                         00039700
039700     ADD WS-CVT-DD TO WS-CVT-DAYS.                                 00039800
039800     SUBTRACT 1 FROM WS-CVT-DAYS.                                  00039900
039900     COMPUTE WS-CVT-OUT-SECONDS =                                  00040000
040000             (WS-CVT-DAYS * 86400) + (WS-CVT-HH * 3600) +         00040100
040100             (WS-CVT-MI * 60) + WS-CVT-SS.                        00040200
040200 900-EXIT.                                                         00040300
040300     EXIT.                                                        00040400
040400                                                                  00040500
040500 910-ACCUM-YEAR-DAYS.                                              00040600
040600     MOVE 365 TO WS-CVT-YEAR-DAYS.                                00040700
040700     DIVIDE WS-CVT-YR BY 4 GIVING WS-CVT-LEAP-TEST                00040800
040800              REMAINDER WS-CVT-LEAP-TEST.                          00040900
040900     IF WS-CVT-LEAP-TEST = 0                                       00041000
041000        MOVE 366 TO WS-CVT-YEAR-DAYS                               00041100
041100        DIVIDE WS-CVT-YR BY 100 GIVING WS-CVT-LEAP-TEST           00041200
041200                 REMAINDER WS-CVT-LEAP-TEST                       00041300
041300        IF WS-CVT-LEAP-TEST = 0                                    00041400
041400           MOVE 365 TO WS-CVT-YEAR-DAYS                            00041500
041500           DIVIDE WS-CVT-YR BY 400 GIVING WS-CVT-LEAP-TEST        00041600
041600                    REMAINDER WS-CVT-LEAP-TEST                    00041700
041700           IF WS-CVT-LEAP-TEST = 0                                 00041800
041800              MOVE 366 TO WS-CVT-YEAR-DAYS                         00041900
041900           END-IF                                                  00042000
042000        END-IF                                                     00042100
042100     END-IF.                                                       00042200
042200     ADD WS-CVT-YEAR-DAYS TO WS-CVT-DAYS.                         00042300
042300 910-EXIT.                                                         00042400
042400     EXIT.                                                        00042500
042500                                                                  00042600
042600 920-ACCUM-MONTH-DAYS.                                             00042700
042700     MOVE WS-DIM-ENTRY(WS-CVT-MO) TO WS-CVT-MONTH-DAYS.           00042800
042800     IF WS-CVT-MO = 2                                              00042900
042900        DIVIDE WS-CVT-YYYY BY 4 GIVING WS-CVT-LEAP-TEST           00043000
043000                 REMAINDER WS-CVT-LEAP-TEST                       00043100
043100        IF WS-CVT-LEAP-TEST = 0                                    00043200
043200           MOVE 29 TO WS-CVT-MONTH-DAYS                            00043300
043300           DIVIDE WS-CVT-YYYY BY 100 GIVING WS-CVT-LEAP-TEST      00043400
043400                    REMAINDER WS-CVT-LEAP-TEST                    00043500
043500           IF WS-CVT-LEAP-TEST = 0                                 00043600
043600              MOVE 28 TO WS-CVT-MONTH-DAYS                         00043700
043700              DIVIDE WS-CVT-YYYY BY 400 GIVING WS-CVT-LEAP-TEST   00043800
043800                       REMAINDER WS-CVT-LEAP-TEST                 00043900
043900              IF WS-CVT-LEAP-TEST = 0                              00044000
044000                 MOVE 29 TO WS-CVT-MONTH-DAYS                      00044100
044100              END-IF                                               00044200
044200           END-IF                                                  00044300
044300        END-IF                                                     00044400
044400     END-IF.                                                       00044500
044500     ADD WS-CVT-MONTH-DAYS TO WS-CVT-DAYS.                         00044600
044600 920-EXIT.                                                         00044700
044700     EXIT.                                                        00044800
044800                                                                  00044900
044900****************************************************************  00045000
045000* UPSI-0 ON GETS YOU A ONE-LINE TRACE OF EACH CALL ON THE JOB    *00045100
045100* LOG - USEFUL WHEN A REPORTED ESTIMATE LOOKS WRONG AND YOU WANT *00045200
045200* TO SEE WHAT WINDOW AND QUANTITY THIS ROUTINE ACTUALLY COMPUTED.*00045300
045300****************************************************************  00045400
045400 950-DISPLAY-TRACE.                                                00045500
045500     DISPLAY 'BERATCLC TRACE - WORKSPACE: ' LK-WORKSPACE           00045600
045600             ' ITEM: ' LK-ITEM-ID.                                 00045700
045700     DISPLAY 'BERATCLC TRACE - WINDOW ' WS-WSTART-YYYY '/'        00045800
045800             WS-WSTART-MM '/' WS-WSTART-DD ' ' WS-WSTART-HH ':'   00045900
045900             WS-WSTART-MI ':' WS-WSTART-SS ' TO ' WS-WEND-YYYY    00046000
046000             '/' WS-WEND-MM '/' WS-WEND-DD ' ' WS-WEND-HH ':'     00046100
046100             WS-WEND-MI ':' WS-WEND-SS.                            00046200
046200     DISPLAY 'BERATCLC TRACE - SAMPLES SELECTED: ' WS-SEL-CNT     00046300
046300             ' FOUND-SW: ' LK-FOUND-SW ' QUANTITY: ' LK-QUANTITY. 00046400
046400 950-EXIT.                                                         00046500
046500     EXIT.                                                        00046600
