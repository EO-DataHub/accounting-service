000100******************************************************************
000200*    BERSAMP  - CONSUMPTION RATE SAMPLE RECORD                     BES00020
000300*    A POINT-IN-TIME READING USED BY BERATCLC TO ESTIMATE          BEE00040
000400*    CONSUMPTION BETWEEN READINGS.  STORE (BESAMSTR) IS KEPT       BEE00050
000500*    IN (WORKSPACE, ITEM, SAMPLE-TIME) ORDER.                      BEE00060
000600*    DBS  03/02/15  ORIGINAL LAYOUT                                BEE00070
000700******************************************************************
000800 01  RATE-SAMPLE-REC.
000900     05  CS-ID                       PIC X(36).
001000     05  CS-SAMPLE-TIME              PIC 9(14).
001100     05  CS-ITEM-ID                  PIC X(36).
001200     05  CS-USER                     PIC X(36).
001300     05  CS-WORKSPACE                PIC X(40).
001400     05  CS-RATE                     PIC S9(09)V9(06) COMP-3.
001500     05  FILLER                      PIC X(20).
